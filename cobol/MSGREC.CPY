000010*----------------------------------------------------------------*
000020*    COPY MSGREC                                                 *
000030*    LAYOUT DEL ARCHIVO DE MENSAJES DEL CANAL DE ALMUERZOS       *
000040*    UN REGISTRO POR MENSAJE POSTEADO EN EL CANAL (ANUNCIOS      *
000050*    DE VIANDA/CATERING DEL DIA).  REGISTRO DE 260 BYTES.        *
000060*----------------------------------------------------------------*
000070*    MNT  FECHA    AUTOR   TICKET     DESCRIPCION                *
000080*    ---  --------  ------  ---------  ------------------------- *
000090*    000  10/03/97  RGB     TP2-014    ALTA DEL LAYOUT           *
000100*    001  22/07/98  NBG     TP2-031    AGREGADO TAG DE AUDIENCIA *
000110*----------------------------------------------------------------*
000120 01 WS-ENT-MENSAJE.
000130     05 MSG-ID-MENSAJE            PIC X(10).
000140     05 MSG-FECHA-MENSAJE         PIC X(08).
000150*        FORMATO AAAAMMDD, SIN GUIONES (LLEGA ASI DEL CANAL)
000160     05 MSG-HORA-POSTEO.
000170         07 MSG-HORA              PIC 9(02).
000180         07 MSG-MINUTO            PIC 9(02).
000190     05 MSG-DIA-SEMANA            PIC 9(01).
000200*        1=LUNES ... 7=DOMINGO
000210     05 MSG-TAG-AUDIENCIA         PIC X(01).
000220         88 MSG-TAG-PRESENTE         VALUE 'Y'.
000230         88 MSG-TAG-AUSENTE          VALUE 'N'.
000240     05 MSG-TEXTO                 PIC X(236).
000250*        TEXTO DEL MENSAJE, UNA SOLA LINEA, LOS SALTOS DE
000260*        RENGLON ORIGINALES VIENEN MARCADOS CON EL SEPARADOR '~'
000270*----------------------------------------------------------------*
000280*    VISTA ALTERNATIVA PARA CALCULAR RAPIDO LOS MINUTOS DEL DIA  *
000290*    (HORA Y MINUTO COMBINADOS EN UN UNICO CAMPO NUMERICO)       *
000300*----------------------------------------------------------------*
000310 01 WS-ENT-MENSAJE-ALT REDEFINES WS-ENT-MENSAJE.
000320     05 FILLER                    PIC X(10).
000330     05 FILLER                    PIC X(08).
000340     05 MSG-HORA-MINUTO-NUM       PIC 9(04).
000350     05 FILLER                    PIC X(238).
