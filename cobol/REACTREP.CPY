000010*----------------------------------------------------------------*
000020*    COPY REACTREP                                               *
000030*    LAYOUT DE LAS REACCIONES (EMOJI) Y DE LAS RESPUESTAS DE      *
000040*    HILO QUE LLEGAN DEL CANAL DE ALMUERZOS, MAS LAS TABLAS EN    *
000050*    MEMORIA QUE EL BATCH ARMA PARA BUSCARLAS POR CLAVE SIN       *
000060*    TENER QUE TENER LOS TRES ARCHIVOS ORDENADOS.                 *
000070*----------------------------------------------------------------*
000080*    MNT  FECHA    AUTOR   TICKET     DESCRIPCION                *
000090*    ---  --------  ------  ---------  ------------------------- *
000100*    000  17/03/97  RGB     TP2-014    ALTA DEL LAYOUT           *
000110*    001  05/11/99  SUV     TP2-058    Y2K: REVISION DE FECHAS   *
000120*                           (NO AFECTA ESTE LAYOUT, SIN FECHAS)  *
000130*----------------------------------------------------------------*
000140*    REGISTRO DE REACCION (EMOJI), 40 BYTES                      *
000150*----------------------------------------------------------------*
000160 01 WS-ENT-REACCION.
000170     05 REA-ID-PADRE              PIC X(10).
000180*        ID DEL MENSAJE O DE LA RESPUESTA A LA QUE PERTENECE
000190     05 REA-TIPO                  PIC X(01).
000200         88 REA-TIPO-MENSAJE         VALUE 'M'.
000210         88 REA-TIPO-RESPUESTA       VALUE 'R'.
000220     05 REA-NOMBRE                PIC X(24).
000230*        NOMBRE DEL EMOJI EN MAYUSCULAS (HEART_EYES, THUMBSUP...)
000240     05 REA-CANTIDAD              PIC 9(05).
000250*----------------------------------------------------------------*
000260*    REGISTRO DE RESPUESTA DE HILO, 180 BYTES                    *
000270*----------------------------------------------------------------*
000280 01 WS-ENT-RESPUESTA.
000290     05 RTA-ID-RESPUESTA          PIC X(10).
000300     05 RTA-ID-MENSAJE            PIC X(10).
000310     05 RTA-TEXTO                 PIC X(160).
000320*----------------------------------------------------------------*
000330*    TABLA EN MEMORIA DE REACCIONES, CARGADA UNA SOLA VEZ AL      *
000340*    INICIO DEL BATCH Y RECORRIDA POR CLAVE (REA-ID-PADRE) PARA   *
000350*    CADA ALMUERZO SELECCIONADO.  5000 ENTRADAS, COMO LAS DEMAS   *
000360*    TABLAS DE ESTE BATCH SE DIMENSIONA POR WS-MAX-REACCIONES.    *
000370*----------------------------------------------------------------*
000380 01 WS-TABLA-REACCIONES.
000390     05 WS-CANT-REACCIONES        PIC 9(05) COMP.
000400     05 WS-REACCION-ENTRY OCCURS 5000 TIMES
000410                           INDEXED BY IX-REACCION.
000420         10 WS-REA-ID-PADRE          PIC X(10).
000430         10 WS-REA-TIPO              PIC X(01).
000440         10 WS-REA-NOMBRE            PIC X(24).
000450         10 WS-REA-CANTIDAD          PIC 9(05).
000460*----------------------------------------------------------------*
000470*    VISTA EN BLOQUE DE LA TABLA DE REACCIONES, USADA SOLO POR    *
000480*    LA RUTINA DE CARGA MASIVA (MOVE DE UN REGISTRO FD COMPLETO)  *
000490*----------------------------------------------------------------*
000500 01 WS-TABLA-REACCIONES-ALT REDEFINES WS-TABLA-REACCIONES.
000510     05 FILLER                    PIC 9(05).
000520     05 WS-REACCION-BLOQUE OCCURS 5000 TIMES
000530                           PIC X(40).
000540*----------------------------------------------------------------*
000550*    TABLA EN MEMORIA DE RESPUESTAS DE HILO, CARGADA AL INICIO    *
000560*    DEL BATCH.  EL PUNTAJE DE SENTIMIENTO (U4) SE CALCULA UNA    *
000570*    SOLA VEZ POR RESPUESTA Y QUEDA GUARDADO EN LA MISMA ENTRADA  *
000580*    PARA QUE SENTSCOR NO TENGA QUE RECALCULARLO.                 *
000590*----------------------------------------------------------------*
000600 01 WS-TABLA-RESPUESTAS.
000610     05 WS-CANT-RESPUESTAS        PIC 9(05) COMP.
000620     05 WS-RESPUESTA-ENTRY OCCURS 2000 TIMES
000630                           INDEXED BY IX-RESPUESTA.
000640         10 WS-RTA-ID-RESPUESTA      PIC X(10).
000650         10 WS-RTA-ID-MENSAJE        PIC X(10).
000660         10 WS-RTA-TEXTO             PIC X(160).
000670         10 WS-RTA-PUNTAJE           PIC S9(05) COMP.
000680         10 FILLER                   PIC X(05).
000690*----------------------------------------------------------------*
000700*    VISTA EN BLOQUE DE LA TABLA DE RESPUESTAS, USADA SOLO POR    *
000710*    LA RUTINA DE CARGA MASIVA                                    *
000720*----------------------------------------------------------------*
000730 01 WS-TABLA-RESPUESTAS-ALT REDEFINES WS-TABLA-RESPUESTAS.
000740     05 FILLER                    PIC 9(05).
000750     05 WS-RESPUESTA-BLOQUE OCCURS 2000 TIMES
000760                           PIC X(185).
