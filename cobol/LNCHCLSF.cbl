000010******************************************************************
000020* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000030*          Ricardo Garcia, Senen Urdaneta.
000040* Date: 17/03/1997
000050* Purpose: TP2 - AULA 3 - GRUPO 1 - CLASIFICADOR DE ANUNCIOS DE
000060*          ALMUERZO (LLAMADO POR LUNCHRPT)
000070* Tectonics: cobc
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. LNCHCLSF.
000110 AUTHOR. R-BALSIMELLI.
000120 INSTALLATION. GRUPO1-AULA3.
000130 DATE-WRITTEN. 17/03/1997.
000140 DATE-COMPILED.
000150 SECURITY. USO INTERNO DEL AREA DE LIQUIDACIONES.
000160*----------------------------------------------------------------*
000170*    MNT  FECHA    AUTOR   TICKET     DESCRIPCION                *
000180*    ---  --------  ------  ---------  ------------------------- *
000190*    000  17/03/97  RGB     TP2-014    ALTA DEL PROGRAMA         *
000200*    001  02/04/97  RGB     TP2-017    TABLA DE EXCLUSIONES      *
000210*    002  19/05/97  CPE     TP2-019    SENAL DE HORARIO          *
000220*    003  03/06/97  SUV     TP2-022    SENAL "WE HAVE" + RUBRO   *
000230*    004  21/08/97  NBG     TP2-025    SENAL "FROM" + MAYUSCULA  *
000240*    005  09/10/97  RGB     TP2-028    SENAL DE CODIGO DIETARIO  *
000250*    006  14/01/98  CPE     TP2-033    PATRON DE PREVIEW SEMANAL *
000260*    007  05/11/99  SUV     TP2-058    Y2K: NO HAY FECHAS EN ESTE*
000270*                           PROGRAMA, SE DEJA CONSTANCIA DE REV. *
000280*    008  11/03/02  RGB     TP2-081    REVISION GENERAL DE LAS   *
000290*                           TABLAS DE FRASES POR CAMBIO DE CANAL *
000300*    009  06/09/02  CPE     TP2-086    SE QUITAN LOS PERFORM     *
000310*                           INLINE, SE PASAN A PARRAFO APARTE,  *
000320*                           SE AGREGAN 77-NIVELES DE CONSTANTES *
000330*                           Y SE CORRIGE FRASE DE EXCLUSION CON *
000340*                           APOSTROFE (QUEDABA "HEREs", NUNCA   *
000350*                           COINCIDIA CONTRA EL TEXTO MAYUSCULO)*
000360*    010  23/09/02  NBG     TP2-093    2350-SENAL-FROM-VENDOR    *
000370*                           SOLO CUBRIA "From " Y "FROM ", NO   *
000380*                           "from " NI OTRA COMBINACION; PASA A *
000390*                           BUSCAR EL DISPARADOR SOBRE EL TEXTO *
000400*                           MAYUSCULO (AGREGA 2351/2352 PARA    *
000410*                           UBICAR LA CAPTURA EN EL ORIGINAL).  *
000420*                           2360-SENAL-DIETARIO: EL SEGUNDO     *
000430*                           UNSTRING DE ')' VOLVIA A RECORRER   *
000440*                           EL TEXTO COMPLETO EN VEZ DE SEGUIR  *
000450*                           DESPUES DEL '(' HALLADO, SE PERDIA  *
000460*                           EL CODIGO DIETARIO SI HABIA UN ')'  *
000470*                           O EMOTICON ANTES; PASA A USAR       *
000480*                           WITH POINTER ENCADENADO.            *
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570*----------------------------------------------------------------*
000580*    AREA DE TRABAJO PARA BUSQUEDA INSENSIBLE A MAYUSCULAS       *
000590*----------------------------------------------------------------*
000600 01 WS-ALFABETO.
000610     05 WS-MINUSCULAS             PIC X(26)
000620         VALUE 'abcdefghijklmnopqrstuvwxyz'.
000630     05 WS-MAYUSCULAS             PIC X(26)
000640         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000650
000660 01 WS-TEXTO-MAYUS                PIC X(236).
000670 01 WS-TEXTO-MAYUS-R REDEFINES WS-TEXTO-MAYUS.
000680     05 WS-TEXTO-PRIMER-TERCIO    PIC X(79).
000690     05 WS-TEXTO-SEGUNDO-TERCIO   PIC X(79).
000700     05 WS-TEXTO-TERCER-TERCIO    PIC X(78).
000710
000720 01 WS-CONTADORES.
000730     05 WS-CONTEO                 PIC 9(03) COMP.
000740     05 WS-IX                     PIC 9(03) COMP.
000750     05 WS-IY                     PIC 9(03) COMP.
000760     05 WS-PTR                    PIC 9(03) COMP.
000770     05 WS-POS                    PIC 9(03) COMP.
000780     05 WS-LARGO-ANTES            PIC 9(03) COMP.
000790     05 WS-POS-CAPTURA            PIC 9(03) COMP.
000800*----------------------------------------------------------------*
000810*    CANTIDAD DE ENTRADAS DE CADA TABLA Y VENTANA HORARIA DE     *
000820*    ALMUERZO, COMO CONSTANTES DE 77 (TP2-086)                   *
000830*----------------------------------------------------------------*
000840 77 WS-CANT-FRASES-EXCL         PIC 9(02) COMP VALUE 7.
000850 77 WS-CANT-DIAS-SEMANA         PIC 9(02) COMP VALUE 5.
000860 77 WS-CANT-VENDOR-WORDS        PIC 9(02) COMP VALUE 5.
000870 77 WS-CANT-RUBROS              PIC 9(02) COMP VALUE 28.
000880 77 WS-CANT-DIETARIOS           PIC 9(02) COMP VALUE 6.
000890 77 WS-HORA-ALMUERZO-INI        PIC 9(02) COMP VALUE 11.
000900 77 WS-HORA-ALMUERZO-FIN        PIC 9(02) COMP VALUE 12.
000910 77 WS-MINUTO-TOPE-ALMUERZO     PIC 9(02) COMP VALUE 15.
000920
000930 01 WS-BANDERAS.
000940     05 WS-EXCLUIDO                PIC X(01) VALUE 'N'.
000950         88 ES-EXCLUIDO               VALUE 'S'.
000960     05 WS-SENAL-ENCONTRADA         PIC X(01) VALUE 'N'.
000970         88 HAY-SENAL                 VALUE 'S'.
000980*----------------------------------------------------------------*
000990*    TABLA DE FRASES DE EXCLUSION (REGLA U1.1)                    *
001000*----------------------------------------------------------------*
001010 01 WS-FRASES-EXCL-VAL.
001020     05 FILLER PIC X(30) VALUE 'NEXT WEEK'.
001030     05 FILLER PIC X(30) VALUE "HERE'S WHAT TO EXPECT".
001040     05 FILLER PIC X(30) VALUE 'ANCHOR DAY LUNCH MENU'.
001050     05 FILLER PIC X(30) VALUE 'LEFTOVER'.
001060     05 FILLER PIC X(30) VALUE 'MISSED OUT'.
001070     05 FILLER PIC X(30) VALUE 'REMINDER'.
001080     05 FILLER PIC X(30) VALUE 'MIXER'.
001090 01 WS-FRASES-EXCL REDEFINES WS-FRASES-EXCL-VAL.
001100     05 WS-FRASE-EXCL OCCURS 7 TIMES PIC X(30).
001110 01 WS-LARGOS-EXCL-VAL.
001120     05 FILLER PIC 9(02) VALUE 09.
001130     05 FILLER PIC 9(02) VALUE 21.
001140     05 FILLER PIC 9(02) VALUE 21.
001150     05 FILLER PIC 9(02) VALUE 08.
001160     05 FILLER PIC 9(02) VALUE 10.
001170     05 FILLER PIC 9(02) VALUE 08.
001180     05 FILLER PIC 9(02) VALUE 05.
001190 01 WS-LARGOS-EXCL REDEFINES WS-LARGOS-EXCL-VAL.
001200     05 WS-LARGO-EXCL OCCURS 7 TIMES PIC 9(02).
001210*----------------------------------------------------------------*
001220*    TABLA DE PALABRAS DE PROVEEDOR PARA EL PATRON "DIA: XXXX"    *
001230*    (REGLA U1.1, PREVIEW SEMANAL)                                *
001240*----------------------------------------------------------------*
001250 01 WS-DIAS-SEMANA-VAL.
001260     05 FILLER PIC X(10) VALUE 'MONDAY:'.
001270     05 FILLER PIC X(10) VALUE 'TUESDAY:'.
001280     05 FILLER PIC X(10) VALUE 'WEDNESDAY:'.
001290     05 FILLER PIC X(10) VALUE 'THURSDAY:'.
001300     05 FILLER PIC X(10) VALUE 'FRIDAY:'.
001310 01 WS-DIAS-SEMANA REDEFINES WS-DIAS-SEMANA-VAL.
001320     05 WS-DIA-SEMANA-TXT OCCURS 5 TIMES PIC X(10).
001330 01 WS-LARGOS-DIA-VAL.
001340     05 FILLER PIC 9(02) VALUE 07.
001350     05 FILLER PIC 9(02) VALUE 08.
001360     05 FILLER PIC 9(02) VALUE 10.
001370     05 FILLER PIC 9(02) VALUE 09.
001380     05 FILLER PIC 9(02) VALUE 07.
001390 01 WS-LARGOS-DIA REDEFINES WS-LARGOS-DIA-VAL.
001400     05 WS-LARGO-DIA OCCURS 5 TIMES PIC 9(02).
001410
001420 01 WS-VENDOR-WORDS-VAL.
001430     05 FILLER PIC X(12) VALUE 'MAKERS'.
001440     05 FILLER PIC X(12) VALUE 'O&B'.
001450     05 FILLER PIC X(12) VALUE 'CALII'.
001460     05 FILLER PIC X(12) VALUE 'PIZZAIOLO'.
001470     05 FILLER PIC X(12) VALUE 'PIZZA'.
001480 01 WS-VENDOR-WORDS REDEFINES WS-VENDOR-WORDS-VAL.
001490     05 WS-VENDOR-WORD OCCURS 5 TIMES PIC X(12).
001500 01 WS-LARGOS-VENDOR-VAL.
001510     05 FILLER PIC 9(02) VALUE 06.
001520     05 FILLER PIC 9(02) VALUE 03.
001530     05 FILLER PIC 9(02) VALUE 05.
001540     05 FILLER PIC 9(02) VALUE 09.
001550     05 FILLER PIC 9(02) VALUE 05.
001560 01 WS-LARGOS-VENDOR REDEFINES WS-LARGOS-VENDOR-VAL.
001570     05 WS-LARGO-VENDOR OCCURS 5 TIMES PIC 9(02).
001580*----------------------------------------------------------------*
001590*    TABLA DE PALABRAS DE RUBRO/COMIDA PARA LA SENAL "WE HAVE"    *
001600*----------------------------------------------------------------*
001610 01 WS-RUBROS-VAL.
001620     05 FILLER PIC X(12) VALUE 'PIZZA'.
001630     05 FILLER PIC X(12) VALUE 'BOWL'.
001640     05 FILLER PIC X(12) VALUE 'SALAD'.
001650     05 FILLER PIC X(12) VALUE 'CHICKEN'.
001660     05 FILLER PIC X(12) VALUE 'SALMON'.
001670     05 FILLER PIC X(12) VALUE 'BEEF'.
001680     05 FILLER PIC X(12) VALUE 'PORK'.
001690     05 FILLER PIC X(12) VALUE 'SANDWICH'.
001700     05 FILLER PIC X(12) VALUE 'WRAP'.
001710     05 FILLER PIC X(12) VALUE 'TACO'.
001720     05 FILLER PIC X(12) VALUE 'BURRITO'.
001730     05 FILLER PIC X(12) VALUE 'SOUP'.
001740     05 FILLER PIC X(12) VALUE 'RICE'.
001750     05 FILLER PIC X(12) VALUE 'NOODLES'.
001760     05 FILLER PIC X(12) VALUE 'PASTA'.
001770     05 FILLER PIC X(12) VALUE 'CATERING'.
001780     05 FILLER PIC X(12) VALUE 'VENDOR'.
001790     05 FILLER PIC X(12) VALUE 'MAKER'.
001800     05 FILLER PIC X(12) VALUE 'CALII'.
001810     05 FILLER PIC X(12) VALUE 'AFRICAN'.
001820     05 FILLER PIC X(12) VALUE 'THAI'.
001830     05 FILLER PIC X(12) VALUE 'MEXICAN'.
001840     05 FILLER PIC X(12) VALUE 'JAPANESE'.
001850     05 FILLER PIC X(12) VALUE 'CHINESE'.
001860     05 FILLER PIC X(12) VALUE 'INDIAN'.
001870     05 FILLER PIC X(12) VALUE 'ITALIAN'.
001880     05 FILLER PIC X(12) VALUE 'TOBEN'.
001890     05 FILLER PIC X(12) VALUE 'CHOOSE'.
001900 01 WS-RUBROS REDEFINES WS-RUBROS-VAL.
001910     05 WS-RUBRO OCCURS 28 TIMES PIC X(12).
001920 01 WS-LARGOS-RUBRO-VAL.
001930     05 FILLER PIC 9(02) VALUE 05.
001940     05 FILLER PIC 9(02) VALUE 04.
001950     05 FILLER PIC 9(02) VALUE 05.
001960     05 FILLER PIC 9(02) VALUE 07.
001970     05 FILLER PIC 9(02) VALUE 06.
001980     05 FILLER PIC 9(02) VALUE 04.
001990     05 FILLER PIC 9(02) VALUE 04.
002000     05 FILLER PIC 9(02) VALUE 08.
002010     05 FILLER PIC 9(02) VALUE 04.
002020     05 FILLER PIC 9(02) VALUE 04.
002030     05 FILLER PIC 9(02) VALUE 07.
002040     05 FILLER PIC 9(02) VALUE 04.
002050     05 FILLER PIC 9(02) VALUE 04.
002060     05 FILLER PIC 9(02) VALUE 07.
002070     05 FILLER PIC 9(02) VALUE 05.
002080     05 FILLER PIC 9(02) VALUE 08.
002090     05 FILLER PIC 9(02) VALUE 06.
002100     05 FILLER PIC 9(02) VALUE 05.
002110     05 FILLER PIC 9(02) VALUE 05.
002120     05 FILLER PIC 9(02) VALUE 07.
002130     05 FILLER PIC 9(02) VALUE 04.
002140     05 FILLER PIC 9(02) VALUE 07.
002150     05 FILLER PIC 9(02) VALUE 08.
002160     05 FILLER PIC 9(02) VALUE 07.
002170     05 FILLER PIC 9(02) VALUE 06.
002180     05 FILLER PIC 9(02) VALUE 07.
002190     05 FILLER PIC 9(02) VALUE 05.
002200     05 FILLER PIC 9(02) VALUE 06.
002210 01 WS-LARGOS-RUBRO REDEFINES WS-LARGOS-RUBRO-VAL.
002220     05 WS-LARGO-RUBRO OCCURS 28 TIMES PIC 9(02).
002230*----------------------------------------------------------------*
002240*    AREA AUXILIAR PARA EL PARENTESIS DIETARIO (REGLA U1.3.6)    *
002250*----------------------------------------------------------------*
002260 01 WS-DIETARIOS-VAL.
002270     05 FILLER PIC X(08) VALUE 'GF'.
002280     05 FILLER PIC X(08) VALUE 'DF'.
002290     05 FILLER PIC X(08) VALUE 'VG'.
002300     05 FILLER PIC X(08) VALUE 'HALAL'.
002310     05 FILLER PIC X(08) VALUE 'NF'.
002320     05 FILLER PIC X(08) VALUE 'V'.
002330 01 WS-DIETARIOS REDEFINES WS-DIETARIOS-VAL.
002340     05 WS-DIETARIO OCCURS 6 TIMES PIC X(08).
002350 01 WS-LARGOS-DIET-VAL.
002360     05 FILLER PIC 9(02) VALUE 02.
002370     05 FILLER PIC 9(02) VALUE 02.
002380     05 FILLER PIC 9(02) VALUE 02.
002390     05 FILLER PIC 9(02) VALUE 05.
002400     05 FILLER PIC 9(02) VALUE 02.
002410     05 FILLER PIC 9(02) VALUE 01.
002420 01 WS-LARGOS-DIET REDEFINES WS-LARGOS-DIET-VAL.
002430     05 WS-LARGO-DIET OCCURS 6 TIMES PIC 9(02).
002440
002450 01 WS-GRUPO-PARENTESIS            PIC X(40).
002460 01 WS-RESTO-PARENTESIS            PIC X(236).
002470*----------------------------------------------------------------*
002480 LINKAGE SECTION.
002490 01 LK-ENTRADA.
002500     05 LK-ENT-TEXTO                PIC X(236).
002510     05 LK-ENT-TAG                  PIC X(01).
002520     05 LK-ENT-HORA                 PIC 9(02).
002530     05 LK-ENT-MINUTO                PIC 9(02).
002540
002550 01 LK-SALIDA.
002560     05 LK-VALIDACION-O              PIC X(01).
002570         88 LK-ES-ALMUERZO              VALUE 'S'.
002580         88 LK-NO-ES-ALMUERZO           VALUE 'N'.
002590*----------------------------------------------------------------*
002600 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
002610*----------------------------------------------------------------*
002620
002630     PERFORM 1000-INICIAR-PROGRAMA
002640        THRU 1000-INICIAR-PROGRAMA-FIN.
002650
002660     PERFORM 2000-CLASIFICAR-MENSAJE
002670        THRU 2000-CLASIFICAR-MENSAJE-FIN.
002680
002690     PERFORM 3000-FINALIZAR-PROGRAMA
002700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002710
002720 1000-INICIAR-PROGRAMA.
002730
002740     MOVE 'N' TO LK-VALIDACION-O.
002750     MOVE SPACES TO WS-TEXTO-MAYUS.
002760     MOVE LK-ENT-TEXTO TO WS-TEXTO-MAYUS.
002770     INSPECT WS-TEXTO-MAYUS
002780         CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.
002790     MOVE 'N' TO WS-EXCLUIDO.
002800     MOVE 'N' TO WS-SENAL-ENCONTRADA.
002810
002820 1000-INICIAR-PROGRAMA-FIN.
002830     EXIT.
002840
002850*----------------------------------------------------------------*
002860 2000-CLASIFICAR-MENSAJE.
002870
002880     PERFORM 2100-EVALUAR-EXCLUSION
002890        THRU 2100-EVALUAR-EXCLUSION-FIN.
002900
002910     IF NOT ES-EXCLUIDO
002920        PERFORM 2200-EVALUAR-TAG
002930           THRU 2200-EVALUAR-TAG-FIN
002940
002950        IF LK-ENT-TAG = 'Y'
002960           PERFORM 2300-EVALUAR-SENAL
002970              THRU 2300-EVALUAR-SENAL-FIN
002980
002990           IF HAY-SENAL
003000              MOVE 'S' TO LK-VALIDACION-O
003010           END-IF
003020        END-IF
003030     END-IF.
003040
003050 2000-CLASIFICAR-MENSAJE-FIN.
003060     EXIT.
003070
003080*----------------------------------------------------------------*
003090*    2100 - REGLA U1.1: TEXTO EXCLUIDO O PREVIEW SEMANAL         *
003100*----------------------------------------------------------------*
003110 2100-EVALUAR-EXCLUSION.
003120
003130     PERFORM 2105-BUSCAR-FRASE-EXCL
003140        THRU 2105-BUSCAR-FRASE-EXCL-FIN
003150        VARYING WS-IX FROM 1 BY 1
003160          UNTIL WS-IX > WS-CANT-FRASES-EXCL OR ES-EXCLUIDO.
003170
003180     IF NOT ES-EXCLUIDO
003190        PERFORM 2110-EVALUAR-PREVIEW-SEMANAL
003200           THRU 2110-EVALUAR-PREVIEW-SEMANAL-FIN
003210     END-IF.
003220
003230 2100-EVALUAR-EXCLUSION-FIN.
003240     EXIT.
003250
003260*----------------------------------------------------------------*
003270 2105-BUSCAR-FRASE-EXCL.
003280
003290     MOVE 0 TO WS-CONTEO.
003300     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
003310         FOR ALL WS-FRASE-EXCL(WS-IX)
003320                 (1:WS-LARGO-EXCL(WS-IX)).
003330     IF WS-CONTEO > 0
003340        MOVE 'S' TO WS-EXCLUIDO
003350     END-IF.
003360
003370 2105-BUSCAR-FRASE-EXCL-FIN.
003380     EXIT.
003390
003400*----------------------------------------------------------------*
003410 2110-EVALUAR-PREVIEW-SEMANAL.
003420
003430     PERFORM 2115-BUSCAR-DIA-SEMANA
003440        THRU 2115-BUSCAR-DIA-SEMANA-FIN
003450        VARYING WS-IX FROM 1 BY 1
003460          UNTIL WS-IX > WS-CANT-DIAS-SEMANA OR ES-EXCLUIDO.
003470
003480 2110-EVALUAR-PREVIEW-SEMANAL-FIN.
003490     EXIT.
003500
003510*----------------------------------------------------------------*
003520 2115-BUSCAR-DIA-SEMANA.
003530
003540     MOVE 0 TO WS-CONTEO.
003550     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
003560         FOR ALL WS-DIA-SEMANA-TXT(WS-IX)
003570                 (1:WS-LARGO-DIA(WS-IX)).
003580     IF WS-CONTEO > 0
003590        PERFORM 2120-BUSCAR-VENDOR-WORD
003600           THRU 2120-BUSCAR-VENDOR-WORD-FIN
003610           VARYING WS-IY FROM 1 BY 1
003620             UNTIL WS-IY > WS-CANT-VENDOR-WORDS OR ES-EXCLUIDO
003630     END-IF.
003640
003650 2115-BUSCAR-DIA-SEMANA-FIN.
003660     EXIT.
003670
003680*----------------------------------------------------------------*
003690 2120-BUSCAR-VENDOR-WORD.
003700
003710     MOVE 0 TO WS-CONTEO.
003720     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
003730         FOR ALL WS-VENDOR-WORD(WS-IY)
003740                 (1:WS-LARGO-VENDOR(WS-IY)).
003750     IF WS-CONTEO > 0
003760        MOVE 'S' TO WS-EXCLUIDO
003770     END-IF.
003780
003790 2120-BUSCAR-VENDOR-WORD-FIN.
003800     EXIT.
003810
003820*----------------------------------------------------------------*
003830*    2200 - REGLA U1.2: PRESENCIA DEL TAG DE AUDIENCIA           *
003840*----------------------------------------------------------------*
003850 2200-EVALUAR-TAG.
003860
003870*    EL TAG YA VIENE RESUELTO DESDE EL FORMATO ORIGEN, SOLO SE
003880*    COMPARA EL INDICADOR QUE TRAE EL REGISTRO DE ENTRADA.
003890     CONTINUE.
003900
003910 2200-EVALUAR-TAG-FIN.
003920     EXIT.
003930
003940*----------------------------------------------------------------*
003950*    2300 - REGLA U1.3: AL MENOS UNA SENAL POSITIVA              *
003960*----------------------------------------------------------------*
003970 2300-EVALUAR-SENAL.
003980
003990     MOVE 'N' TO WS-SENAL-ENCONTRADA.
004000
004010     PERFORM 2310-SENAL-HORARIO
004020        THRU 2310-SENAL-HORARIO-FIN.
004030
004040     IF NOT HAY-SENAL
004050        PERFORM 2320-SENAL-FRASE-LLEGADA
004060           THRU 2320-SENAL-FRASE-LLEGADA-FIN
004070     END-IF.
004080
004090     IF NOT HAY-SENAL
004100        PERFORM 2330-SENAL-MENU-TRIGGER
004110           THRU 2330-SENAL-MENU-TRIGGER-FIN
004120     END-IF.
004130
004140     IF NOT HAY-SENAL
004150        PERFORM 2340-SENAL-WE-HAVE
004160           THRU 2340-SENAL-WE-HAVE-FIN
004170     END-IF.
004180
004190     IF NOT HAY-SENAL
004200        PERFORM 2350-SENAL-FROM-VENDOR
004210           THRU 2350-SENAL-FROM-VENDOR-FIN
004220     END-IF.
004230
004240     IF NOT HAY-SENAL
004250        PERFORM 2360-SENAL-DIETARIO
004260           THRU 2360-SENAL-DIETARIO-FIN
004270     END-IF.
004280
004290 2300-EVALUAR-SENAL-FIN.
004300     EXIT.
004310
004320*----------------------------------------------------------------*
004330 2310-SENAL-HORARIO.
004340
004350*    VENTANA 11:00-11:59 O 12:00-12:15 HORA LOCAL
004360     IF LK-ENT-HORA = WS-HORA-ALMUERZO-INI OR
004370        (LK-ENT-HORA = WS-HORA-ALMUERZO-FIN AND
004380         LK-ENT-MINUTO <= WS-MINUTO-TOPE-ALMUERZO)
004390        MOVE 'S' TO WS-SENAL-ENCONTRADA
004400     END-IF.
004410
004420 2310-SENAL-HORARIO-FIN.
004430     EXIT.
004440
004450*----------------------------------------------------------------*
004460 2320-SENAL-FRASE-LLEGADA.
004470
004480     MOVE 0 TO WS-CONTEO.
004490     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
004500         FOR ALL 'LUNCH HAS ARRIVED'
004510         FOR ALL 'LUNCH IS READY'
004520         FOR ALL 'LUNCH IS HERE'
004530         FOR ALL 'LUNCH IS VERY'
004540         FOR ALL 'LUNCH IS'
004550         FOR ALL 'LUNCH TODAY'.
004560     IF WS-CONTEO > 0
004570        MOVE 'S' TO WS-SENAL-ENCONTRADA
004580     END-IF.
004590
004600 2320-SENAL-FRASE-LLEGADA-FIN.
004610     EXIT.
004620
004630*----------------------------------------------------------------*
004640 2330-SENAL-MENU-TRIGGER.
004650
004660     MOVE 0 TO WS-CONTEO.
004670     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
004680         FOR ALL 'MENU:'
004690         FOR ALL 'OPTIONS:'
004700         FOR ALL 'ON THE MENU'
004710         FOR ALL "WHAT'S ON THE MENU"
004720         FOR ALL "WHAT'S IN THE MENU"
004730         FOR ALL "HERE'S WHAT".
004740     IF WS-CONTEO > 0
004750        MOVE 'S' TO WS-SENAL-ENCONTRADA
004760     END-IF.
004770
004780 2330-SENAL-MENU-TRIGGER-FIN.
004790     EXIT.
004800
004810*----------------------------------------------------------------*
004820 2340-SENAL-WE-HAVE.
004830
004840     MOVE 0 TO WS-CONTEO.
004850     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
004860         FOR ALL 'WE HAVE'.
004870     IF WS-CONTEO > 0
004880        PERFORM 2345-BUSCAR-RUBRO
004890           THRU 2345-BUSCAR-RUBRO-FIN
004900           VARYING WS-IX FROM 1 BY 1
004910             UNTIL WS-IX > WS-CANT-RUBROS OR HAY-SENAL
004920     END-IF.
004930
004940 2340-SENAL-WE-HAVE-FIN.
004950     EXIT.
004960
004970*----------------------------------------------------------------*
004980 2345-BUSCAR-RUBRO.
004990
005000     MOVE 0 TO WS-CONTEO.
005010     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
005020         FOR ALL WS-RUBRO(WS-IX)(1:WS-LARGO-RUBRO(WS-IX)).
005030     IF WS-CONTEO > 0
005040        MOVE 'S' TO WS-SENAL-ENCONTRADA
005050     END-IF.
005060
005070 2345-BUSCAR-RUBRO-FIN.
005080     EXIT.
005090
005100*----------------------------------------------------------------*
005110*    "FROM " EN CUALQUIER COMBINACION DE MAYUSCULA/MINUSCULA    *
005120*    SE BUSCA SOBRE WS-TEXTO-MAYUS; LA CAPTURA SE VUELVE A      *
005130*    MIRAR EN EL TEXTO ORIGINAL PORQUE LA SENAL DEPENDE SOLO    *
005140*    DE LA MAYUSCULA DE LA PALABRA SIGUIENTE (TP2-093)          *
005150*----------------------------------------------------------------*
005160 2350-SENAL-FROM-VENDOR.
005170
005180     MOVE 0 TO WS-CONTEO.
005190     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
005200         FOR ALL 'FROM '.
005210     IF WS-CONTEO > 0
005220        MOVE SPACES TO WS-RESTO-PARENTESIS
005230        UNSTRING WS-TEXTO-MAYUS DELIMITED BY 'FROM '
005240            INTO WS-RESTO-PARENTESIS
005250        PERFORM 2351-CALCULAR-LARGO-ANTES
005260           THRU 2351-CALCULAR-LARGO-ANTES-FIN
005270        COMPUTE WS-POS-CAPTURA = WS-LARGO-ANTES + 1 + 5
005280        IF WS-POS-CAPTURA <= 236
005290           IF LK-ENT-TEXTO(WS-POS-CAPTURA:1) >= 'A' AND
005300              LK-ENT-TEXTO(WS-POS-CAPTURA:1) <= 'Z'
005310              MOVE 'S' TO WS-SENAL-ENCONTRADA
005320           END-IF
005330        END-IF
005340     END-IF.
005350
005360 2350-SENAL-FROM-VENDOR-FIN.
005370     EXIT.
005380
005390*----------------------------------------------------------------*
005400*    2351/2352 - CUENTA LOS CARACTERES QUE QUEDAN ANTES DEL      *
005410*    DISPARADOR "FROM ", BUSCANDO DESDE EL FINAL DEL CAMPO       *
005420*    HACIA ATRAS EL PRIMER CARACTER NO BLANCO (TP2-093)          *
005430*----------------------------------------------------------------*
005440 2351-CALCULAR-LARGO-ANTES.
005450
005460     MOVE 0 TO WS-LARGO-ANTES.
005470     PERFORM 2352-VER-POSICION-ANTES
005480        THRU 2352-VER-POSICION-ANTES-FIN
005490        VARYING WS-POS FROM 236 BY -1
005500          UNTIL WS-POS = 0 OR WS-LARGO-ANTES > 0.
005510
005520 2351-CALCULAR-LARGO-ANTES-FIN.
005530     EXIT.
005540
005550 2352-VER-POSICION-ANTES.
005560     IF WS-RESTO-PARENTESIS(WS-POS:1) NOT = SPACE
005570        MOVE WS-POS TO WS-LARGO-ANTES
005580     END-IF.
005590 2352-VER-POSICION-ANTES-FIN.
005600     EXIT.
005610
005620*----------------------------------------------------------------*
005630*    GRUPO ENTRE EL PARENTESIS DE APERTURA Y SU CIERRE, CON      *
005640*    ALGUN CODIGO DIETARIO. EL SEGUNDO UNSTRING SIGUE DESDE EL   *
005650*    PUNTERO QUE DEJO EL PRIMERO (WS-PTR), NO DESDE EL PRINCIPIO *
005660*    DEL MENSAJE, PORQUE UN ')' O UN EMOTICON ANTERIOR AL        *
005670*    PARENTESIS REAL HACIA QUE SE PERDIERA EL CODIGO (TP2-093)   *
005680*----------------------------------------------------------------*
005690 2360-SENAL-DIETARIO.
005700
005710     MOVE 0 TO WS-CONTEO.
005720     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO FOR ALL '('.
005730     IF WS-CONTEO > 0
005740        MOVE WS-TEXTO-MAYUS TO WS-RESTO-PARENTESIS
005750        MOVE 1 TO WS-PTR
005760        UNSTRING WS-RESTO-PARENTESIS DELIMITED BY '('
005770            INTO WS-GRUPO-PARENTESIS
005780            WITH POINTER WS-PTR
005790        MOVE SPACES TO WS-GRUPO-PARENTESIS
005800        UNSTRING WS-RESTO-PARENTESIS DELIMITED BY ')'
005810            INTO WS-GRUPO-PARENTESIS
005820            WITH POINTER WS-PTR
005830
005840        PERFORM 2365-BUSCAR-DIETARIO
005850           THRU 2365-BUSCAR-DIETARIO-FIN
005860           VARYING WS-IX FROM 1 BY 1
005870             UNTIL WS-IX > WS-CANT-DIETARIOS OR HAY-SENAL
005880     END-IF.
005890
005900 2360-SENAL-DIETARIO-FIN.
005910     EXIT.
005920
005930*----------------------------------------------------------------*
005940 2365-BUSCAR-DIETARIO.
005950
005960     MOVE 0 TO WS-CONTEO.
005970     INSPECT WS-GRUPO-PARENTESIS TALLYING WS-CONTEO
005980         FOR ALL WS-DIETARIO(WS-IX)(1:WS-LARGO-DIET(WS-IX)).
005990     IF WS-CONTEO > 0
006000        MOVE 'S' TO WS-SENAL-ENCONTRADA
006010     END-IF.
006020
006030 2365-BUSCAR-DIETARIO-FIN.
006040     EXIT.
006050
006060*----------------------------------------------------------------*
006070 3000-FINALIZAR-PROGRAMA.
006080
006090     CONTINUE.
006100
006110 3000-FINALIZAR-PROGRAMA-FIN.
006120     EXIT.
006130
006140 END PROGRAM LNCHCLSF.
