000010******************************************************************
000020* Authors: NoemI Berge, Claudia Perdiguera, Ricardo Balsimelli,
000030*          Ricardo GarcIa, Senen Urdaneta.
000040* Date: 04/10/1997
000050* Purpose: TP2 - AULA 3 - GRUPO 1 - PUNTAJE DE SENTIMIENTO DE UN
000060*          ALMUERZO (LLAMADO POR LUNCHRPT)
000070* Tectonics: cobc
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. SENTSCOR.
000110 AUTHOR. C-PERDIGUERA.
000120 INSTALLATION. GRUPO1-AULA3.
000130 DATE-WRITTEN. 04/10/1997.
000140 DATE-COMPILED.
000150 SECURITY. USO INTERNO DEL AREA DE LIQUIDACIONES.
000160*----------------------------------------------------------------*
000170*    MNT  FECHA    AUTOR   TICKET     DESCRIPCION                *
000180*    ---  --------  ------  ---------  ------------------------- *
000190*    000  04/10/97  CPE     TP2-014    ALTA DEL PROGRAMA         *
000200*    001  25/10/97  RGB     TP2-029    PUNTAJE DE REACCIONES DEL *
000210*                           ANUNCIO                              *
000220*    002  18/11/97  NBG     TP2-031    PUNTAJE DE RESPUESTAS Y   *
000230*                           DE SUS PROPIAS REACCIONES            *
000240*    003  09/12/97  SUV     TP2-032    FACTOR DE REPROGRAMACION  *
000250*    004  05/11/99  SUV     TP2-058    Y2K: NO HAY FECHAS EN ESTE*
000260*                           PROGRAMA, SE DEJA CONSTANCIA DE REV. *
000270*    005  14/02/02  RGB     TP2-081    REVISION DE LAS TABLAS DE *
000280*                           EMOJIS POR CAMBIO DE PROVEEDOR CHAT  *
000290*    006  06/09/02  RGB     TP2-086    SE QUITAN LOS PERFORM     *
000300*                           INLINE Y LOS PERFORM N TIMES CON     *
000310*                           CUERPO, SE PASAN A PARRAFO APARTE;   *
000320*                           SE AGREGAN 77-NIVELES DE CANTIDADES  *
000330*                           DE TABLA Y DEL FACTOR W              *
000340*    007  23/09/02  CPE     TP2-091    SE QUITA COMP-3 DEL       *
000350*                           FACTOR W (ESTE GRUPO NUNCA USA       *
000360*                           USAGE EN NINGUN CAMPO, QUEDA         *
000370*                           DISPLAY COMO EL RESTO). SE REVISAN   *
000380*                           2350/2660: CLASIFICABAN LA REACCION  *
000390*                           POR IGUALDAD EXACTA DE NOMBRE Y SE   *
000400*                           PASAN A INSPECT TALLYING POR         *
000410*                           CONTENCION, IGUAL QUE LOS EMOJIS DE  *
000420*                           LA RESPUESTA (2625/2627), PORQUE EL  *
000430*                           NOMBRE DE REACCION PUEDE VENIR CON   *
000440*                           SUFIJOS DEL PROVEEDOR DE CHAT.       *
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 01 WS-ALFABETO.
000530     05 WS-MINUSCULAS             PIC X(26)
000540         VALUE 'abcdefghijklmnopqrstuvwxyz'.
000550     05 WS-MAYUSCULAS             PIC X(26)
000560         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000570 01 WS-TEXTO-MAYUS                PIC X(236).
000580 01 WS-TEXTO-MAYUS-R REDEFINES WS-TEXTO-MAYUS.
000590     05 WS-TEXTO-PRIMER-TERCIO    PIC X(79).
000600     05 WS-TEXTO-SEGUNDO-TERCIO   PIC X(79).
000610     05 WS-TEXTO-TERCER-TERCIO    PIC X(78).
000620 01 WS-RESPUESTA-MAYUS            PIC X(160).
000630 01 WS-RESPUESTA-MAYUS-R REDEFINES WS-RESPUESTA-MAYUS.
000640     05 WS-RESP-PRIMERA-MITAD     PIC X(80).
000650     05 WS-RESP-SEGUNDA-MITAD     PIC X(80).
000660 01 WS-CONTADORES.
000670     05 WS-CONTEO                 PIC 9(03) COMP.
000680     05 WS-IX                     PIC 9(03) COMP.
000690     05 WS-IY                     PIC 9(03) COMP.
000700     05 WS-PTR                    PIC 9(03) COMP.
000710 01 WS-ACUMULADORES.
000720     05 WS-FACTOR-W               PIC 9V9(01).
000730     05 WS-PUNTAJE-RESPUESTA       PIC S9(05) COMP.
000740     05 WS-APORTE                  PIC S9(05) COMP.
000750     05 WS-RATING-TOTAL            PIC S9(07) COMP.
000760*----------------------------------------------------------------*
000770*    CANTIDAD DE ENTRADAS DE CADA TABLA Y FACTOR W DE LA REGLA   *
000780*    U5, COMO CONSTANTES DE 77 (TP2-086)                         *
000790*----------------------------------------------------------------*
000800 77 WS-CANT-FRASES-POS          PIC 9(02) COMP VALUE 23.
000810 77 WS-CANT-FRASES-NEG          PIC 9(02) COMP VALUE 10.
000820 77 WS-CANT-EMOJI-POS           PIC 9(02) COMP VALUE 19.
000830 77 WS-CANT-EMOJI-NEG           PIC 9(02) COMP VALUE 6.
000840 77 WS-CANT-PALABRAS-REPROG     PIC 9(02) COMP VALUE 9.
000850 77 WS-FACTOR-W-REPROG          PIC 9V9(01) VALUE 0.5.
000860 77 WS-LARGO-RESPUESTA          PIC 9(03) COMP VALUE 160.
000870
000880 01 WS-BANDERAS.
000890     05 WS-RESPUESTA-POSITIVA      PIC X(01) VALUE 'N'.
000900         88 RESPUESTA-ES-POSITIVA     VALUE 'S'.
000910     05 WS-EN-EMOJI                PIC X(01) VALUE 'N'.
000920         88 DENTRO-DE-EMOJI           VALUE 'S'.
000930 01 WS-NOMBRE-EMOJI                PIC X(40).
000940*----------------------------------------------------------------*
000950*    TABLAS DE PALABRAS CLAVE DE LA RESPUESTA (REGLA U4)         *
000960*----------------------------------------------------------------*
000970 01 WS-FRASES-POS-VAL.
000980     05 FILLER PIC X(16) VALUE 'SO GOOD'.
000990     05 FILLER PIC X(16) VALUE 'REALLY GOOD'.
001000     05 FILLER PIC X(16) VALUE 'AMAZING'.
001010     05 FILLER PIC X(16) VALUE 'DELICIOUS'.
001020     05 FILLER PIC X(16) VALUE 'LOVE'.
001030     05 FILLER PIC X(16) VALUE 'LOVED'.
001040     05 FILLER PIC X(16) VALUE 'EXCELLENT'.
001050     05 FILLER PIC X(16) VALUE 'GREAT'.
001060     05 FILLER PIC X(16) VALUE 'FANTASTIC'.
001070     05 FILLER PIC X(16) VALUE 'BEST'.
001080     05 FILLER PIC X(16) VALUE 'FAVORITE'.
001090     05 FILLER PIC X(16) VALUE 'YUMMY'.
001100     05 FILLER PIC X(16) VALUE 'TASTY'.
001110     05 FILLER PIC X(16) VALUE 'PERFECT'.
001120     05 FILLER PIC X(16) VALUE 'INCREDIBLE'.
001130     05 FILLER PIC X(16) VALUE 'WOW'.
001140     05 FILLER PIC X(16) VALUE 'FIRE'.
001150     05 FILLER PIC X(16) VALUE 'THIS'.
001160     05 FILLER PIC X(16) VALUE 'YES'.
001170     05 FILLER PIC X(16) VALUE 'AGREED'.
001180     05 FILLER PIC X(16) VALUE 'SAME'.
001190     05 FILLER PIC X(16) VALUE 'FACTS'.
001200     05 FILLER PIC X(16) VALUE 'TRUTH'.
001210 01 WS-FRASES-POS REDEFINES WS-FRASES-POS-VAL.
001220     05 WS-FRASE-POS OCCURS 23 TIMES PIC X(16).
001230 01 WS-LARGOS-POS-VAL.
001240     05 FILLER PIC 9(02) VALUE 07.
001250     05 FILLER PIC 9(02) VALUE 11.
001260     05 FILLER PIC 9(02) VALUE 07.
001270     05 FILLER PIC 9(02) VALUE 09.
001280     05 FILLER PIC 9(02) VALUE 04.
001290     05 FILLER PIC 9(02) VALUE 05.
001300     05 FILLER PIC 9(02) VALUE 09.
001310     05 FILLER PIC 9(02) VALUE 05.
001320     05 FILLER PIC 9(02) VALUE 09.
001330     05 FILLER PIC 9(02) VALUE 04.
001340     05 FILLER PIC 9(02) VALUE 08.
001350     05 FILLER PIC 9(02) VALUE 05.
001360     05 FILLER PIC 9(02) VALUE 05.
001370     05 FILLER PIC 9(02) VALUE 07.
001380     05 FILLER PIC 9(02) VALUE 10.
001390     05 FILLER PIC 9(02) VALUE 03.
001400     05 FILLER PIC 9(02) VALUE 04.
001410     05 FILLER PIC 9(02) VALUE 04.
001420     05 FILLER PIC 9(02) VALUE 03.
001430     05 FILLER PIC 9(02) VALUE 06.
001440     05 FILLER PIC 9(02) VALUE 04.
001450     05 FILLER PIC 9(02) VALUE 05.
001460     05 FILLER PIC 9(02) VALUE 05.
001470 01 WS-LARGOS-POS REDEFINES WS-LARGOS-POS-VAL.
001480     05 WS-LARGO-POS OCCURS 23 TIMES PIC 9(02).
001490 01 WS-FRASES-NEG-VAL.
001500     05 FILLER PIC X(16) VALUE 'BAD'.
001510     05 FILLER PIC X(16) VALUE 'TERRIBLE'.
001520     05 FILLER PIC X(16) VALUE 'AWFUL'.
001530     05 FILLER PIC X(16) VALUE 'DISGUSTING'.
001540     05 FILLER PIC X(16) VALUE 'HATE'.
001550     05 FILLER PIC X(16) VALUE 'WORST'.
001560     05 FILLER PIC X(16) VALUE 'DISAPPOINTED'.
001570     05 FILLER PIC X(16) VALUE 'NOT GOOD'.
001580     05 FILLER PIC X(16) VALUE 'MEH'.
001590     05 FILLER PIC X(16) VALUE 'BLAND'.
001600 01 WS-FRASES-NEG REDEFINES WS-FRASES-NEG-VAL.
001610     05 WS-FRASE-NEG OCCURS 10 TIMES PIC X(16).
001620 01 WS-LARGOS-NEG-VAL.
001630     05 FILLER PIC 9(02) VALUE 03.
001640     05 FILLER PIC 9(02) VALUE 08.
001650     05 FILLER PIC 9(02) VALUE 05.
001660     05 FILLER PIC 9(02) VALUE 10.
001670     05 FILLER PIC 9(02) VALUE 04.
001680     05 FILLER PIC 9(02) VALUE 05.
001690     05 FILLER PIC 9(02) VALUE 12.
001700     05 FILLER PIC 9(02) VALUE 08.
001710     05 FILLER PIC 9(02) VALUE 03.
001720     05 FILLER PIC 9(02) VALUE 05.
001730 01 WS-LARGOS-NEG REDEFINES WS-LARGOS-NEG-VAL.
001740     05 WS-LARGO-NEG OCCURS 10 TIMES PIC 9(02).
001750*----------------------------------------------------------------*
001760*    FRAGMENTOS DE NOMBRE DE EMOJI, POSITIVO Y NEGATIVO (U4)     *
001770*----------------------------------------------------------------*
001780 01 WS-EMOJI-POS-VAL.
001790     05 FILLER PIC X(16) VALUE 'CHEF'.
001800     05 FILLER PIC X(16) VALUE 'KISS'.
001810     05 FILLER PIC X(16) VALUE 'FIRE'.
001820     05 FILLER PIC X(16) VALUE 'HEART'.
001830     05 FILLER PIC X(16) VALUE 'STAR'.
001840     05 FILLER PIC X(16) VALUE 'DROOL'.
001850     05 FILLER PIC X(16) VALUE 'YUM'.
001860     05 FILLER PIC X(16) VALUE '100'.
001870     05 FILLER PIC X(16) VALUE 'EXPLODING'.
001880     05 FILLER PIC X(16) VALUE 'PARTY'.
001890     05 FILLER PIC X(16) VALUE 'CLAP'.
001900     05 FILLER PIC X(16) VALUE 'RAISED_HANDS'.
001910     05 FILLER PIC X(16) VALUE 'THUMBSUP'.
001920     05 FILLER PIC X(16) VALUE 'THUMBS_UP'.
001930     05 FILLER PIC X(16) VALUE 'MUSCLE'.
001940     05 FILLER PIC X(16) VALUE 'OK_HAND'.
001950     05 FILLER PIC X(16) VALUE 'CHECK'.
001960     05 FILLER PIC X(16) VALUE 'WHITE_CHECK_MARK'.
001970     05 FILLER PIC X(16) VALUE 'CHECKMARK'.
001980 01 WS-EMOJI-POS REDEFINES WS-EMOJI-POS-VAL.
001990     05 WS-FRAG-EMOJI-POS OCCURS 19 TIMES PIC X(16).
002000 01 WS-LARGOS-EMP-VAL.
002010     05 FILLER PIC 9(02) VALUE 04.
002020     05 FILLER PIC 9(02) VALUE 04.
002030     05 FILLER PIC 9(02) VALUE 04.
002040     05 FILLER PIC 9(02) VALUE 05.
002050     05 FILLER PIC 9(02) VALUE 04.
002060     05 FILLER PIC 9(02) VALUE 05.
002070     05 FILLER PIC 9(02) VALUE 03.
002080     05 FILLER PIC 9(02) VALUE 03.
002090     05 FILLER PIC 9(02) VALUE 09.
002100     05 FILLER PIC 9(02) VALUE 05.
002110     05 FILLER PIC 9(02) VALUE 04.
002120     05 FILLER PIC 9(02) VALUE 12.
002130     05 FILLER PIC 9(02) VALUE 08.
002140     05 FILLER PIC 9(02) VALUE 09.
002150     05 FILLER PIC 9(02) VALUE 06.
002160     05 FILLER PIC 9(02) VALUE 07.
002170     05 FILLER PIC 9(02) VALUE 05.
002180     05 FILLER PIC 9(02) VALUE 16.
002190     05 FILLER PIC 9(02) VALUE 09.
002200 01 WS-LARGOS-EMP REDEFINES WS-LARGOS-EMP-VAL.
002210     05 WS-LARGO-EMP OCCURS 19 TIMES PIC 9(02).
002220 01 WS-EMOJI-NEG-VAL.
002230     05 FILLER PIC X(16) VALUE 'THUMBSDOWN'.
002240     05 FILLER PIC X(16) VALUE 'THUMBS_DOWN'.
002250     05 FILLER PIC X(16) VALUE 'X'.
002260     05 FILLER PIC X(16) VALUE 'CROSS'.
002270     05 FILLER PIC X(16) VALUE 'DISAPPOINTED'.
002280     05 FILLER PIC X(16) VALUE 'SAD'.
002290 01 WS-EMOJI-NEG REDEFINES WS-EMOJI-NEG-VAL.
002300     05 WS-FRAG-EMOJI-NEG OCCURS 6 TIMES PIC X(16).
002310 01 WS-LARGOS-EMN-VAL.
002320     05 FILLER PIC 9(02) VALUE 10.
002330     05 FILLER PIC 9(02) VALUE 11.
002340     05 FILLER PIC 9(02) VALUE 01.
002350     05 FILLER PIC 9(02) VALUE 05.
002360     05 FILLER PIC 9(02) VALUE 12.
002370     05 FILLER PIC 9(02) VALUE 03.
002380 01 WS-LARGOS-EMN REDEFINES WS-LARGOS-EMN-VAL.
002390     05 WS-LARGO-EMN OCCURS 6 TIMES PIC 9(02).
002400*----------------------------------------------------------------*
002410*    PALABRAS DE REPROGRAMACION (FACTOR W DE LA REGLA U5)        *
002420*----------------------------------------------------------------*
002430 01 WS-PALABRAS-REPROG-VAL.
002440     05 FILLER PIC X(20) VALUE 'RESCHEDULED'.
002450     05 FILLER PIC X(20) VALUE 'RESCHEDULE'.
002460     05 FILLER PIC X(20) VALUE 'CANCELLED'.
002470     05 FILLER PIC X(20) VALUE 'CANCELED'.
002480     05 FILLER PIC X(20) VALUE 'CANCELLATION'.
002490     05 FILLER PIC X(20) VALUE 'CHANGE IN PLANS'.
002500     05 FILLER PIC X(20) VALUE 'QUICK CHANGE'.
002510     05 FILLER PIC X(20) VALUE 'ORIGINALLY PLANNING'.
002520     05 FILLER PIC X(20) VALUE 'POSTPONED'.
002530 01 WS-PALABRAS-REPROG REDEFINES WS-PALABRAS-REPROG-VAL.
002540     05 WS-PALABRA-REPROG OCCURS 9 TIMES PIC X(20).
002550 01 WS-LARGOS-REPROG-VAL.
002560     05 FILLER PIC 9(02) VALUE 11.
002570     05 FILLER PIC 9(02) VALUE 10.
002580     05 FILLER PIC 9(02) VALUE 09.
002590     05 FILLER PIC 9(02) VALUE 08.
002600     05 FILLER PIC 9(02) VALUE 12.
002610     05 FILLER PIC 9(02) VALUE 15.
002620     05 FILLER PIC 9(02) VALUE 12.
002630     05 FILLER PIC 9(02) VALUE 19.
002640     05 FILLER PIC 9(02) VALUE 09.
002650 01 WS-LARGOS-REPROG REDEFINES WS-LARGOS-REPROG-VAL.
002660     05 WS-LARGO-REPROG OCCURS 9 TIMES PIC 9(02).
002670*----------------------------------------------------------------*
002680 LINKAGE SECTION.
002690 01 LK-ENTRADA.
002700     05 LK-ENT-ID-MENSAJE           PIC X(10).
002710     05 LK-ENT-TEXTO-ANUNCIO        PIC X(236).
002720 COPY REACTREP.
002730 01 LK-SALIDA.
002740     05 LK-RATING-O                 PIC S9(07).
002750     05 LK-CANT-RTAS-O              PIC 9(04).
002760*----------------------------------------------------------------*
002770 PROCEDURE DIVISION USING LK-ENTRADA, WS-TABLA-REACCIONES,
002780                           WS-TABLA-RESPUESTAS, LK-SALIDA.
002790*----------------------------------------------------------------*
002800     PERFORM 1000-INICIAR-PROGRAMA
002810        THRU 1000-INICIAR-PROGRAMA-FIN.
002820     PERFORM 2200-VER-REPROGRAMACION
002830        THRU 2200-VER-REPROGRAMACION-FIN.
002840     PERFORM 2300-PUNTUAR-REACCIONES-MSG
002850        THRU 2300-PUNTUAR-REACCIONES-MSG-FIN.
002860     PERFORM 2500-PROCESAR-RESPUESTAS
002870        THRU 2500-PROCESAR-RESPUESTAS-FIN.
002880     MOVE WS-RATING-TOTAL TO LK-RATING-O.
002890     PERFORM 3000-FINALIZAR-PROGRAMA
002900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002910 1000-INICIAR-PROGRAMA.
002920     MOVE 0 TO WS-RATING-TOTAL.
002930     MOVE 0 TO LK-CANT-RTAS-O.
002940     MOVE 1.0 TO WS-FACTOR-W.
002950 1000-INICIAR-PROGRAMA-FIN.
002960     EXIT.
002970*----------------------------------------------------------------*
002980*    2200 - SI EL ANUNCIO AVISA UNA REPROGRAMACION, TODOS LOS    *
002990*    APORTES DE ESTE ALMUERZO SE PESAN AL 50% (FACTOR W)         *
003000*----------------------------------------------------------------*
003010 2200-VER-REPROGRAMACION.
003020     MOVE SPACES TO WS-TEXTO-MAYUS.
003030     MOVE LK-ENT-TEXTO-ANUNCIO TO WS-TEXTO-MAYUS.
003040     INSPECT WS-TEXTO-MAYUS
003050         CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.
003060     PERFORM 2205-BUSCAR-PALABRA-REPROG
003070        THRU 2205-BUSCAR-PALABRA-REPROG-FIN
003080        VARYING WS-IX FROM 1 BY 1
003090          UNTIL WS-IX > WS-CANT-PALABRAS-REPROG
003100                OR WS-FACTOR-W = WS-FACTOR-W-REPROG.
003110 2200-VER-REPROGRAMACION-FIN.
003120     EXIT.
003130
003140*----------------------------------------------------------------*
003150 2205-BUSCAR-PALABRA-REPROG.
003160     MOVE 0 TO WS-CONTEO.
003170     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
003180         FOR ALL WS-PALABRA-REPROG(WS-IX)
003190                 (1:WS-LARGO-REPROG(WS-IX)).
003200     IF WS-CONTEO > 0
003210        MOVE WS-FACTOR-W-REPROG TO WS-FACTOR-W
003220     END-IF.
003230 2205-BUSCAR-PALABRA-REPROG-FIN.
003240     EXIT.
003250*----------------------------------------------------------------*
003260*    2300 - REACCIONES DEL ANUNCIO, POR ORDEN DE PESO 3/2/1      *
003270*----------------------------------------------------------------*
003280 2300-PUNTUAR-REACCIONES-MSG.
003290     SET IX-REACCION TO 1.
003300     PERFORM 2305-VER-UNA-REACCION-MSG
003310        THRU 2305-VER-UNA-REACCION-MSG-FIN
003320        WS-CANT-REACCIONES TIMES.
003330 2300-PUNTUAR-REACCIONES-MSG-FIN.
003340     EXIT.
003350
003360*----------------------------------------------------------------*
003370 2305-VER-UNA-REACCION-MSG.
003380     IF WS-REA-ID-PADRE(IX-REACCION) = LK-ENT-ID-MENSAJE AND
003390        WS-REA-TIPO(IX-REACCION) = 'M'
003400        PERFORM 2350-CLASIFICAR-REACCION-MSG
003410           THRU 2350-CLASIFICAR-REACCION-MSG-FIN
003420     END-IF.
003430     SET IX-REACCION UP BY 1.
003440 2305-VER-UNA-REACCION-MSG-FIN.
003450     EXIT.
003460
003470*----------------------------------------------------------------*
003480 2350-CLASIFICAR-REACCION-MSG.
003490     MOVE 0 TO WS-CONTEO.
003500     INSPECT WS-REA-NOMBRE(IX-REACCION) TALLYING WS-CONTEO
003510         FOR ALL 'HEART_EYES'
003520         FOR ALL 'STAR_STRUCK'
003530         FOR ALL 'DROOLING'
003540         FOR ALL 'YUM'
003550         FOR ALL 'FIRE'
003560         FOR ALL '100'
003570         FOR ALL 'EXPLODING_HEAD'.
003580     IF WS-CONTEO > 0
003590        COMPUTE WS-APORTE =
003600              WS-REA-CANTIDAD(IX-REACCION) * 3 * WS-FACTOR-W
003610     ELSE
003620        MOVE 0 TO WS-CONTEO
003630        INSPECT WS-REA-NOMBRE(IX-REACCION) TALLYING WS-CONTEO
003640            FOR ALL 'HEART'
003650            FOR ALL 'STAR'
003660            FOR ALL 'THUMBSUP'
003670            FOR ALL '+1'
003680            FOR ALL 'CLAP'
003690            FOR ALL 'PARTY'
003700            FOR ALL 'RAISED_HANDS'
003710        IF WS-CONTEO > 0
003720           COMPUTE WS-APORTE =
003730                 WS-REA-CANTIDAD(IX-REACCION) * 2 * WS-FACTOR-W
003740        ELSE
003750           COMPUTE WS-APORTE =
003760                 WS-REA-CANTIDAD(IX-REACCION) * 1 * WS-FACTOR-W
003770        END-IF
003780     END-IF.
003790     ADD WS-APORTE TO WS-RATING-TOTAL.
003800 2350-CLASIFICAR-REACCION-MSG-FIN.
003810     EXIT.
003820*----------------------------------------------------------------*
003830*    2500 - RECORRE LAS RESPUESTAS DEL HILO DE ESTE ANUNCIO      *
003840*----------------------------------------------------------------*
003850 2500-PROCESAR-RESPUESTAS.
003860     SET IX-RESPUESTA TO 1.
003870     PERFORM 2505-PROCESAR-UNA-RESPUESTA
003880        THRU 2505-PROCESAR-UNA-RESPUESTA-FIN
003890        WS-CANT-RESPUESTAS TIMES.
003900     IF LK-CANT-RTAS-O > 0
003910        COMPUTE WS-APORTE =
003920           LK-CANT-RTAS-O * 2 * WS-FACTOR-W
003930        ADD WS-APORTE TO WS-RATING-TOTAL
003940     END-IF.
003950 2500-PROCESAR-RESPUESTAS-FIN.
003960     EXIT.
003970
003980*----------------------------------------------------------------*
003990 2505-PROCESAR-UNA-RESPUESTA.
004000     IF WS-RTA-ID-MENSAJE(IX-RESPUESTA) = LK-ENT-ID-MENSAJE
004010        ADD 1 TO LK-CANT-RTAS-O
004020        PERFORM 2600-PUNTUAR-RESPUESTA
004030           THRU 2600-PUNTUAR-RESPUESTA-FIN
004040        PERFORM 2650-PUNTUAR-REACCIONES-RTA
004050           THRU 2650-PUNTUAR-REACCIONES-RTA-FIN
004060     END-IF.
004070     SET IX-RESPUESTA UP BY 1.
004080 2505-PROCESAR-UNA-RESPUESTA-FIN.
004090     EXIT.
004100*----------------------------------------------------------------*
004110*    2600 - PUNTAJE U4 DE UNA RESPUESTA (PALABRAS CLAVE Y EMOJI) *
004120*----------------------------------------------------------------*
004130 2600-PUNTUAR-RESPUESTA.
004140     MOVE 0 TO WS-PUNTAJE-RESPUESTA.
004150     MOVE SPACES TO WS-RESPUESTA-MAYUS.
004160     MOVE WS-RTA-TEXTO(IX-RESPUESTA) TO WS-RESPUESTA-MAYUS.
004170     INSPECT WS-RESPUESTA-MAYUS
004180         CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.
004190     PERFORM 2605-BUSCAR-FRASE-POS
004200        THRU 2605-BUSCAR-FRASE-POS-FIN
004210        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CANT-FRASES-POS.
004220     PERFORM 2607-BUSCAR-FRASE-NEG
004230        THRU 2607-BUSCAR-FRASE-NEG-FIN
004240        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CANT-FRASES-NEG.
004250     PERFORM 2610-PUNTUAR-EMOJIS-RESPUESTA
004260        THRU 2610-PUNTUAR-EMOJIS-RESPUESTA-FIN.
004270     COMPUTE WS-APORTE =
004280        WS-PUNTAJE-RESPUESTA * WS-FACTOR-W.
004290     ADD WS-APORTE TO WS-RATING-TOTAL.
004300     IF WS-PUNTAJE-RESPUESTA > 0
004310        MOVE 'S' TO WS-RESPUESTA-POSITIVA
004320     ELSE
004330        MOVE 'N' TO WS-RESPUESTA-POSITIVA
004340     END-IF.
004350     MOVE WS-PUNTAJE-RESPUESTA TO WS-RTA-PUNTAJE(IX-RESPUESTA).
004360 2600-PUNTUAR-RESPUESTA-FIN.
004370     EXIT.
004380
004390*----------------------------------------------------------------*
004400 2605-BUSCAR-FRASE-POS.
004410     MOVE 0 TO WS-CONTEO.
004420     INSPECT WS-RESPUESTA-MAYUS TALLYING WS-CONTEO
004430         FOR ALL WS-FRASE-POS(WS-IX)(1:WS-LARGO-POS(WS-IX)).
004440     IF WS-CONTEO > 0
004450        ADD 2 TO WS-PUNTAJE-RESPUESTA
004460     END-IF.
004470 2605-BUSCAR-FRASE-POS-FIN.
004480     EXIT.
004490
004500*----------------------------------------------------------------*
004510 2607-BUSCAR-FRASE-NEG.
004520     MOVE 0 TO WS-CONTEO.
004530     INSPECT WS-RESPUESTA-MAYUS TALLYING WS-CONTEO
004540         FOR ALL WS-FRASE-NEG(WS-IX)(1:WS-LARGO-NEG(WS-IX)).
004550     IF WS-CONTEO > 0
004560        SUBTRACT 2 FROM WS-PUNTAJE-RESPUESTA
004570     END-IF.
004580 2607-BUSCAR-FRASE-NEG-FIN.
004590     EXIT.
004600*----------------------------------------------------------------*
004610*    2610 - RECORRE LOS TOKENS ":NOMBRE:" DE LA RESPUESTA        *
004620*----------------------------------------------------------------*
004630 2610-PUNTUAR-EMOJIS-RESPUESTA.
004640     MOVE 1 TO WS-PTR.
004650     MOVE 'N' TO WS-EN-EMOJI.
004660     PERFORM 2615-PUNTUAR-UN-TOKEN-EMOJI
004670        THRU 2615-PUNTUAR-UN-TOKEN-EMOJI-FIN
004680        UNTIL WS-PTR > WS-LARGO-RESPUESTA.
004690 2610-PUNTUAR-EMOJIS-RESPUESTA-FIN.
004700     EXIT.
004710
004720*----------------------------------------------------------------*
004730 2615-PUNTUAR-UN-TOKEN-EMOJI.
004740     MOVE SPACES TO WS-NOMBRE-EMOJI.
004750     UNSTRING WS-RESPUESTA-MAYUS DELIMITED BY ':'
004760         INTO WS-NOMBRE-EMOJI
004770         WITH POINTER WS-PTR.
004780     IF DENTRO-DE-EMOJI
004790        PERFORM 2620-EVALUAR-NOMBRE-EMOJI
004800           THRU 2620-EVALUAR-NOMBRE-EMOJI-FIN
004810        MOVE 'N' TO WS-EN-EMOJI
004820     ELSE
004830        MOVE 'S' TO WS-EN-EMOJI
004840     END-IF.
004850 2615-PUNTUAR-UN-TOKEN-EMOJI-FIN.
004860     EXIT.
004870*----------------------------------------------------------------*
004880 2620-EVALUAR-NOMBRE-EMOJI.
004890     PERFORM 2625-BUSCAR-EMOJI-POS
004900        THRU 2625-BUSCAR-EMOJI-POS-FIN
004910        VARYING WS-IY FROM 1 BY 1
004920          UNTIL WS-IY > WS-CANT-EMOJI-POS.
004930     PERFORM 2627-BUSCAR-EMOJI-NEG
004940        THRU 2627-BUSCAR-EMOJI-NEG-FIN
004950        VARYING WS-IY FROM 1 BY 1
004960          UNTIL WS-IY > WS-CANT-EMOJI-NEG.
004970 2620-EVALUAR-NOMBRE-EMOJI-FIN.
004980     EXIT.
004990*----------------------------------------------------------------*
005000 2625-BUSCAR-EMOJI-POS.
005010     MOVE 0 TO WS-CONTEO.
005020     INSPECT WS-NOMBRE-EMOJI TALLYING WS-CONTEO
005030         FOR ALL WS-FRAG-EMOJI-POS(WS-IY)
005040                 (1:WS-LARGO-EMP(WS-IY)).
005050     IF WS-CONTEO > 0
005060        ADD 2 TO WS-PUNTAJE-RESPUESTA
005070        GO TO 2620-EVALUAR-NOMBRE-EMOJI-FIN
005080     END-IF.
005090 2625-BUSCAR-EMOJI-POS-FIN.
005100     EXIT.
005110*----------------------------------------------------------------*
005120 2627-BUSCAR-EMOJI-NEG.
005130     MOVE 0 TO WS-CONTEO.
005140     INSPECT WS-NOMBRE-EMOJI TALLYING WS-CONTEO
005150         FOR ALL WS-FRAG-EMOJI-NEG(WS-IY)
005160                 (1:WS-LARGO-EMN(WS-IY)).
005170     IF WS-CONTEO > 0
005180        SUBTRACT 2 FROM WS-PUNTAJE-RESPUESTA
005190        GO TO 2620-EVALUAR-NOMBRE-EMOJI-FIN
005200     END-IF.
005210 2627-BUSCAR-EMOJI-NEG-FIN.
005220     EXIT.
005230*----------------------------------------------------------------*
005240*    2650 - REACCIONES SOBRE UNA RESPUESTA, SEGUN SEA POSITIVA   *
005250*    O NO LA RESPUESTA QUE LAS RECIBIO                           *
005260*----------------------------------------------------------------*
005270 2650-PUNTUAR-REACCIONES-RTA.
005280     SET IX-REACCION TO 1.
005290     PERFORM 2655-VER-UNA-REACCION-RTA
005300        THRU 2655-VER-UNA-REACCION-RTA-FIN
005310        WS-CANT-REACCIONES TIMES.
005320 2650-PUNTUAR-REACCIONES-RTA-FIN.
005330     EXIT.
005340*----------------------------------------------------------------*
005350 2655-VER-UNA-REACCION-RTA.
005360     IF WS-REA-ID-PADRE(IX-REACCION) =
005370           WS-RTA-ID-RESPUESTA(IX-RESPUESTA) AND
005380        WS-REA-TIPO(IX-REACCION) = 'R'
005390        PERFORM 2660-CLASIFICAR-REACCION-RTA
005400           THRU 2660-CLASIFICAR-REACCION-RTA-FIN
005410     END-IF.
005420     SET IX-REACCION UP BY 1.
005430 2655-VER-UNA-REACCION-RTA-FIN.
005440     EXIT.
005450*----------------------------------------------------------------*
005460 2660-CLASIFICAR-REACCION-RTA.
005470     IF RESPUESTA-ES-POSITIVA
005480        MOVE 0 TO WS-CONTEO
005490        INSPECT WS-REA-NOMBRE(IX-REACCION) TALLYING WS-CONTEO
005500            FOR ALL 'CHECK'
005510            FOR ALL 'WHITE_CHECK_MARK'
005520            FOR ALL 'CHECKMARK'
005530            FOR ALL 'THUMBSUP'
005540            FOR ALL '+1'
005550            FOR ALL 'THIS'
005560        IF WS-CONTEO > 0
005570           COMPUTE WS-APORTE =
005580              WS-REA-CANTIDAD(IX-REACCION) * 3 * WS-FACTOR-W
005590        ELSE
005600           MOVE 0 TO WS-CONTEO
005610           INSPECT WS-REA-NOMBRE(IX-REACCION) TALLYING WS-CONTEO
005620               FOR ALL 'HEART_EYES'
005630               FOR ALL 'STAR_STRUCK'
005640               FOR ALL 'DROOLING'
005650               FOR ALL 'YUM'
005660               FOR ALL 'FIRE'
005670               FOR ALL 'CHEF'
005680               FOR ALL 'KISS'
005690           IF WS-CONTEO > 0
005700              COMPUTE WS-APORTE =
005710                 WS-REA-CANTIDAD(IX-REACCION) * 3 * WS-FACTOR-W
005720           ELSE
005730              MOVE 0 TO WS-CONTEO
005740              INSPECT WS-REA-NOMBRE(IX-REACCION) TALLYING WS-CONTEO
005750                  FOR ALL 'HEART'
005760                  FOR ALL 'STAR'
005770                  FOR ALL 'CLAP'
005780                  FOR ALL 'PARTY'
005790                  FOR ALL 'RAISED_HANDS'
005800              IF WS-CONTEO > 0
005810                 COMPUTE WS-APORTE =
005820                    WS-REA-CANTIDAD(IX-REACCION) * 2 * WS-FACTOR-W
005830              ELSE
005840                 COMPUTE WS-APORTE =
005850                    WS-REA-CANTIDAD(IX-REACCION) * 1 * WS-FACTOR-W
005860              END-IF
005870           END-IF
005880        END-IF
005890     ELSE
005900        MOVE 0 TO WS-CONTEO
005910        INSPECT WS-REA-NOMBRE(IX-REACCION) TALLYING WS-CONTEO
005920            FOR ALL 'HEART_EYES'
005930            FOR ALL 'STAR_STRUCK'
005940            FOR ALL 'DROOLING'
005950            FOR ALL 'YUM'
005960            FOR ALL 'FIRE'
005970        IF WS-CONTEO > 0
005980           COMPUTE WS-APORTE =
005990              WS-REA-CANTIDAD(IX-REACCION) * 2 * WS-FACTOR-W
006000        ELSE
006010           COMPUTE WS-APORTE =
006020              WS-REA-CANTIDAD(IX-REACCION) * 1 * WS-FACTOR-W
006030        END-IF
006040     END-IF.
006050     ADD WS-APORTE TO WS-RATING-TOTAL.
006060 2660-CLASIFICAR-REACCION-RTA-FIN.
006070     EXIT.
006080*----------------------------------------------------------------*
006090 3000-FINALIZAR-PROGRAMA.
006100     CONTINUE.
006110 3000-FINALIZAR-PROGRAMA-FIN.
006120     EXIT.
006130 END PROGRAM SENTSCOR.
