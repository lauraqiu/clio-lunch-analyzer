000010******************************************************************
000020* Authors: NoemI Berge, Claudia Perdiguera, Ricardo Balsimelli,
000030*          Ricardo GarcIa, Senen Urdaneta.
000040* Date: 09/10/1997
000050* Purpose: TP2 - AULA 3 - GRUPO 1 - EXTRACCION DE LOS ITEMS DEL
000060*          MENU (LLAMADO POR LUNCHRPT)
000070* Tectonics: cobc
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. MENUXTRT.
000110 AUTHOR. R-GARCIA.
000120 INSTALLATION. GRUPO1-AULA3.
000130 DATE-WRITTEN. 09/10/1997.
000140 DATE-COMPILED.
000150 SECURITY. USO INTERNO DEL AREA DE LIQUIDACIONES.
000160*----------------------------------------------------------------*
000170*    MNT  FECHA    AUTOR   TICKET     DESCRIPCION                *
000180*    ---  --------  ------  ---------  ------------------------- *
000190*    000  09/10/97  RGB     TP2-028    ALTA DEL PROGRAMA         *
000200*    001  30/10/97  CPE     TP2-030    FILTRO DE INGREDIENTES    *
000210*    002  13/01/98  NBG     TP2-033    ARMADO DEL PREVIEW "ITEMS"*
000220*    003  05/11/99  SUV     TP2-058    Y2K: NO HAY FECHAS EN ESTE*
000230*                           PROGRAMA, SE DEJA CONSTANCIA DE REV. *
000240*    004  06/09/02  NBG     TP2-086    SE QUITAN LOS PERFORM     *
000250*                           INLINE DE LOS BARRIDOS DE TABLA, SE  *
000260*                           PASAN A PARRAFO APARTE POR NORMA     *
000270*    005  20/09/02  RGB     TP2-090    SE REVISAN LAS TABLAS DE  *
000280*                           INICIO/FIN DE MENU CONTRA EL NUEVO   *
000290*                           INSTRUCTIVO DE CANAL (FALTABAN 4     *
000300*                           DISPARADORES DE INICIO Y SOBRABA     *
000310*                           "TODAY:"; EL FIN TENIA 3 PALABRAS    *
000320*                           INVENTADAS Y LE FALTABAN 3 REALES).  *
000330*                           SE REESCRIBE EL FILTRO DE PALABRAS   *
000340*                           DE INGREDIENTES (AHORA PIDE 2 O MAS  *
000350*                           COINCIDENCIAS MAS LARGO/COMAS, YA NO *
000360*                           DESCARTA CON UNA SOLA PALABRA). SE   *
000370*                           ARMA TODO EL RECORTE POR SEGMENTO:   *
000380*                           EMOJIS, VINETA, PARTIDO EN PIEZAS,   *
000390*                           NOMBRE VISIBLE Y DUPLICADOS, QUE     *
000400*                           ANTES NO EXISTIA (WS-ITEM-CRUDO Y    *
000410*                           WS-ITEM-LIMPIO ESTABAN SIN USO).     *
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 DATA DIVISION.
000490 WORKING-STORAGE SECTION.
000500 01 WS-ALFABETO.
000510     05 WS-MINUSCULAS             PIC X(26)
000520         VALUE 'abcdefghijklmnopqrstuvwxyz'.
000530     05 WS-MAYUSCULAS             PIC X(26)
000540         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000550
000560 01 WS-TEXTO-MAYUS                PIC X(236).
000570 01 WS-TEXTO-MAYUS-R REDEFINES WS-TEXTO-MAYUS.
000580     05 WS-TEXTO-PRIMER-TERCIO    PIC X(79).
000590     05 WS-TEXTO-SEGUNDO-TERCIO   PIC X(79).
000600     05 WS-TEXTO-TERCER-TERCIO    PIC X(78).
000610
000620*----------------------------------------------------------------*
000630*    COPIA SIN MAYUSCULAR, PARA DETECTAR EL PAR MAYUS-MINUS QUE  *
000640*    SIGUE AL PARENTESIS DIETARIO CUANDO SE PARTE UN SEGMENTO EN *
000650*    VARIOS ITEMS (REGLA U3, VER PARRAFO 2642).                  *
000660*----------------------------------------------------------------*
000670 01 WS-TEXTO-CRUDO                PIC X(236).
000680
000690*----------------------------------------------------------------*
000700*    CONSTANTES DE LA REGLA U3, SE SACAN DE LITERAL SUELTO PARA  *
000710*    QUE EL PROGRAMA QUEDE DOCUMENTADO CONTRA EL INSTRUCTIVO DE  *
000720*    AREA (MNT 005).                                             *
000730*----------------------------------------------------------------*
000740 77 WS-MAX-SEGMENTOS            PIC 9(02) COMP VALUE 20.
000750 77 WS-MAX-ITEMS                PIC 9(02) COMP VALUE 20.
000760 77 WS-MAX-PIEZAS               PIC 9(01) COMP VALUE 3.
000770 77 WS-CANT-INICIOS             PIC 9(01) COMP VALUE 6.
000780 77 WS-CANT-FINES               PIC 9(01) COMP VALUE 4.
000790 77 WS-CANT-DESCARTES           PIC 9(01) COMP VALUE 8.
000800 77 WS-CANT-DIETARIOS           PIC 9(01) COMP VALUE 6.
000810 77 WS-MIN-SEGM-LARGO           PIC 9(02) COMP VALUE 5.
000820 77 WS-MIN-PIEZA-LARGO          PIC 9(02) COMP VALUE 6.
000830 77 WS-MIN-NOMBRE-LARGO         PIC 9(02) COMP VALUE 3.
000840 77 WS-DESC-MIN-COINCID         PIC 9(01) COMP VALUE 2.
000850 77 WS-DESC-MAX-LARGO           PIC 9(03) COMP VALUE 60.
000860 77 WS-DESC-MAX-COMAS           PIC 9(02) COMP VALUE 3.
000870 77 WS-TRUNC-MAX-COMAS          PIC 9(02) COMP VALUE 3.
000880 77 WS-TRUNC-POS-COMA2          PIC 9(03) COMP VALUE 60.
000890 77 WS-TRUNC-POS-COMA1          PIC 9(03) COMP VALUE 50.
000900 77 WS-TRUNC-LARGO-CORTO        PIC 9(03) COMP VALUE 60.
000910 77 WS-TRUNC-LARGO-LARGO        PIC 9(03) COMP VALUE 80.
000920
000930 01 WS-CONTADORES.
000940     05 WS-CONTEO                 PIC 9(03) COMP.
000950     05 WS-IX                     PIC 9(03) COMP.
000960     05 WS-IY                     PIC 9(03) COMP.
000970     05 WS-IW                     PIC 9(03) COMP.
000980     05 WS-IZ                     PIC 9(03) COMP.
000990     05 WS-PTR                    PIC 9(03) COMP.
001000     05 WS-PTR2                   PIC 9(03) COMP.
001010     05 WS-PTR-CRUDO              PIC 9(03) COMP.
001020     05 WS-PTR-SALIDA             PIC 9(03) COMP.
001030     05 WS-POS                    PIC 9(03) COMP.
001040     05 WS-POS-COMA1              PIC 9(03) COMP.
001050     05 WS-POS-COMA2              PIC 9(03) COMP.
001060     05 WS-POS-INICIAL            PIC 9(03) COMP.
001070     05 WS-POS-CIERRE-PAREN       PIC 9(03) COMP.
001080     05 WS-POS-INICIO-B           PIC 9(03) COMP.
001090     05 WS-LARGO-SEG              PIC 9(03) COMP.
001100     05 WS-LARGO-CRUDO            PIC 9(03) COMP.
001110     05 WS-LARGO-PIEZA            PIC 9(03) COMP.
001120     05 WS-LARGO-LIMPIO           PIC 9(03) COMP.
001130     05 WS-LARGO-SEP              PIC 9(01) COMP.
001140     05 WS-CANT-SEGMENTOS         PIC 9(03) COMP.
001150     05 WS-CANT-ITEMS             PIC 9(03) COMP.
001160     05 WS-CANT-PIEZAS            PIC 9(03) COMP.
001170     05 WS-CANT-COMAS             PIC 9(03) COMP.
001180     05 WS-CANT-COINCID-DESC      PIC 9(02) COMP.
001190
001200 01 WS-BANDERAS.
001210     05 WS-DENTRO-DEL-MENU         PIC X(01) VALUE 'N'.
001220         88 ESTA-DENTRO-MENU          VALUE 'S'.
001230     05 WS-SEGMENTO-VALIDO         PIC X(01) VALUE 'N'.
001240         88 SEGMENTO-ES-VALIDO        VALUE 'S'.
001250     05 WS-ES-INICIO               PIC X(01) VALUE 'N'.
001260     05 WS-EN-EMOJI                PIC X(01) VALUE 'N'.
001270         88 DENTRO-EMOJI              VALUE 'S'.
001280     05 WS-TIENE-DIETARIO          PIC X(01) VALUE 'N'.
001290     05 WS-HAY-CORTE               PIC X(01) VALUE 'N'.
001300     05 WS-PERMITIR-PAR-CASO       PIC X(01) VALUE 'N'.
001310     05 WS-PIEZA-VALIDA            PIC X(01) VALUE 'N'.
001320     05 WS-ES-DUPLICADO            PIC X(01) VALUE 'N'.
001330
001340*----------------------------------------------------------------*
001350*    TABLA DE SEGMENTOS, EL MENSAJE SE PARTE POR EL SEPARADOR    *
001360*    '~' (UN RENGLON POR SEGMENTO ORIGINAL DEL POST DEL CANAL).  *
001370*    SE MANTIENE UNA COPIA SIN MAYUSCULAR EN PARALELO PARA LA    *
001380*    DETECCION DEL PAR MAYUS-MINUS DE LA REGLA DE PARTIDO.       *
001390*----------------------------------------------------------------*
001400 01 WS-RESTO-A-PARTIR             PIC X(236).
001410 01 WS-RESTO-A-PARTIR-CRUDO       PIC X(236).
001420 01 WS-TABLA-SEGMENTOS.
001430     05 WS-SEGMENTO-ENTRY OCCURS 20 TIMES
001440                           INDEXED BY IX-SEGMENTO
001450                           PIC X(80).
001460 01 WS-TABLA-SEGMENTOS-ALT REDEFINES WS-TABLA-SEGMENTOS.
001470     05 WS-SEGMENTO-BLOQUE OCCURS 20 TIMES PIC X(80).
001480 01 WS-TABLA-SEGM-CRUDO.
001490     05 WS-SEGMENTO-CRUDO-ENTRY OCCURS 20 TIMES PIC X(80).
001500
001510*----------------------------------------------------------------*
001520*    TABLA DE ITEMS DE MENU YA FILTRADOS, SE USA PARA ARMAR EL   *
001530*    PREVIEW "ITEMS: ..." SEPARADO POR COMAS (MNT 005: SE        *
001540*    ENSANCHA DE X(40) A X(60), EL NOMBRE VISIBLE PUEDE LLEGAR   *
001550*    HASTA LA COMA 60 POR LA REGLA DE RECORTE).                  *
001560*----------------------------------------------------------------*
001570 01 WS-TABLA-ITEMS.
001580     05 WS-ITEM-ENTRY OCCURS 20 TIMES
001590                       INDEXED BY IX-ITEM
001600                       PIC X(60).
001610
001620*----------------------------------------------------------------*
001630*    PALABRAS QUE MARCAN EL INICIO Y EL FIN DEL BLOQUE DE MENU,  *
001640*    SEGUN EL INSTRUCTIVO DE CANAL (MNT 005).                    *
001650*----------------------------------------------------------------*
001660 01 WS-INICIOS-VAL.
001670     05 FILLER PIC X(14) VALUE "HERE'S WHAT".
001680     05 FILLER PIC X(14) VALUE 'MENU:'.
001690     05 FILLER PIC X(14) VALUE 'OPTIONS:'.
001700     05 FILLER PIC X(14) VALUE 'TODAY WE HAVE'.
001710     05 FILLER PIC X(14) VALUE 'IN THE MENU'.
001720     05 FILLER PIC X(14) VALUE 'WE HAVE'.
001730 01 WS-INICIOS REDEFINES WS-INICIOS-VAL.
001740     05 WS-INICIO-MENU OCCURS 6 TIMES PIC X(14).
001750 01 WS-LARGOS-INICIO-VAL.
001760     05 FILLER PIC 9(02) VALUE 11.
001770     05 FILLER PIC 9(02) VALUE 05.
001780     05 FILLER PIC 9(02) VALUE 08.
001790     05 FILLER PIC 9(02) VALUE 13.
001800     05 FILLER PIC 9(02) VALUE 11.
001810     05 FILLER PIC 9(02) VALUE 07.
001820 01 WS-LARGOS-INICIO REDEFINES WS-LARGOS-INICIO-VAL.
001830     05 WS-LARGO-INICIO OCCURS 6 TIMES PIC 9(02).
001840
001850 01 WS-FINES-VAL.
001860     05 FILLER PIC X(20) VALUE 'PLEASE CHECK'.
001870     05 FILLER PIC X(20) VALUE 'ENJOY'.
001880     05 FILLER PIC X(20) VALUE 'HAPPY'.
001890     05 FILLER PIC X(20) VALUE '@TORONTO'.
001900 01 WS-FINES REDEFINES WS-FINES-VAL.
001910     05 WS-FIN-MENU OCCURS 4 TIMES PIC X(20).
001920 01 WS-LARGOS-FIN-VAL.
001930     05 FILLER PIC 9(02) VALUE 12.
001940     05 FILLER PIC 9(02) VALUE 05.
001950     05 FILLER PIC 9(02) VALUE 05.
001960     05 FILLER PIC 9(02) VALUE 08.
001970 01 WS-LARGOS-FIN REDEFINES WS-LARGOS-FIN-VAL.
001980     05 WS-LARGO-FIN OCCURS 4 TIMES PIC 9(02).
001990
002000*----------------------------------------------------------------*
002010*    PALABRAS DE DESCRIPCION DE INGREDIENTE QUE DESCARTAN UNA    *
002020*    PIEZA CUANDO APARECEN 2 O MAS Y LA PIEZA ES LARGA (REGLA    *
002030*    U3 - FILTRO DE INGREDIENTES, INSTRUCTIVO DE CANAL MNT 005). *
002040*----------------------------------------------------------------*
002050 01 WS-DESCARTES-VAL.
002060     05 FILLER PIC X(16) VALUE 'SAUCE'.
002070     05 FILLER PIC X(16) VALUE 'SEASONAL'.
002080     05 FILLER PIC X(16) VALUE 'PICKLED'.
002090     05 FILLER PIC X(16) VALUE 'SEEDS'.
002100     05 FILLER PIC X(16) VALUE 'DRESSING'.
002110     05 FILLER PIC X(16) VALUE 'MARINATED'.
002120     05 FILLER PIC X(16) VALUE 'TOPPED WITH'.
002130     05 FILLER PIC X(16) VALUE 'SERVED WITH'.
002140 01 WS-DESCARTES REDEFINES WS-DESCARTES-VAL.
002150     05 WS-DESCARTE OCCURS 8 TIMES PIC X(16).
002160 01 WS-LARGOS-DESC-VAL.
002170     05 FILLER PIC 9(02) VALUE 05.
002180     05 FILLER PIC 9(02) VALUE 08.
002190     05 FILLER PIC 9(02) VALUE 07.
002200     05 FILLER PIC 9(02) VALUE 05.
002210     05 FILLER PIC 9(02) VALUE 08.
002220     05 FILLER PIC 9(02) VALUE 09.
002230     05 FILLER PIC 9(02) VALUE 11.
002240     05 FILLER PIC 9(02) VALUE 11.
002250 01 WS-LARGOS-DESC REDEFINES WS-LARGOS-DESC-VAL.
002260     05 WS-LARGO-DESC OCCURS 8 TIMES PIC 9(02).
002270
002280*----------------------------------------------------------------*
002290*    AREA AUXILIAR PARA EL PARENTESIS DIETARIO (GF/DF/VG/HALAL/  *
002300*    NF/V), SE USA TANTO PARA LA EXCEPCION DEL DISPARADOR COMO   *
002310*    PARA EL PARTIDO Y EL NOMBRE VISIBLE DE LA PIEZA (REGLA U3). *
002320*----------------------------------------------------------------*
002330 01 WS-DIETARIOS-VAL.
002340     05 FILLER PIC X(08) VALUE 'GF'.
002350     05 FILLER PIC X(08) VALUE 'DF'.
002360     05 FILLER PIC X(08) VALUE 'VG'.
002370     05 FILLER PIC X(08) VALUE 'HALAL'.
002380     05 FILLER PIC X(08) VALUE 'NF'.
002390     05 FILLER PIC X(08) VALUE 'V'.
002400 01 WS-DIETARIOS REDEFINES WS-DIETARIOS-VAL.
002410     05 WS-DIETARIO OCCURS 6 TIMES PIC X(08).
002420 01 WS-LARGOS-DIET-VAL.
002430     05 FILLER PIC 9(02) VALUE 02.
002440     05 FILLER PIC 9(02) VALUE 02.
002450     05 FILLER PIC 9(02) VALUE 02.
002460     05 FILLER PIC 9(02) VALUE 05.
002470     05 FILLER PIC 9(02) VALUE 02.
002480     05 FILLER PIC 9(02) VALUE 01.
002490 01 WS-LARGOS-DIET REDEFINES WS-LARGOS-DIET-VAL.
002500     05 WS-LARGO-DIET OCCURS 6 TIMES PIC 9(02).
002510
002520*----------------------------------------------------------------*
002530*    AREAS DE TRABAJO PARA EL RECORTE DE UN SEGMENTO (QUITAR     *
002540*    EMOJI Y VINETA) Y PARA EL PARTIDO EN PIEZAS (REGLA U3).     *
002550*----------------------------------------------------------------*
002560 01 WS-SEGM-SIN-BULLET             PIC X(80).
002570 01 WS-TOKEN-SEG                   PIC X(80).
002580 01 WS-TEMP80                      PIC X(80).
002590 01 WS-ITEM-CRUDO                  PIC X(80).
002600 01 WS-ITEM-LIMPIO                 PIC X(80).
002610 01 WS-GRUPO-PARENTESIS             PIC X(40).
002620 01 WS-TABLA-PIEZAS.
002630     05 WS-PIEZA-ENTRY OCCURS 3 TIMES PIC X(80).
002640 01 WS-PIEZA-ACTUAL                PIC X(80).
002650
002660 01 WS-PREVIEW-MENU               PIC X(60).
002670*----------------------------------------------------------------*
002680 LINKAGE SECTION.
002690 01 LK-ENTRADA.
002700     05 LK-ENT-TEXTO                PIC X(236).
002710
002720 01 LK-SALIDA.
002730     05 LK-MENU-O                   PIC X(60).
002740*----------------------------------------------------------------*
002750 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
002760*----------------------------------------------------------------*
002770
002780     PERFORM 1000-INICIAR-PROGRAMA
002790        THRU 1000-INICIAR-PROGRAMA-FIN.
002800
002810     PERFORM 2000-RECORRER-SEGMENTOS
002820        THRU 2000-RECORRER-SEGMENTOS-FIN.
002830
002840     PERFORM 2700-ARMAR-PREVIEW
002850        THRU 2700-ARMAR-PREVIEW-FIN.
002860
002870     MOVE WS-PREVIEW-MENU TO LK-MENU-O.
002880
002890     PERFORM 3000-FINALIZAR-PROGRAMA
002900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
002910
002920 1000-INICIAR-PROGRAMA.
002930
002940     MOVE SPACES TO WS-TEXTO-MAYUS.
002950     MOVE LK-ENT-TEXTO TO WS-TEXTO-MAYUS.
002960     INSPECT WS-TEXTO-MAYUS
002970         CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.
002980     MOVE SPACES TO WS-TEXTO-CRUDO.
002990     MOVE LK-ENT-TEXTO TO WS-TEXTO-CRUDO.
003000     MOVE 'N' TO WS-DENTRO-DEL-MENU.
003010     MOVE 0 TO WS-CANT-SEGMENTOS.
003020     MOVE 0 TO WS-CANT-ITEMS.
003030     MOVE SPACES TO WS-TABLA-SEGMENTOS.
003040     MOVE SPACES TO WS-TABLA-SEGM-CRUDO.
003050     MOVE SPACES TO WS-TABLA-ITEMS.
003060     MOVE SPACES TO WS-PREVIEW-MENU.
003070
003080 1000-INICIAR-PROGRAMA-FIN.
003090     EXIT.
003100
003110*----------------------------------------------------------------*
003120*    2000 - PARTE EL MENSAJE EN SEGMENTOS POR EL SEPARADOR '~'   *
003130*    Y RECORRE CADA UNO, ACTIVANDO EL BLOQUE DE MENU CUANDO      *
003140*    APARECE UN DISPARADOR DE INICIO Y DESACTIVANDOLO CUANDO     *
003150*    APARECE UN DISPARADOR DE FIN, TOMANDO COMO ITEMS SOLO LOS   *
003160*    SEGMENTOS QUE QUEDAN DENTRO DEL BLOQUE.                     *
003170*----------------------------------------------------------------*
003180 2000-RECORRER-SEGMENTOS.
003190
003200     MOVE WS-TEXTO-MAYUS TO WS-RESTO-A-PARTIR.
003210     MOVE WS-TEXTO-CRUDO TO WS-RESTO-A-PARTIR-CRUDO.
003220     MOVE 1 TO WS-PTR.
003230     MOVE 1 TO WS-PTR-CRUDO.
003240
003250     PERFORM 2050-PARTIR-UN-SEGMENTO
003260        THRU 2050-PARTIR-UN-SEGMENTO-FIN
003270        VARYING WS-IX FROM 1 BY 1
003280          UNTIL WS-IX > WS-MAX-SEGMENTOS OR WS-PTR > 236.
003290
003300     PERFORM 2060-PROCESAR-UN-SEGMENTO
003310        THRU 2060-PROCESAR-UN-SEGMENTO-FIN
003320        VARYING WS-IX FROM 1 BY 1
003330          UNTIL WS-IX > WS-CANT-SEGMENTOS.
003340
003350 2000-RECORRER-SEGMENTOS-FIN.
003360     EXIT.
003370
003380*----------------------------------------------------------------*
003390 2050-PARTIR-UN-SEGMENTO.
003400
003410     UNSTRING WS-TEXTO-MAYUS DELIMITED BY '~'
003420         INTO WS-SEGMENTO-ENTRY(WS-IX)
003430         WITH POINTER WS-PTR.
003440     UNSTRING WS-TEXTO-CRUDO DELIMITED BY '~'
003450         INTO WS-SEGMENTO-CRUDO-ENTRY(WS-IX)
003460         WITH POINTER WS-PTR-CRUDO.
003470     ADD 1 TO WS-CANT-SEGMENTOS.
003480
003490 2050-PARTIR-UN-SEGMENTO-FIN.
003500     EXIT.
003510
003520*----------------------------------------------------------------*
003530 2060-PROCESAR-UN-SEGMENTO.
003540
003550     PERFORM 2100-EVALUAR-DISPARADOR-INICIO
003560        THRU 2100-EVALUAR-DISPARADOR-INICIO-FIN.
003570
003580     IF ESTA-DENTRO-MENU
003590        PERFORM 2200-EVALUAR-DISPARADOR-FIN
003600           THRU 2200-EVALUAR-DISPARADOR-FIN-FIN
003610     END-IF.
003620
003630     IF ESTA-DENTRO-MENU
003640        PERFORM 2600-FILTRAR-ITEM
003650           THRU 2600-FILTRAR-ITEM-FIN
003660     END-IF.
003670
003680 2060-PROCESAR-UN-SEGMENTO-FIN.
003690     EXIT.
003700
003710*----------------------------------------------------------------*
003720 2100-EVALUAR-DISPARADOR-INICIO.
003730
003740     IF NOT ESTA-DENTRO-MENU
003750        PERFORM 2105-BUSCAR-INICIO-MENU
003760           THRU 2105-BUSCAR-INICIO-MENU-FIN
003770           VARYING WS-IY FROM 1 BY 1
003780             UNTIL WS-IY > WS-CANT-INICIOS OR ESTA-DENTRO-MENU
003790     END-IF.
003800
003810 2100-EVALUAR-DISPARADOR-INICIO-FIN.
003820     EXIT.
003830
003840*----------------------------------------------------------------*
003850 2105-BUSCAR-INICIO-MENU.
003860
003870     MOVE 0 TO WS-CONTEO.
003880     INSPECT WS-SEGMENTO-ENTRY(WS-IX) TALLYING WS-CONTEO
003890         FOR ALL WS-INICIO-MENU(WS-IY)
003900                 (1:WS-LARGO-INICIO(WS-IY)).
003910     IF WS-CONTEO > 0
003920        MOVE 'S' TO WS-DENTRO-DEL-MENU
003930     END-IF.
003940
003950 2105-BUSCAR-INICIO-MENU-FIN.
003960     EXIT.
003970
003980*----------------------------------------------------------------*
003990 2200-EVALUAR-DISPARADOR-FIN.
004000
004010     PERFORM 2205-BUSCAR-FIN-MENU
004020        THRU 2205-BUSCAR-FIN-MENU-FIN
004030        VARYING WS-IY FROM 1 BY 1
004040          UNTIL WS-IY > WS-CANT-FINES OR NOT ESTA-DENTRO-MENU.
004050
004060 2200-EVALUAR-DISPARADOR-FIN-FIN.
004070     EXIT.
004080
004090*----------------------------------------------------------------*
004100 2205-BUSCAR-FIN-MENU.
004110
004120     MOVE 0 TO WS-CONTEO.
004130     INSPECT WS-SEGMENTO-ENTRY(WS-IX) TALLYING WS-CONTEO
004140         FOR ALL WS-FIN-MENU(WS-IY)(1:WS-LARGO-FIN(WS-IY)).
004150     IF WS-CONTEO > 0
004160        MOVE 'N' TO WS-DENTRO-DEL-MENU
004170     END-IF.
004180
004190 2205-BUSCAR-FIN-MENU-FIN.
004200     EXIT.
004210
004220*----------------------------------------------------------------*
004230*    2600 - UN SEGMENTO DENTRO DEL BLOQUE DE MENU SE TOMA COMO   *
004240*    ITEM SALVO QUE SEA EL PROPIO DISPARADOR DE INICIO SIN       *
004250*    PARENTESIS DIETARIO.  EL SEGMENTO SE LIMPIA DE EMOJI Y      *
004260*    VINETA, SE PARTE EN PIEZAS SI HACE FALTA Y CADA PIEZA PASA  *
004270*    POR EL FILTRO DE INGREDIENTES ANTES DE ARMAR SU NOMBRE      *
004280*    VISIBLE (REGLA U3, INSTRUCTIVO DE CANAL - MNT 005).         *
004290*----------------------------------------------------------------*
004300 2600-FILTRAR-ITEM.
004310
004320     PERFORM 2605-BUSCAR-INICIO-EN-ITEM
004330        THRU 2605-BUSCAR-INICIO-EN-ITEM-FIN.
004340
004350     MOVE 'S' TO WS-SEGMENTO-VALIDO.
004360     IF WS-ES-INICIO = 'S'
004370        MOVE WS-SEGMENTO-ENTRY(WS-IX) TO WS-PIEZA-ACTUAL
004380        PERFORM 2640-BUSCAR-PARENTESIS-EN-PIEZA
004390           THRU 2640-BUSCAR-PARENTESIS-EN-PIEZA-FIN
004400        IF WS-TIENE-DIETARIO = 'N'
004410           MOVE 'N' TO WS-SEGMENTO-VALIDO
004420        END-IF
004430     END-IF.
004440
004450     IF SEGMENTO-ES-VALIDO
004460        PERFORM 2615-LIMPIAR-SEGMENTO
004470           THRU 2615-LIMPIAR-SEGMENTO-FIN
004480        MOVE WS-ITEM-CRUDO TO WS-TEMP80
004490        PERFORM 2655-CALCULAR-LARGO-TEMP
004500           THRU 2655-CALCULAR-LARGO-TEMP-FIN
004510        MOVE WS-LARGO-SEG TO WS-LARGO-CRUDO
004520        IF WS-LARGO-CRUDO < WS-MIN-SEGM-LARGO
004530           MOVE 'N' TO WS-SEGMENTO-VALIDO
004540        END-IF
004550     END-IF.
004560
004570     IF SEGMENTO-ES-VALIDO
004580        PERFORM 2630-PARTIR-EN-PIEZAS
004590           THRU 2630-PARTIR-EN-PIEZAS-FIN
004600        PERFORM 2650-PROCESAR-UNA-PIEZA
004610           THRU 2650-PROCESAR-UNA-PIEZA-FIN
004620           VARYING WS-IW FROM 1 BY 1
004630             UNTIL WS-IW > WS-CANT-PIEZAS
004640     END-IF.
004650
004660 2600-FILTRAR-ITEM-FIN.
004670     EXIT.
004680
004690*----------------------------------------------------------------*
004700*    2605 - EL SEGMENTO ES EL PROPIO DISPARADOR DE INICIO DE     *
004710*    MENU (SE COLECTA SOLO SI TAMBIEN TRAE UN PARENTESIS         *
004720*    DIETARIO, VER 2600).                                        *
004730*----------------------------------------------------------------*
004740 2605-BUSCAR-INICIO-EN-ITEM.
004750
004760     MOVE 'N' TO WS-ES-INICIO.
004770     PERFORM 2607-VER-INICIO-EN-ITEM
004780        THRU 2607-VER-INICIO-EN-ITEM-FIN
004790        VARYING WS-IY FROM 1 BY 1
004800          UNTIL WS-IY > WS-CANT-INICIOS OR WS-ES-INICIO = 'S'.
004810
004820 2605-BUSCAR-INICIO-EN-ITEM-FIN.
004830     EXIT.
004840
004850*----------------------------------------------------------------*
004860 2607-VER-INICIO-EN-ITEM.
004870
004880     MOVE 0 TO WS-CONTEO.
004890     INSPECT WS-SEGMENTO-ENTRY(WS-IX) TALLYING WS-CONTEO
004900         FOR ALL WS-INICIO-MENU(WS-IY)
004910                 (1:WS-LARGO-INICIO(WS-IY)).
004920     IF WS-CONTEO > 0
004930        MOVE 'S' TO WS-ES-INICIO
004940     END-IF.
004950
004960 2607-VER-INICIO-EN-ITEM-FIN.
004970     EXIT.
004980
004990*----------------------------------------------------------------*
005000*    2610 - FILTRO DE INGREDIENTES DE LA PIEZA.  SE DESCARTA LA  *
005010*    PIEZA SOLO CUANDO APARECEN 2 O MAS PALABRAS DE LA TABLA Y,  *
005020*    ADEMAS, LA PIEZA ES LARGA (>60) O TIENE MUCHAS COMAS (>3).  *
005030*----------------------------------------------------------------*
005040 2610-BUSCAR-DESCARTE-PIEZA.
005050
005060     MOVE 0 TO WS-CANT-COINCID-DESC.
005070     PERFORM 2612-VER-UNA-PALABRA-DESC
005080        THRU 2612-VER-UNA-PALABRA-DESC-FIN
005090        VARYING WS-IY FROM 1 BY 1
005100          UNTIL WS-IY > WS-CANT-DESCARTES.
005110
005120     MOVE 'S' TO WS-PIEZA-VALIDA.
005130     IF WS-CANT-COINCID-DESC >= WS-DESC-MIN-COINCID
005140        IF WS-LARGO-PIEZA > WS-DESC-MAX-LARGO OR
005150           WS-CANT-COMAS > WS-DESC-MAX-COMAS
005160           MOVE 'N' TO WS-PIEZA-VALIDA
005170        END-IF
005180     END-IF.
005190
005200 2610-BUSCAR-DESCARTE-PIEZA-FIN.
005210     EXIT.
005220
005230*----------------------------------------------------------------*
005240 2612-VER-UNA-PALABRA-DESC.
005250
005260     MOVE 0 TO WS-CONTEO.
005270     INSPECT WS-PIEZA-ACTUAL TALLYING WS-CONTEO
005280         FOR ALL WS-DESCARTE(WS-IY)(1:WS-LARGO-DESC(WS-IY)).
005290     IF WS-CONTEO > 0
005300        ADD 1 TO WS-CANT-COINCID-DESC
005310     END-IF.
005320
005330 2612-VER-UNA-PALABRA-DESC-FIN.
005340     EXIT.
005350
005360*----------------------------------------------------------------*
005370*    2615 - QUITA LA VINETA ("- " O "* ") Y LOS TOKENS ":NOMBRE:"*
005380*    DE EMOJI DEL SEGMENTO, DEJANDO EL RESULTADO EN ITEM-CRUDO.  *
005390*----------------------------------------------------------------*
005400 2615-LIMPIAR-SEGMENTO.
005410
005420     MOVE SPACES TO WS-SEGM-SIN-BULLET.
005430     MOVE WS-SEGMENTO-ENTRY(WS-IX) TO WS-SEGM-SIN-BULLET.
005440     PERFORM 2616-QUITAR-BULLET-SEG
005450        THRU 2616-QUITAR-BULLET-SEG-FIN.
005460
005470     MOVE SPACES TO WS-ITEM-CRUDO.
005480     MOVE 1 TO WS-PTR.
005490     MOVE 1 TO WS-PTR-SALIDA.
005500     MOVE 'N' TO WS-EN-EMOJI.
005510     PERFORM 2617-PROCESAR-TOKEN-SEG
005520        THRU 2617-PROCESAR-TOKEN-SEG-FIN
005530        UNTIL WS-PTR > 80.
005540
005550 2615-LIMPIAR-SEGMENTO-FIN.
005560     EXIT.
005570
005580*----------------------------------------------------------------*
005590 2616-QUITAR-BULLET-SEG.
005600
005610     IF WS-SEGM-SIN-BULLET(1:2) = '- ' OR
005620        WS-SEGM-SIN-BULLET(1:2) = '* '
005630        MOVE SPACES TO WS-TEMP80
005640        MOVE WS-SEGM-SIN-BULLET(3:78) TO WS-TEMP80(1:78)
005650        MOVE WS-TEMP80 TO WS-SEGM-SIN-BULLET
005660     END-IF.
005670
005680 2616-QUITAR-BULLET-SEG-FIN.
005690     EXIT.
005700
005710*----------------------------------------------------------------*
005720 2617-PROCESAR-TOKEN-SEG.
005730
005740     MOVE SPACES TO WS-TOKEN-SEG.
005750     UNSTRING WS-SEGM-SIN-BULLET DELIMITED BY ':'
005760         INTO WS-TOKEN-SEG
005770         WITH POINTER WS-PTR.
005780     IF DENTRO-EMOJI
005790        MOVE 'N' TO WS-EN-EMOJI
005800     ELSE
005810        PERFORM 2618-COPIAR-TOKEN-SEG
005820           THRU 2618-COPIAR-TOKEN-SEG-FIN
005830        MOVE 'S' TO WS-EN-EMOJI
005840     END-IF.
005850
005860 2617-PROCESAR-TOKEN-SEG-FIN.
005870     EXIT.
005880
005890*----------------------------------------------------------------*
005900 2618-COPIAR-TOKEN-SEG.
005910
005920     MOVE 0 TO WS-LARGO-SEG.
005930     PERFORM 2619-VER-POSICION-TOKEN
005940        THRU 2619-VER-POSICION-TOKEN-FIN
005950        VARYING WS-POS FROM 80 BY -1
005960          UNTIL WS-POS = 0 OR WS-LARGO-SEG > 0.
005970     IF WS-LARGO-SEG > 0
005980        STRING WS-TOKEN-SEG(1:WS-LARGO-SEG) DELIMITED BY SIZE
005990            INTO WS-ITEM-CRUDO
006000            WITH POINTER WS-PTR-SALIDA
006010     END-IF.
006020
006030 2618-COPIAR-TOKEN-SEG-FIN.
006040     EXIT.
006050
006060*----------------------------------------------------------------*
006070 2619-VER-POSICION-TOKEN.
006080     IF WS-TOKEN-SEG(WS-POS:1) NOT = SPACE
006090        MOVE WS-POS TO WS-LARGO-SEG
006100     END-IF.
006110 2619-VER-POSICION-TOKEN-FIN.
006120     EXIT.
006130
006140*----------------------------------------------------------------*
006150*    2630 - UN SEGMENTO PUEDE TRAER VARIOS ITEMS.  SE INTENTA    *
006160*    PARTIR HASTA 2 VECES, DESPUES DE CADA PARENTESIS DIETARIO   *
006170*    SEGUIDO DE PAR MAYUS-MINUS, O DESPUES DE ") ," O ") AND".    *
006180*----------------------------------------------------------------*
006190 2630-PARTIR-EN-PIEZAS.
006200
006210     MOVE 1 TO WS-CANT-PIEZAS.
006220     MOVE SPACES TO WS-PIEZA-ENTRY(1).
006230     MOVE SPACES TO WS-PIEZA-ENTRY(2).
006240     MOVE SPACES TO WS-PIEZA-ENTRY(3).
006250     MOVE WS-ITEM-CRUDO TO WS-PIEZA-ENTRY(1).
006260     MOVE 'S' TO WS-PERMITIR-PAR-CASO.
006270
006280     PERFORM 2635-INTENTAR-PARTIR
006290        THRU 2635-INTENTAR-PARTIR-FIN
006300        2 TIMES.
006310
006320 2630-PARTIR-EN-PIEZAS-FIN.
006330     EXIT.
006340
006350*----------------------------------------------------------------*
006360 2635-INTENTAR-PARTIR.
006370
006380     MOVE WS-PIEZA-ENTRY(WS-CANT-PIEZAS) TO WS-PIEZA-ACTUAL.
006390     PERFORM 2640-BUSCAR-PARENTESIS-EN-PIEZA
006400        THRU 2640-BUSCAR-PARENTESIS-EN-PIEZA-FIN.
006410
006420     MOVE 'N' TO WS-HAY-CORTE.
006430     MOVE 0 TO WS-LARGO-SEP.
006440
006450     IF WS-TIENE-DIETARIO = 'S' AND WS-PERMITIR-PAR-CASO = 'S'
006460        PERFORM 2642-VER-PAR-CASO
006470           THRU 2642-VER-PAR-CASO-FIN
006480     END-IF.
006490
006500     IF WS-HAY-CORTE = 'N' AND WS-POS-CIERRE-PAREN > 0
006510        PERFORM 2644-VER-CORTE-PUNTUACION
006520           THRU 2644-VER-CORTE-PUNTUACION-FIN
006530     END-IF.
006540
006550     IF WS-HAY-CORTE = 'S' AND WS-CANT-PIEZAS < WS-MAX-PIEZAS
006560        COMPUTE WS-POS-INICIO-B =
006570                WS-POS-CIERRE-PAREN + WS-LARGO-SEP + 1
006580        MOVE WS-PIEZA-ACTUAL(1:WS-POS-CIERRE-PAREN)
006590          TO WS-PIEZA-ENTRY(WS-CANT-PIEZAS)
006600        ADD 1 TO WS-CANT-PIEZAS
006610        MOVE SPACES TO WS-PIEZA-ENTRY(WS-CANT-PIEZAS)
006620        IF WS-POS-INICIO-B <= 80
006630           MOVE WS-PIEZA-ACTUAL(WS-POS-INICIO-B:)
006640             TO WS-PIEZA-ENTRY(WS-CANT-PIEZAS)
006650        END-IF
006660     END-IF.
006670
006680     MOVE 'N' TO WS-PERMITIR-PAR-CASO.
006690
006700 2635-INTENTAR-PARTIR-FIN.
006710     EXIT.
006720
006730*----------------------------------------------------------------*
006740*    2640 - UBICA EL PRIMER GRUPO ENTRE PARENTESIS DE LA PIEZA Y *
006750*    AVISA SI TRAE ALGUN CODIGO DIETARIO (GF/DF/VG/HALAL/NF/V).  *
006760*----------------------------------------------------------------*
006770 2640-BUSCAR-PARENTESIS-EN-PIEZA.
006780
006790     MOVE 0 TO WS-POS-CIERRE-PAREN.
006800     MOVE 'N' TO WS-TIENE-DIETARIO.
006810     MOVE SPACES TO WS-GRUPO-PARENTESIS.
006820     MOVE 1 TO WS-PTR2.
006830     UNSTRING WS-PIEZA-ACTUAL DELIMITED BY '('
006840         INTO WS-GRUPO-PARENTESIS
006850         WITH POINTER WS-PTR2.
006860     IF WS-PTR2 < 80
006870        MOVE SPACES TO WS-GRUPO-PARENTESIS
006880        UNSTRING WS-PIEZA-ACTUAL DELIMITED BY ')'
006890            INTO WS-GRUPO-PARENTESIS
006900            WITH POINTER WS-PTR2
006910        COMPUTE WS-POS-CIERRE-PAREN = WS-PTR2 - 1
006920        PERFORM 2645-VER-CODIGO-DIETARIO
006930           THRU 2645-VER-CODIGO-DIETARIO-FIN
006940           VARYING WS-IY FROM 1 BY 1
006950             UNTIL WS-IY > WS-CANT-DIETARIOS OR
006960                   WS-TIENE-DIETARIO = 'S'
006970     END-IF.
006980
006990 2640-BUSCAR-PARENTESIS-EN-PIEZA-FIN.
007000     EXIT.
007010
007020*----------------------------------------------------------------*
007030 2642-VER-PAR-CASO.
007040
007050     IF WS-POS-CIERRE-PAREN + 2 <= 80
007060        IF WS-SEGMENTO-CRUDO-ENTRY(WS-IX)
007070                (WS-POS-CIERRE-PAREN + 1:1) >= 'A' AND
007080           WS-SEGMENTO-CRUDO-ENTRY(WS-IX)
007090                (WS-POS-CIERRE-PAREN + 1:1) <= 'Z' AND
007100           WS-SEGMENTO-CRUDO-ENTRY(WS-IX)
007110                (WS-POS-CIERRE-PAREN + 2:1) >= 'a' AND
007120           WS-SEGMENTO-CRUDO-ENTRY(WS-IX)
007130                (WS-POS-CIERRE-PAREN + 2:1) <= 'z'
007140           MOVE 'S' TO WS-HAY-CORTE
007150           MOVE 0 TO WS-LARGO-SEP
007160        END-IF
007170     END-IF.
007180
007190 2642-VER-PAR-CASO-FIN.
007200     EXIT.
007210
007220*----------------------------------------------------------------*
007230 2644-VER-CORTE-PUNTUACION.
007240
007250     IF WS-POS-CIERRE-PAREN + 2 <= 80 AND
007260        WS-PIEZA-ACTUAL(WS-POS-CIERRE-PAREN + 1:2) = ' ,'
007270        MOVE 'S' TO WS-HAY-CORTE
007280        MOVE 2 TO WS-LARGO-SEP
007290     ELSE
007300        IF WS-POS-CIERRE-PAREN + 4 <= 80 AND
007310           WS-PIEZA-ACTUAL(WS-POS-CIERRE-PAREN + 1:4) = ' AND'
007320           MOVE 'S' TO WS-HAY-CORTE
007330           MOVE 4 TO WS-LARGO-SEP
007340        END-IF
007350     END-IF.
007360
007370 2644-VER-CORTE-PUNTUACION-FIN.
007380     EXIT.
007390
007400*----------------------------------------------------------------*
007410 2645-VER-CODIGO-DIETARIO.
007420
007430     MOVE 0 TO WS-CONTEO.
007440     INSPECT WS-GRUPO-PARENTESIS TALLYING WS-CONTEO
007450         FOR ALL WS-DIETARIO(WS-IY)(1:WS-LARGO-DIET(WS-IY)).
007460     IF WS-CONTEO > 0
007470        MOVE 'S' TO WS-TIENE-DIETARIO
007480     END-IF.
007490
007500 2645-VER-CODIGO-DIETARIO-FIN.
007510     EXIT.
007520
007530*----------------------------------------------------------------*
007540*    2650 - POR CADA PIEZA: DESCARTA LAS MUY CORTAS, APLICA EL   *
007550*    FILTRO DE INGREDIENTES, ARMA EL NOMBRE VISIBLE Y LO AGREGA  *
007560*    A LA TABLA DE ITEMS SI NO ES UN NOMBRE REPETIDO.            *
007570*----------------------------------------------------------------*
007580 2650-PROCESAR-UNA-PIEZA.
007590
007600     MOVE WS-PIEZA-ENTRY(WS-IW) TO WS-PIEZA-ACTUAL.
007610     MOVE WS-PIEZA-ACTUAL TO WS-TEMP80.
007620     PERFORM 2655-CALCULAR-LARGO-TEMP
007630        THRU 2655-CALCULAR-LARGO-TEMP-FIN.
007640     MOVE WS-LARGO-SEG TO WS-LARGO-PIEZA.
007650
007660     MOVE 'S' TO WS-PIEZA-VALIDA.
007670     IF WS-LARGO-PIEZA < WS-MIN-PIEZA-LARGO
007680        MOVE 'N' TO WS-PIEZA-VALIDA
007690     END-IF.
007700
007710     IF WS-PIEZA-VALIDA = 'S'
007720        MOVE 0 TO WS-CANT-COMAS
007730        IF WS-LARGO-PIEZA > 0
007740           INSPECT WS-PIEZA-ACTUAL(1:WS-LARGO-PIEZA)
007750               TALLYING WS-CANT-COMAS FOR ALL ','
007760        END-IF
007770        PERFORM 2610-BUSCAR-DESCARTE-PIEZA
007780           THRU 2610-BUSCAR-DESCARTE-PIEZA-FIN
007790     END-IF.
007800
007810     IF WS-PIEZA-VALIDA = 'S'
007820        PERFORM 2640-BUSCAR-PARENTESIS-EN-PIEZA
007830           THRU 2640-BUSCAR-PARENTESIS-EN-PIEZA-FIN
007840        PERFORM 2660-ARMAR-NOMBRE-VISIBLE
007850           THRU 2660-ARMAR-NOMBRE-VISIBLE-FIN
007860        MOVE WS-ITEM-LIMPIO TO WS-TEMP80
007870        PERFORM 2655-CALCULAR-LARGO-TEMP
007880           THRU 2655-CALCULAR-LARGO-TEMP-FIN
007890        MOVE WS-LARGO-SEG TO WS-LARGO-LIMPIO
007900        IF WS-LARGO-LIMPIO <= WS-MIN-NOMBRE-LARGO
007910           MOVE 'N' TO WS-PIEZA-VALIDA
007920        END-IF
007930     END-IF.
007940
007950     IF WS-PIEZA-VALIDA = 'S'
007960        PERFORM 2670-BUSCAR-DUPLICADO
007970           THRU 2670-BUSCAR-DUPLICADO-FIN
007980        IF WS-ES-DUPLICADO = 'N' AND WS-CANT-ITEMS < WS-MAX-ITEMS
007990           ADD 1 TO WS-CANT-ITEMS
008000           MOVE WS-ITEM-LIMPIO TO WS-ITEM-ENTRY(WS-CANT-ITEMS)
008010        END-IF
008020     END-IF.
008030
008040 2650-PROCESAR-UNA-PIEZA-FIN.
008050     EXIT.
008060
008070*----------------------------------------------------------------*
008080*    2655 - CALCULA EL LARGO SIN BLANCOS DE COLA DE WS-TEMP80,   *
008090*    SE REUTILIZA PARA ITEM-CRUDO, PIEZA-ACTUAL E ITEM-LIMPIO.   *
008100*----------------------------------------------------------------*
008110 2655-CALCULAR-LARGO-TEMP.
008120
008130     MOVE 0 TO WS-LARGO-SEG.
008140     PERFORM 2656-VER-POSICION-TEMP
008150        THRU 2656-VER-POSICION-TEMP-FIN
008160        VARYING WS-POS FROM 80 BY -1
008170          UNTIL WS-POS = 0 OR WS-LARGO-SEG > 0.
008180
008190 2655-CALCULAR-LARGO-TEMP-FIN.
008200     EXIT.
008210
008220*----------------------------------------------------------------*
008230 2656-VER-POSICION-TEMP.
008240     IF WS-TEMP80(WS-POS:1) NOT = SPACE
008250        MOVE WS-POS TO WS-LARGO-SEG
008260     END-IF.
008270 2656-VER-POSICION-TEMP-FIN.
008280     EXIT.
008290
008300*----------------------------------------------------------------*
008310*    2660 - NOMBRE VISIBLE DE LA PIEZA: SI TIENE PARENTESIS      *
008320*    DIETARIO SE CORTA AHI; SI NO, CON MAS DE 3 COMAS SE CORTA   *
008330*    EN LA 2DA O 1RA COMA SEGUN POSICION, O A LOS 60; SI NO, SE  *
008340*    CORTA A LOS 60 CUANDO LA PIEZA SUPERA LOS 80 (REGLA U3).    *
008350*----------------------------------------------------------------*
008360 2660-ARMAR-NOMBRE-VISIBLE.
008370
008380     MOVE SPACES TO WS-ITEM-LIMPIO.
008390     IF WS-TIENE-DIETARIO = 'S'
008400        MOVE WS-PIEZA-ACTUAL(1:WS-POS-CIERRE-PAREN)
008410          TO WS-ITEM-LIMPIO
008420     ELSE
008430        IF WS-CANT-COMAS > WS-TRUNC-MAX-COMAS
008440           PERFORM 2664-BUSCAR-PRIMERA-COMA
008450              THRU 2664-BUSCAR-PRIMERA-COMA-FIN
008460           PERFORM 2666-BUSCAR-SEGUNDA-COMA
008470              THRU 2666-BUSCAR-SEGUNDA-COMA-FIN
008480           IF WS-POS-COMA2 > 0 AND
008490              WS-POS-COMA2 < WS-TRUNC-POS-COMA2
008500              MOVE WS-PIEZA-ACTUAL(1:WS-POS-COMA2)
008510                TO WS-ITEM-LIMPIO
008520           ELSE
008530              IF WS-POS-COMA1 > 0 AND
008540                 WS-POS-COMA1 < WS-TRUNC-POS-COMA1
008550                 MOVE WS-PIEZA-ACTUAL(1:WS-POS-COMA1)
008560                   TO WS-ITEM-LIMPIO
008570              ELSE
008580                 MOVE WS-PIEZA-ACTUAL(1:WS-TRUNC-LARGO-CORTO)
008590                   TO WS-ITEM-LIMPIO
008600              END-IF
008610           END-IF
008620        ELSE
008630           IF WS-LARGO-PIEZA > WS-TRUNC-LARGO-LARGO
008640              MOVE WS-PIEZA-ACTUAL(1:WS-TRUNC-LARGO-CORTO)
008650                TO WS-ITEM-LIMPIO
008660           ELSE
008670              MOVE WS-PIEZA-ACTUAL(1:WS-LARGO-PIEZA)
008680                TO WS-ITEM-LIMPIO
008690           END-IF
008700        END-IF
008710     END-IF.
008720
008730 2660-ARMAR-NOMBRE-VISIBLE-FIN.
008740     EXIT.
008750
008760*----------------------------------------------------------------*
008770 2664-BUSCAR-PRIMERA-COMA.
008780
008790     MOVE 0 TO WS-POS-COMA1.
008800     PERFORM 2665-VER-COMA-UNO
008810        THRU 2665-VER-COMA-UNO-FIN
008820        VARYING WS-POS FROM 1 BY 1
008830          UNTIL WS-POS > WS-LARGO-PIEZA OR WS-POS-COMA1 > 0.
008840
008850 2664-BUSCAR-PRIMERA-COMA-FIN.
008860     EXIT.
008870
008880*----------------------------------------------------------------*
008890 2665-VER-COMA-UNO.
008900     IF WS-PIEZA-ACTUAL(WS-POS:1) = ','
008910        MOVE WS-POS TO WS-POS-COMA1
008920     END-IF.
008930 2665-VER-COMA-UNO-FIN.
008940     EXIT.
008950
008960*----------------------------------------------------------------*
008970 2666-BUSCAR-SEGUNDA-COMA.
008980
008990     MOVE 0 TO WS-POS-COMA2.
009000     COMPUTE WS-POS-INICIAL = WS-POS-COMA1 + 1.
009010     PERFORM 2667-VER-COMA-DOS
009020        THRU 2667-VER-COMA-DOS-FIN
009030        VARYING WS-POS FROM WS-POS-INICIAL BY 1
009040          UNTIL WS-POS > WS-LARGO-PIEZA OR WS-POS-COMA2 > 0.
009050
009060 2666-BUSCAR-SEGUNDA-COMA-FIN.
009070     EXIT.
009080
009090*----------------------------------------------------------------*
009100 2667-VER-COMA-DOS.
009110     IF WS-PIEZA-ACTUAL(WS-POS:1) = ','
009120        MOVE WS-POS TO WS-POS-COMA2
009130     END-IF.
009140 2667-VER-COMA-DOS-FIN.
009150     EXIT.
009160
009170*----------------------------------------------------------------*
009180*    2670 - SUPRIME NOMBRES REPETIDOS EN LA TABLA DE ITEMS YA    *
009190*    COLECTADOS (REGLA U3).                                      *
009200*----------------------------------------------------------------*
009210 2670-BUSCAR-DUPLICADO.
009220
009230     MOVE 'N' TO WS-ES-DUPLICADO.
009240     IF WS-CANT-ITEMS > 0
009250        PERFORM 2672-VER-UN-ITEM-PREVIO
009260           THRU 2672-VER-UN-ITEM-PREVIO-FIN
009270           VARYING IX-ITEM FROM 1 BY 1
009280             UNTIL IX-ITEM > WS-CANT-ITEMS OR
009290                   WS-ES-DUPLICADO = 'S'
009300     END-IF.
009310
009320 2670-BUSCAR-DUPLICADO-FIN.
009330     EXIT.
009340
009350*----------------------------------------------------------------*
009360 2672-VER-UN-ITEM-PREVIO.
009370     IF WS-ITEM-ENTRY(IX-ITEM) = WS-ITEM-LIMPIO(1:60)
009380        MOVE 'S' TO WS-ES-DUPLICADO
009390     END-IF.
009400 2672-VER-UN-ITEM-PREVIO-FIN.
009410     EXIT.
009420
009430*----------------------------------------------------------------*
009440*    2700 - ARMA LA CADENA "ITEMS: X, Y, Z (+n)" CON LOS ITEMS   *
009450*    FILTRADOS, RECORTADA A 60 BYTES DE SALIDA.                  *
009460*----------------------------------------------------------------*
009470 2700-ARMAR-PREVIEW.
009480
009490     IF WS-CANT-ITEMS > 0
009500        MOVE 1 TO WS-PTR
009510        STRING 'Items: ' DELIMITED BY SIZE
009520            INTO WS-PREVIEW-MENU
009530            WITH POINTER WS-PTR
009540        PERFORM 2710-AGREGAR-ITEM-PREVIEW
009550           THRU 2710-AGREGAR-ITEM-PREVIEW-FIN
009560           VARYING WS-IX FROM 1 BY 1
009570             UNTIL WS-IX > WS-CANT-ITEMS OR WS-IX > 3
009580        IF WS-CANT-ITEMS > 3
009590           PERFORM 2720-AGREGAR-RESTO-PREVIEW
009600              THRU 2720-AGREGAR-RESTO-PREVIEW-FIN
009610        END-IF
009620     ELSE
009630        STRING 'Menu details in post' DELIMITED BY SIZE
009640            INTO WS-PREVIEW-MENU
009650     END-IF.
009660
009670 2700-ARMAR-PREVIEW-FIN.
009680     EXIT.
009690
009700*----------------------------------------------------------------*
009710 2710-AGREGAR-ITEM-PREVIEW.
009720
009730     IF WS-IX > 1
009740        STRING ', ' DELIMITED BY SIZE
009750            INTO WS-PREVIEW-MENU
009760            WITH POINTER WS-PTR
009770     END-IF.
009780     MOVE SPACES TO WS-TEMP80.
009790     MOVE WS-ITEM-ENTRY(WS-IX) TO WS-TEMP80.
009800     PERFORM 2655-CALCULAR-LARGO-TEMP
009810        THRU 2655-CALCULAR-LARGO-TEMP-FIN.
009820     STRING WS-TEMP80(1:WS-LARGO-SEG) DELIMITED BY SIZE
009830         INTO WS-PREVIEW-MENU
009840         WITH POINTER WS-PTR.
009850
009860 2710-AGREGAR-ITEM-PREVIEW-FIN.
009870     EXIT.
009880
009890*----------------------------------------------------------------*
009900*    2720 - AGREGA EL CONTADOR "(+n)" CUANDO HAY MAS DE 3 ITEMS. *
009910*----------------------------------------------------------------*
009920 2720-AGREGAR-RESTO-PREVIEW.
009930
009940     MOVE SPACES TO WS-TEMP80.
009950     COMPUTE WS-CONTEO = WS-CANT-ITEMS - 3.
009960     STRING ' (+' DELIMITED BY SIZE
009970            WS-CONTEO DELIMITED BY SIZE
009980            ')' DELIMITED BY SIZE
009990         INTO WS-TEMP80.
010000     PERFORM 2655-CALCULAR-LARGO-TEMP
010010        THRU 2655-CALCULAR-LARGO-TEMP-FIN.
010020     STRING WS-TEMP80(1:WS-LARGO-SEG) DELIMITED BY SIZE
010030         INTO WS-PREVIEW-MENU
010040         WITH POINTER WS-PTR.
010050
010060 2720-AGREGAR-RESTO-PREVIEW-FIN.
010070     EXIT.
010080
010090*----------------------------------------------------------------*
010100 3000-FINALIZAR-PROGRAMA.
010110
010120     CONTINUE.
010130
010140 3000-FINALIZAR-PROGRAMA-FIN.
010150     EXIT.
010160
010170 END PROGRAM MENUXTRT.
