000010******************************************************************
000020* Authors: NoemI Berge, Claudia Perdiguera, Ricardo Balsimelli,
000030*          Ricardo GarcIa, Senen Urdaneta.
000040* Date: 21/08/1997
000050* Purpose: TP2 - AULA 3 - GRUPO 1 - EXTRACCION DEL NOMBRE DEL
000060*          PROVEEDOR (LLAMADO POR LUNCHRPT)
000070* Tectonics: cobc
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. VNDXTRCT.
000110 AUTHOR. N-BERGE.
000120 INSTALLATION. GRUPO1-AULA3.
000130 DATE-WRITTEN. 21/08/1997.
000140 DATE-COMPILED.
000150 SECURITY. USO INTERNO DEL AREA DE LIQUIDACIONES.
000160*----------------------------------------------------------------*
000170*    MNT  FECHA    AUTOR   TICKET     DESCRIPCION                *
000180*    ---  --------  ------  ---------  ------------------------- *
000190*    000  21/08/97  NBG     TP2-025    ALTA DEL PROGRAMA         *
000200*    001  02/09/97  RGB     TP2-027    REGLA "FROM" PRIORITARIA  *
000210*    002  16/10/97  CPE     TP2-029    REGLA "WE HAVE FROM"      *
000220*    003  11/12/97  SUV     TP2-032    LIMPIEZA DE LA CAPTURA    *
000230*    004  05/11/99  SUV     TP2-058    Y2K: NO HAY FECHAS EN ESTE*
000240*                           PROGRAMA, SE DEJA CONSTANCIA DE REV. *
000250*    005  19/03/01  RGB     TP2-081    DISPARADORES CORREGIDOS A *
000260*                           "FROM " / "TODAY WE HAVE " / "WE     *
000270*                           HAVE ", SEGUN EL INSTRUCTIVO DE AREA *
000280*    006  02/04/01  RGB     TP2-082    DEFECTO: SIN PROVEEDOR SE *
000290*                           DEVOLVIA BLANCO EN VEZ DE "N/A"      *
000300*    007  22/05/01  CPE     TP2-084    LIMPIEZA DE EMOJIS, COLAS,*
000310*                           PARENTESIS Y UNION "X & Y" DE DOS    *
000320*                           PROVEEDORES                          *
000330*    008  14/06/01  SUV     TP2-086    VALIDACION DE LARGO Y DE  *
000340*                           PATRON DE URL ANTES DE ACEPTAR       *
000350*    009  06/09/02  NBG     TP2-088    SE QUITAN LOS PERFORM     *
000360*                           INLINE, SE PASAN LOS CICLOS A        *
000370*                           PARRAFO APARTE SEGUN NORMA DE        *
000380*                           PROGRAMACION VIGENTE                 *
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470 01 WS-ALFABETO.
000480     05 WS-MINUSCULAS             PIC X(26)
000490         VALUE 'abcdefghijklmnopqrstuvwxyz'.
000500     05 WS-MAYUSCULAS             PIC X(26)
000510         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
000520
000530*----------------------------------------------------------------*
000540*    COPIA ORIGINAL (RESPETA MAYUS/MINUS) Y COPIA EN MAYUSCULAS  *
000550*    DEL TEXTO DEL ANUNCIO.  LA COPIA MAYUSCULA SE USA PARA      *
000560*    UBICAR LOS DISPARADORES SIN IMPORTAR SU CAJA; LA COPIA      *
000570*    ORIGINAL SE USA PARA RECORTAR LA CAPTURA RESPETANDO LA CAJA *
000580*    QUE TRAE EL ANUNCIO (REGLA 1 EXIGE INICIAL MAYUSCULA).      *
000590*----------------------------------------------------------------*
000600 01 WS-TEXTO-CRUDO                PIC X(236).
000610 01 WS-TEXTO-MAYUS                PIC X(236).
000620 01 WS-TEXTO-MAYUS-R REDEFINES WS-TEXTO-MAYUS.
000630     05 WS-TEXTO-PRIMER-TERCIO    PIC X(79).
000640     05 WS-TEXTO-SEGUNDO-TERCIO   PIC X(79).
000650     05 WS-TEXTO-TERCER-TERCIO    PIC X(78).
000660
000670 01 WS-CONTEOS.
000680     05 WS-CONTEO                 PIC 9(03) COMP.
000690     05 WS-IX                     PIC 9(03) COMP.
000700     05 WS-LARGO-CAPTURA          PIC 9(03) COMP.
000710     05 WS-LARGO-ANTES            PIC 9(03) COMP.
000720     05 WS-LARGO-SEG              PIC 9(03) COMP.
000730     05 WS-LARGO-PRIMERO          PIC 9(03) COMP.
000740     05 WS-LARGO-SEGUNDO          PIC 9(03) COMP.
000750     05 WS-POS                    PIC 9(03) COMP.
000760     05 WS-POS2                   PIC 9(03) COMP.
000770     05 WS-PTR                    PIC 9(03) COMP.
000780     05 WS-PTR-SALIDA             PIC 9(03) COMP.
000790     05 WS-POS-CAPTURA            PIC 9(03) COMP.
000800     05 WS-LARGO-TRIGGER-ACTUAL   PIC 9(02) COMP.
000810
000820 01 WS-BANDERAS.
000830     05 WS-PROVEEDOR-HALLADO       PIC X(01) VALUE 'N'.
000840         88 HAY-PROVEEDOR             VALUE 'S'.
000850     05 WS-SE-ENCONTRO-TRIGGER     PIC X(01) VALUE 'N'.
000860         88 SE-ENCONTRO-TRIGGER        VALUE 'S'.
000870     05 WS-HAY-AND                 PIC X(01) VALUE 'N'.
000880         88 HAY-AND                    VALUE 'S'.
000890     05 WS-EN-EMOJI                PIC X(01) VALUE 'N'.
000900         88 DENTRO-EMOJI               VALUE 'S'.
000910     05 WS-ES-URL                  PIC X(01) VALUE 'N'.
000920         88 ES-URL                     VALUE 'S'.
000930
000940*----------------------------------------------------------------*
000950*    AREAS DE TRABAJO DE LA CAPTURA CRUDA Y DE SU LIMPIEZA       *
000960*----------------------------------------------------------------*
000970 01 WS-ANTES-DISPARADOR           PIC X(236).
000980 01 WS-CAPTURA-CRUDA              PIC X(236).
000990 01 WS-CAPTURA-CRUDA-ALT REDEFINES WS-CAPTURA-CRUDA.
001000     05 WS-CAPTURA-CRUDA-TBL OCCURS 236 TIMES PIC X(01).
001010 01 WS-CAPTURA-LIMPIA             PIC X(236).
001020 01 WS-CAPTURA-LIMPIA-ALT REDEFINES WS-CAPTURA-LIMPIA.
001030     05 WS-CAPTURA-LIMPIA-TBL OCCURS 236 TIMES PIC X(01).
001040 01 WS-CAPTURA-LIMPIA-MAYUS       PIC X(236).
001050 01 WS-CAPTURA-SIN-EMOJI          PIC X(236).
001060 01 WS-SEGMENTO-EMOJI             PIC X(236).
001070 01 WS-CAPTURA-CRUDA-TEMP         PIC X(236).
001080
001090 01 WS-PARTE-ACTUAL               PIC X(100).
001100 01 WS-PARTE-TEMP                 PIC X(100).
001110 01 WS-VENDOR-PRIMERO             PIC X(100).
001120 01 WS-VENDOR-SEGUNDO             PIC X(100).
001130
001140*----------------------------------------------------------------*
001150*    FRASES DISPARADORAS DEL NOMBRE DE PROVEEDOR, EN ORDEN DE    *
001160*    PRIORIDAD (REGLA 1, REGLA 2 Y REGLA 3 DEL INSTRUCTIVO)      *
001170*----------------------------------------------------------------*
001180 01 WS-DISPARADOR-R1              PIC X(15) VALUE 'FROM '.
001190 01 WS-DISPARADOR-R2              PIC X(15) VALUE 'TODAY WE HAVE '.
001200 01 WS-DISPARADOR-R3              PIC X(15) VALUE 'WE HAVE '.
001210 01 WS-TRIGGER-ACTUAL             PIC X(15).
001220
001230*----------------------------------------------------------------*
001240 LINKAGE SECTION.
001250 01 LK-ENTRADA.
001260     05 LK-ENT-TEXTO                PIC X(236).
001270
001280 01 LK-SALIDA.
001290     05 LK-PROVEEDOR-O              PIC X(40).
001300*----------------------------------------------------------------*
001310 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
001320*----------------------------------------------------------------*
001330
001340     PERFORM 1000-INICIAR-PROGRAMA
001350        THRU 1000-INICIAR-PROGRAMA-FIN.
001360
001370     PERFORM 2000-BUSCAR-PROVEEDOR
001380        THRU 2000-BUSCAR-PROVEEDOR-FIN.
001390
001400     IF HAY-PROVEEDOR
001410        PERFORM 2500-LIMPIAR-CAPTURA
001420           THRU 2500-LIMPIAR-CAPTURA-FIN
001430        PERFORM 2600-VALIDAR-CAPTURA
001440           THRU 2600-VALIDAR-CAPTURA-FIN
001450     END-IF.
001460
001470     IF HAY-PROVEEDOR
001480        MOVE WS-CAPTURA-LIMPIA(1:40) TO LK-PROVEEDOR-O
001490     ELSE
001500        MOVE 'N/A' TO LK-PROVEEDOR-O
001510     END-IF.
001520
001530     PERFORM 3000-FINALIZAR-PROGRAMA
001540        THRU 3000-FINALIZAR-PROGRAMA-FIN.
001550
001560 1000-INICIAR-PROGRAMA.
001570
001580     MOVE SPACES TO WS-TEXTO-CRUDO.
001590     MOVE LK-ENT-TEXTO TO WS-TEXTO-CRUDO.
001600     MOVE SPACES TO WS-TEXTO-MAYUS.
001610     MOVE LK-ENT-TEXTO TO WS-TEXTO-MAYUS.
001620     INSPECT WS-TEXTO-MAYUS
001630         CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.
001640     MOVE 'N' TO WS-PROVEEDOR-HALLADO.
001650     MOVE SPACES TO WS-CAPTURA-CRUDA.
001660
001670 1000-INICIAR-PROGRAMA-FIN.
001680     EXIT.
001690
001700*----------------------------------------------------------------*
001710*    2000 - BUSCA EL PRIMER DISPARADOR QUE APARECE, EN ORDEN DE  *
001720*    PRIORIDAD: REGLA 1 ("FROM "), REGLA 2 ("TODAY WE HAVE ") Y  *
001730*    REGLA 3 ("WE HAVE "), SEGUN EL INSTRUCTIVO DE AREA.         *
001740*----------------------------------------------------------------*
001750 2000-BUSCAR-PROVEEDOR.
001760
001770     PERFORM 2100-INTENTAR-REGLA-1
001780        THRU 2100-INTENTAR-REGLA-1-FIN.
001790
001800     IF NOT HAY-PROVEEDOR
001810        PERFORM 2200-INTENTAR-REGLA-2
001820           THRU 2200-INTENTAR-REGLA-2-FIN
001830     END-IF.
001840
001850     IF NOT HAY-PROVEEDOR
001860        PERFORM 2300-INTENTAR-REGLA-3
001870           THRU 2300-INTENTAR-REGLA-3-FIN
001880     END-IF.
001890
001900 2000-BUSCAR-PROVEEDOR-FIN.
001910     EXIT.
001920
001930*----------------------------------------------------------------*
001940*    2050 - UBICA LA POSICION, EN EL TEXTO ORIGINAL, DONDE       *
001950*    EMPIEZA LA CAPTURA QUE SIGUE AL DISPARADOR CARGADO EN       *
001960*    WS-TRIGGER-ACTUAL / WS-LARGO-TRIGGER-ACTUAL.                *
001970*----------------------------------------------------------------*
001980 2050-LOCALIZAR-DISPARADOR.
001990
002000     MOVE 0 TO WS-CONTEO.
002010     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
002020         FOR ALL WS-TRIGGER-ACTUAL(1:WS-LARGO-TRIGGER-ACTUAL).
002030     IF WS-CONTEO > 0
002040        MOVE SPACES TO WS-ANTES-DISPARADOR
002050        UNSTRING WS-TEXTO-MAYUS
002060            DELIMITED BY
002070                WS-TRIGGER-ACTUAL(1:WS-LARGO-TRIGGER-ACTUAL)
002080            INTO WS-ANTES-DISPARADOR
002090        PERFORM 2060-CALCULAR-LARGO-ANTES
002100           THRU 2060-CALCULAR-LARGO-ANTES-FIN
002110        COMPUTE WS-POS-CAPTURA =
002120            WS-LARGO-ANTES + 1 + WS-LARGO-TRIGGER-ACTUAL
002130        MOVE 'S' TO WS-SE-ENCONTRO-TRIGGER
002140     ELSE
002150        MOVE 'N' TO WS-SE-ENCONTRO-TRIGGER
002160     END-IF.
002170
002180 2050-LOCALIZAR-DISPARADOR-FIN.
002190     EXIT.
002200
002210 2060-CALCULAR-LARGO-ANTES.
002220
002230     MOVE 0 TO WS-LARGO-ANTES.
002240     PERFORM 2065-VER-POSICION-ANTES
002250        THRU 2065-VER-POSICION-ANTES-FIN
002260        VARYING WS-POS FROM 236 BY -1
002270          UNTIL WS-POS = 0 OR WS-LARGO-ANTES > 0.
002280
002290 2060-CALCULAR-LARGO-ANTES-FIN.
002300     EXIT.
002310
002320 2065-VER-POSICION-ANTES.
002330     IF WS-ANTES-DISPARADOR(WS-POS:1) NOT = SPACE
002340        MOVE WS-POS TO WS-LARGO-ANTES
002350     END-IF.
002360 2065-VER-POSICION-ANTES-FIN.
002370     EXIT.
002380
002390*----------------------------------------------------------------*
002400*    2100 - REGLA 1: DESPUES DE "FROM ", HASTA "!" "." "~" O FIN *
002410*    DE TEXTO, SOLO SI LA CAPTURA EMPIEZA CON MAYUSCULA.         *
002420*----------------------------------------------------------------*
002430 2100-INTENTAR-REGLA-1.
002440
002450     MOVE WS-DISPARADOR-R1 TO WS-TRIGGER-ACTUAL.
002460     MOVE 5 TO WS-LARGO-TRIGGER-ACTUAL.
002470     PERFORM 2050-LOCALIZAR-DISPARADOR
002480        THRU 2050-LOCALIZAR-DISPARADOR-FIN.
002490     IF SE-ENCONTRO-TRIGGER
002500        PERFORM 2150-CORTAR-REGLA-1
002510           THRU 2150-CORTAR-REGLA-1-FIN
002520        IF WS-CAPTURA-CRUDA-TBL(1) >= 'A' AND
002530           WS-CAPTURA-CRUDA-TBL(1) <= 'Z'
002540           MOVE 'S' TO WS-PROVEEDOR-HALLADO
002550        END-IF
002560     END-IF.
002570
002580 2100-INTENTAR-REGLA-1-FIN.
002590     EXIT.
002600
002610 2150-CORTAR-REGLA-1.
002620
002630     MOVE SPACES TO WS-CAPTURA-CRUDA.
002640     IF WS-POS-CAPTURA <= 236
002650        MOVE WS-TEXTO-CRUDO(WS-POS-CAPTURA:) TO WS-CAPTURA-CRUDA-TEMP
002660        UNSTRING WS-CAPTURA-CRUDA-TEMP DELIMITED BY '!' OR '.' OR '~'
002670            INTO WS-CAPTURA-CRUDA
002680     END-IF.
002690
002700 2150-CORTAR-REGLA-1-FIN.
002710     EXIT.
002720
002730*----------------------------------------------------------------*
002740*    2200 / 2300 - REGLA 2 ("TODAY WE HAVE ") Y REGLA 3          *
002750*    ("WE HAVE "); CORTE COMPARTIDO EN 2250.                      *
002760*----------------------------------------------------------------*
002770 2200-INTENTAR-REGLA-2.
002780
002790     MOVE WS-DISPARADOR-R2 TO WS-TRIGGER-ACTUAL.
002800     MOVE 14 TO WS-LARGO-TRIGGER-ACTUAL.
002810     PERFORM 2050-LOCALIZAR-DISPARADOR
002820        THRU 2050-LOCALIZAR-DISPARADOR-FIN.
002830     IF SE-ENCONTRO-TRIGGER
002840        PERFORM 2250-CORTAR-REGLA-23
002850           THRU 2250-CORTAR-REGLA-23-FIN
002860        MOVE 'S' TO WS-PROVEEDOR-HALLADO
002870     END-IF.
002880
002890 2200-INTENTAR-REGLA-2-FIN.
002900     EXIT.
002910
002920 2300-INTENTAR-REGLA-3.
002930
002940     MOVE WS-DISPARADOR-R3 TO WS-TRIGGER-ACTUAL.
002950     MOVE 8 TO WS-LARGO-TRIGGER-ACTUAL.
002960     PERFORM 2050-LOCALIZAR-DISPARADOR
002970        THRU 2050-LOCALIZAR-DISPARADOR-FIN.
002980     IF SE-ENCONTRO-TRIGGER
002990        PERFORM 2250-CORTAR-REGLA-23
003000           THRU 2250-CORTAR-REGLA-23-FIN
003010        MOVE 'S' TO WS-PROVEEDOR-HALLADO
003020     END-IF.
003030
003040 2300-INTENTAR-REGLA-3-FIN.
003050     EXIT.
003060
003070 2250-CORTAR-REGLA-23.
003080
003090     MOVE SPACES TO WS-CAPTURA-CRUDA.
003100     IF WS-POS-CAPTURA <= 236
003110        MOVE WS-TEXTO-CRUDO(WS-POS-CAPTURA:) TO WS-CAPTURA-CRUDA-TEMP
003120        UNSTRING WS-CAPTURA-CRUDA-TEMP
003130            DELIMITED BY ' TODAY' OR ':' OR ' WITH ' OR '.'
003140            INTO WS-CAPTURA-CRUDA
003150     END-IF.
003160
003170 2250-CORTAR-REGLA-23-FIN.
003180     EXIT.
003190
003200*----------------------------------------------------------------*
003210*    2500 - LIMPIEZA DE LA CAPTURA: EMOJIS, UNION "X & Y" O      *
003220*    RECORTE DE COLA / PARENTESIS / PUNTUACION.                  *
003230*----------------------------------------------------------------*
003240 2500-LIMPIAR-CAPTURA.
003250
003260     MOVE WS-CAPTURA-CRUDA TO WS-CAPTURA-LIMPIA.
003270     PERFORM 2510-QUITAR-EMOJIS
003280        THRU 2510-QUITAR-EMOJIS-FIN.
003290
003300     MOVE 0 TO WS-CONTEO.
003310     INSPECT WS-CAPTURA-LIMPIA TALLYING WS-CONTEO FOR ALL ' AND '.
003320     IF WS-CONTEO > 0
003330        MOVE 'S' TO WS-HAY-AND
003340        PERFORM 2520-PARTIR-AND
003350           THRU 2520-PARTIR-AND-FIN
003360     ELSE
003370        MOVE 'N' TO WS-HAY-AND
003380        MOVE WS-CAPTURA-LIMPIA(1:100) TO WS-PARTE-ACTUAL
003390        PERFORM 2530-QUITAR-COLA
003400           THRU 2530-QUITAR-COLA-FIN
003410        PERFORM 2540-QUITAR-PARENTESIS
003420           THRU 2540-QUITAR-PARENTESIS-FIN
003430        PERFORM 2550-QUITAR-PUNTUACION
003440           THRU 2550-QUITAR-PUNTUACION-FIN
003450        MOVE SPACES TO WS-CAPTURA-LIMPIA
003460        MOVE WS-PARTE-ACTUAL TO WS-CAPTURA-LIMPIA(1:100)
003470     END-IF.
003480
003490 2500-LIMPIAR-CAPTURA-FIN.
003500     EXIT.
003510
003520*----------------------------------------------------------------*
003530*    2510 - RECORRE LOS TOKENS ":NOMBRE:" DE LA CAPTURA Y LOS    *
003540*    DESCARTA, RECOMPONIENDO EL RESTO DEL TEXTO.                 *
003550*----------------------------------------------------------------*
003560 2510-QUITAR-EMOJIS.
003570
003580     MOVE SPACES TO WS-CAPTURA-SIN-EMOJI.
003590     MOVE 1 TO WS-PTR.
003600     MOVE 1 TO WS-PTR-SALIDA.
003610     MOVE 'N' TO WS-EN-EMOJI.
003620     PERFORM 2512-PROCESAR-UN-TOKEN
003630        THRU 2512-PROCESAR-UN-TOKEN-FIN
003640        UNTIL WS-PTR > 236.
003650     MOVE WS-CAPTURA-SIN-EMOJI TO WS-CAPTURA-LIMPIA.
003660
003670 2510-QUITAR-EMOJIS-FIN.
003680     EXIT.
003690
003700 2512-PROCESAR-UN-TOKEN.
003710     MOVE SPACES TO WS-SEGMENTO-EMOJI.
003720     UNSTRING WS-CAPTURA-LIMPIA DELIMITED BY ':'
003730         INTO WS-SEGMENTO-EMOJI
003740         WITH POINTER WS-PTR.
003750     IF DENTRO-EMOJI
003760        MOVE 'N' TO WS-EN-EMOJI
003770     ELSE
003780        PERFORM 2515-COPIAR-SEGMENTO
003790           THRU 2515-COPIAR-SEGMENTO-FIN
003800        MOVE 'S' TO WS-EN-EMOJI
003810     END-IF.
003820 2512-PROCESAR-UN-TOKEN-FIN.
003830     EXIT.
003840
003850 2515-COPIAR-SEGMENTO.
003860
003870     MOVE 0 TO WS-LARGO-SEG.
003880     PERFORM 2517-VER-POSICION-SEGMENTO
003890        THRU 2517-VER-POSICION-SEGMENTO-FIN
003900        VARYING WS-POS FROM 236 BY -1
003910          UNTIL WS-POS = 0 OR WS-LARGO-SEG > 0.
003920     IF WS-LARGO-SEG > 0
003930        STRING WS-SEGMENTO-EMOJI(1:WS-LARGO-SEG) DELIMITED BY SIZE
003940            INTO WS-CAPTURA-SIN-EMOJI
003950            WITH POINTER WS-PTR-SALIDA
003960     END-IF.
003970
003980 2515-COPIAR-SEGMENTO-FIN.
003990     EXIT.
004000
004010 2517-VER-POSICION-SEGMENTO.
004020     IF WS-SEGMENTO-EMOJI(WS-POS:1) NOT = SPACE
004030        MOVE WS-POS TO WS-LARGO-SEG
004040     END-IF.
004050 2517-VER-POSICION-SEGMENTO-FIN.
004060     EXIT.
004070
004080*----------------------------------------------------------------*
004090*    2520 - CUANDO LA CAPTURA UNE DOS PROVEEDORES CON " AND ",   *
004100*    LIMPIA CADA PARTE POR SEPARADO Y LAS UNE CON " & ".          *
004110*----------------------------------------------------------------*
004120 2520-PARTIR-AND.
004130
004140     MOVE SPACES TO WS-VENDOR-PRIMERO.
004150     MOVE SPACES TO WS-VENDOR-SEGUNDO.
004160     UNSTRING WS-CAPTURA-LIMPIA DELIMITED BY ' AND '
004170         INTO WS-VENDOR-PRIMERO WS-VENDOR-SEGUNDO.
004180
004190     MOVE WS-VENDOR-PRIMERO TO WS-PARTE-ACTUAL.
004200     PERFORM 2530-QUITAR-COLA THRU 2530-QUITAR-COLA-FIN.
004210     PERFORM 2540-QUITAR-PARENTESIS THRU 2540-QUITAR-PARENTESIS-FIN.
004220     PERFORM 2550-QUITAR-PUNTUACION THRU 2550-QUITAR-PUNTUACION-FIN.
004230     MOVE WS-PARTE-ACTUAL TO WS-VENDOR-PRIMERO.
004240     PERFORM 2535-CALCULAR-LARGO-PARTE
004250        THRU 2535-CALCULAR-LARGO-PARTE-FIN.
004260     MOVE WS-LARGO-SEG TO WS-LARGO-PRIMERO.
004270
004280     MOVE WS-VENDOR-SEGUNDO TO WS-PARTE-ACTUAL.
004290     PERFORM 2530-QUITAR-COLA THRU 2530-QUITAR-COLA-FIN.
004300     PERFORM 2540-QUITAR-PARENTESIS THRU 2540-QUITAR-PARENTESIS-FIN.
004310     PERFORM 2550-QUITAR-PUNTUACION THRU 2550-QUITAR-PUNTUACION-FIN.
004320     MOVE WS-PARTE-ACTUAL TO WS-VENDOR-SEGUNDO.
004330     PERFORM 2535-CALCULAR-LARGO-PARTE
004340        THRU 2535-CALCULAR-LARGO-PARTE-FIN.
004350     MOVE WS-LARGO-SEG TO WS-LARGO-SEGUNDO.
004360
004370     MOVE SPACES TO WS-CAPTURA-LIMPIA.
004380     IF WS-LARGO-PRIMERO > 0 AND WS-LARGO-SEGUNDO > 0
004390        STRING WS-VENDOR-PRIMERO(1:WS-LARGO-PRIMERO)
004400                   DELIMITED BY SIZE
004410               ' & '
004420                   DELIMITED BY SIZE
004430               WS-VENDOR-SEGUNDO(1:WS-LARGO-SEGUNDO)
004440                   DELIMITED BY SIZE
004450            INTO WS-CAPTURA-LIMPIA
004460     END-IF.
004470
004480 2520-PARTIR-AND-FIN.
004490     EXIT.
004500
004510*----------------------------------------------------------------*
004520*    2530 - RECORTA UNA COLA QUE EMPIECE CON " TODAY", " AND",   *
004530*    " HERE", " MENU", " ARRIVED" O " WITH".                      *
004540*----------------------------------------------------------------*
004550 2530-QUITAR-COLA.
004560
004570     MOVE WS-PARTE-ACTUAL TO WS-PARTE-TEMP.
004580     UNSTRING WS-PARTE-TEMP
004590         DELIMITED BY ' TODAY' OR ' AND' OR ' HERE' OR ' MENU'
004600                   OR ' ARRIVED' OR ' WITH'
004610         INTO WS-PARTE-ACTUAL.
004620
004630 2530-QUITAR-COLA-FIN.
004640     EXIT.
004650
004660*----------------------------------------------------------------*
004670*    2535 - LARGO SIN BLANCOS DE LA DERECHA DE WS-PARTE-ACTUAL.  *
004680*----------------------------------------------------------------*
004690 2535-CALCULAR-LARGO-PARTE.
004700
004710     MOVE 0 TO WS-LARGO-SEG.
004720     PERFORM 2537-VER-POSICION-PARTE
004730        THRU 2537-VER-POSICION-PARTE-FIN
004740        VARYING WS-POS FROM 100 BY -1
004750          UNTIL WS-POS = 0 OR WS-LARGO-SEG > 0.
004760
004770 2535-CALCULAR-LARGO-PARTE-FIN.
004780     EXIT.
004790
004800 2537-VER-POSICION-PARTE.
004810     IF WS-PARTE-ACTUAL(WS-POS:1) NOT = SPACE
004820        MOVE WS-POS TO WS-LARGO-SEG
004830     END-IF.
004840 2537-VER-POSICION-PARTE-FIN.
004850     EXIT.
004860
004870*----------------------------------------------------------------*
004880*    2540 - RECORTA UN GRUPO ENTRE PARENTESIS AL FINAL.          *
004890*----------------------------------------------------------------*
004900 2540-QUITAR-PARENTESIS.
004910
004920     MOVE WS-PARTE-ACTUAL TO WS-PARTE-TEMP.
004930     UNSTRING WS-PARTE-TEMP DELIMITED BY '('
004940         INTO WS-PARTE-ACTUAL.
004950
004960 2540-QUITAR-PARENTESIS-FIN.
004970     EXIT.
004980
004990*----------------------------------------------------------------*
005000*    2550 - RECORTA PUNTUACION Y ASTERISCOS FINALES.              *
005010*----------------------------------------------------------------*
005020 2550-QUITAR-PUNTUACION.
005030
005040     PERFORM 2555-VER-CARACTER-FINAL
005050        THRU 2555-VER-CARACTER-FINAL-FIN
005060        VARYING WS-POS2 FROM 100 BY -1 UNTIL WS-POS2 = 0.
005070
005080 2550-QUITAR-PUNTUACION-FIN.
005090     EXIT.
005100
005110 2555-VER-CARACTER-FINAL.
005120     IF WS-PARTE-ACTUAL(WS-POS2:1) = SPACE
005130        OR WS-PARTE-ACTUAL(WS-POS2:1) = '.'
005140        OR WS-PARTE-ACTUAL(WS-POS2:1) = ','
005150        OR WS-PARTE-ACTUAL(WS-POS2:1) = ';'
005160        OR WS-PARTE-ACTUAL(WS-POS2:1) = ':'
005170        OR WS-PARTE-ACTUAL(WS-POS2:1) = '!'
005180        OR WS-PARTE-ACTUAL(WS-POS2:1) = '?'
005190        OR WS-PARTE-ACTUAL(WS-POS2:1) = '*'
005200        MOVE SPACE TO WS-PARTE-ACTUAL(WS-POS2:1)
005210     ELSE
005220        GO TO 2550-QUITAR-PUNTUACION-FIN
005230     END-IF.
005240 2555-VER-CARACTER-FINAL-FIN.
005250     EXIT.
005260
005270*----------------------------------------------------------------*
005280*    2600 - VALIDA LA CAPTURA YA LIMPIA: LARGO MAYOR A 2 Y       *
005290*    MENOR A 100, Y QUE NO PAREZCA UNA URL.                       *
005300*----------------------------------------------------------------*
005310 2600-VALIDAR-CAPTURA.
005320
005330     MOVE 0 TO WS-LARGO-CAPTURA.
005340     PERFORM 2605-VER-POSICION-CAPTURA
005350        THRU 2605-VER-POSICION-CAPTURA-FIN
005360        VARYING WS-POS FROM 236 BY -1
005370          UNTIL WS-POS = 0 OR WS-LARGO-CAPTURA > 0.
005380
005390     MOVE WS-CAPTURA-LIMPIA TO WS-CAPTURA-LIMPIA-MAYUS.
005400     INSPECT WS-CAPTURA-LIMPIA-MAYUS
005410         CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.
005420
005430     MOVE 'N' TO WS-ES-URL.
005440     IF WS-CAPTURA-LIMPIA-MAYUS(1:4) = 'HTTP'
005450        MOVE 'S' TO WS-ES-URL
005460     END-IF.
005470     IF WS-CAPTURA-LIMPIA(1:1) = '<'
005480        MOVE 'S' TO WS-ES-URL
005490     END-IF.
005500     MOVE 0 TO WS-CONTEO.
005510     INSPECT WS-CAPTURA-LIMPIA-MAYUS TALLYING WS-CONTEO
005520         FOR ALL '://'.
005530     IF WS-CONTEO > 0
005540        MOVE 'S' TO WS-ES-URL
005550     END-IF.
005560
005570     IF WS-LARGO-CAPTURA > 2 AND WS-LARGO-CAPTURA < 100
005580                            AND NOT ES-URL
005590        MOVE 'S' TO WS-PROVEEDOR-HALLADO
005600     ELSE
005610        MOVE 'N' TO WS-PROVEEDOR-HALLADO
005620     END-IF.
005630
005640 2600-VALIDAR-CAPTURA-FIN.
005650     EXIT.
005660
005670 2605-VER-POSICION-CAPTURA.
005680     IF WS-CAPTURA-LIMPIA-TBL(WS-POS) NOT = SPACE
005690        MOVE WS-POS TO WS-LARGO-CAPTURA
005700     END-IF.
005710 2605-VER-POSICION-CAPTURA-FIN.
005720     EXIT.
005730
005740*----------------------------------------------------------------*
005750 3000-FINALIZAR-PROGRAMA.
005760
005770     CONTINUE.
005780
005790 3000-FINALIZAR-PROGRAMA-FIN.
005800     EXIT.
005810
005820 END PROGRAM VNDXTRCT.
