000010*----------------------------------------------------------------*
000020*    COPY LUNCHRPT                                                *
000030*    LINEAS DE IMPRESION DEL REPORTE DE ALMUERZOS (U7).  UN       *
000040*    UNICO 01 CON VARIAS VISTAS MUTUAMENTE EXCLUYENTES, CADA UNA  *
000050*    SE ARMA EN WORKING-STORAGE Y SE MUEVE A WS-SAL-REPORTE PARA  *
000060*    EL WRITE (MISMA TECNICA QUE EL RESUMEN DE TARJETA).          *
000070*----------------------------------------------------------------*
000080*    MNT  FECHA    AUTOR   TICKET     DESCRIPCION                *
000090*    ---  --------  ------  ---------  ------------------------- *
000100*    000  24/03/97  RGB     TP2-014    ALTA DEL LAYOUT           *
000110*    001  14/09/99  NBG     TP2-058    Y2K: WS-REP-FECHA A 4      *
000120*                           DIGITOS DE ANIO (YA VENIA ASI)       *
000130*    002  02/05/01  CPE     TP2-077    AGREGADA LINEA DE PROMEDIO *
000140*----------------------------------------------------------------*
000150 01 WS-SALIDA-REPORTE.
000160*----------------------------------------------------------------*
000170*    DIVISORIA DE '=' ENTRE BLOQUES DEL REPORTE                  *
000180*----------------------------------------------------------------*
000190     05 WS-REP-DIVISOR                PIC X(150) VALUE ALL '='.
000200*----------------------------------------------------------------*
000210*    BLOQUE DE CONTADORES DE DEPURACION                          *
000220*----------------------------------------------------------------*
000230     05 WS-REP-CONTADOR-1.
000240         10 FILLER                    PIC X(46)
000250             VALUE 'MESSAGES WITH "LUNCH" KEYWORD: '.
000260         10 WS-REP-CNT-KEYWORD        PIC ZZ,ZZ9.
000270         10 FILLER                    PIC X(98) VALUE SPACES.
000280
000290     05 WS-REP-CONTADOR-2.
000300         10 FILLER                    PIC X(46)
000310             VALUE 'MESSAGES PASSED LUNCH FILTER: '.
000320         10 WS-REP-CNT-FILTRO         PIC ZZ,ZZ9.
000330         10 FILLER                    PIC X(98) VALUE SPACES.
000340
000350     05 WS-REP-CONTADOR-3.
000360         10 FILLER                    PIC X(46)
000370             VALUE 'MESSAGES PASSED WEEKDAY FILTER: '.
000380         10 WS-REP-CNT-SEMANA         PIC ZZ,ZZ9.
000390         10 FILLER                    PIC X(98) VALUE SPACES.
000400
000410     05 WS-REP-CONTADOR-4.
000420         10 FILLER                    PIC X(46)
000430             VALUE 'DUPLICATE DATES SKIPPED: '.
000440         10 WS-REP-CNT-DUPLICADOS     PIC ZZ,ZZ9.
000450         10 FILLER                    PIC X(98) VALUE SPACES.
000460
000470     05 WS-REP-CONTADOR-5.
000480         10 FILLER                    PIC X(46)
000490             VALUE 'FINAL UNIQUE LUNCHES: '.
000500         10 WS-REP-CNT-FINAL          PIC ZZ,ZZ9.
000510         10 FILLER                    PIC X(98) VALUE SPACES.
000520*----------------------------------------------------------------*
000530*    TITULO DEL CUERPO DEL REPORTE                                *
000540*----------------------------------------------------------------*
000550     05 WS-REP-TITULO.
000560         10 FILLER                    PIC X(67) VALUE
000570             'ALL LUNCHES RETRIEVED (SORTED BY SENTIMENT RATING, '
000580             'HIGHEST FIRST)'.
000590         10 FILLER                    PIC X(83) VALUE SPACES.
000600*----------------------------------------------------------------*
000610*    ENCABEZADO DE COLUMNAS Y SU SUBRAYADO DE GUIONES            *
000620*----------------------------------------------------------------*
000630     05 WS-REP-ENCABEZADO-COL.
000640         10 FILLER                    PIC X(4)  VALUE 'RANK'.
000650         10 FILLER                    PIC X(3)  VALUE ' | '.
000660         10 FILLER                    PIC X(10) VALUE 'DATE'.
000670         10 FILLER                    PIC X(3)  VALUE ' | '.
000680         10 FILLER                    PIC X(4)  VALUE 'DAY'.
000690         10 FILLER                    PIC X(3)  VALUE ' | '.
000700         10 FILLER                    PIC X(40) VALUE 'VENDOR'.
000710         10 FILLER                    PIC X(3)  VALUE ' | '.
000720         10 FILLER                    PIC X(7)  VALUE 'RATING'.
000730         10 FILLER                    PIC X(3)  VALUE ' | '.
000740         10 FILLER                    PIC X(10) VALUE 'REPLIES'.
000750         10 FILLER                    PIC X(3)  VALUE ' | '.
000760         10 FILLER                    PIC X(53) VALUE 'MENU'.
000770         10 FILLER                    PIC X(4)  VALUE SPACES.
000780
000790     05 WS-REP-GUION-COL.
000800         10 FILLER                    PIC X(146) VALUE ALL '-'.
000810         10 FILLER                    PIC X(4)   VALUE SPACES.
000820*----------------------------------------------------------------*
000830*    LINEA DE DETALLE, UNA POR ALMUERZO SELECCIONADO             *
000840*----------------------------------------------------------------*
000850     05 WS-REP-DETALLE.
000860         10 WS-REP-RANK               PIC ZZZ9.
000870         10 FILLER                    PIC X(3)  VALUE ' | '.
000880         10 WS-REP-FECHA               PIC X(10).
000890         10 FILLER                    PIC X(3)  VALUE ' | '.
000900         10 WS-REP-DIA                 PIC X(4).
000910         10 FILLER                    PIC X(3)  VALUE ' | '.
000920         10 WS-REP-PROVEEDOR           PIC X(40).
000930         10 FILLER                    PIC X(3)  VALUE ' | '.
000940         10 WS-REP-RATING              PIC -(6)9.
000950         10 FILLER                    PIC X(3)  VALUE ' | '.
000960         10 WS-REP-RESPUESTAS          PIC X(10).
000970         10 FILLER                    PIC X(3)  VALUE ' | '.
000980         10 WS-REP-MENU                PIC X(53).
000990         10 FILLER                    PIC X(4)  VALUE SPACES.
001000*----------------------------------------------------------------*
001010*    LINEA DE TOTAL DE ALMUERZOS Y DE PROMEDIO DE RATING          *
001020*----------------------------------------------------------------*
001030     05 WS-REP-TOTAL-LINEA.
001040         10 FILLER                    PIC X(25)
001050             VALUE 'TOTAL LUNCHES ANALYZED: '.
001060         10 WS-REP-TOTAL-CNT           PIC ZZZZ9.
001070         10 FILLER                    PIC X(120) VALUE SPACES.
001080
001090     05 WS-REP-PROMEDIO-LINEA.
001100         10 FILLER                    PIC X(27)
001110             VALUE 'AVERAGE SENTIMENT RATING: '.
001120         10 WS-REP-PROMEDIO            PIC -(5)9.99.
001130         10 FILLER                    PIC X(112) VALUE SPACES.
001140*----------------------------------------------------------------*
001150*    AVISO CUANDO NO HAY NINGUN ALMUERZO SELECCIONADO            *
001160*----------------------------------------------------------------*
001170     05 WS-REP-SIN-DATOS.
001180         10 FILLER                    PIC X(32)
001190             VALUE 'NO LUNCH DATA FOUND IN MESSAGES'.
001200         10 FILLER                    PIC X(118) VALUE SPACES.
001210*----------------------------------------------------------------*
001220*    VISTA EN BLOQUE PLANA, USADA SOLO PARA EL WRITE GENERICO     *
001230*----------------------------------------------------------------*
001240 01 WS-SALIDA-REPORTE-ALT REDEFINES WS-SALIDA-REPORTE
001250                           PIC X(150).
