000010******************************************************************
000020* Authors: Noemi Berge, Claudia Perdiguera, Ricardo Balsimelli,
000030*          Ricardo Garcia, Senen Urdaneta.
000040* Date: 10/03/1997
000050* Purpose: TP2 - AULA 3 - GRUPO 1 - REPORTE DE SENTIMIENTO DE
000060*          ALMUERZOS DE OFICINA (PROGRAMA PRINCIPAL DEL BATCH)
000070* Tectonics: cobc
000080******************************************************************
000090 IDENTIFICATION DIVISION.
000100 PROGRAM-ID. LUNCHRPT.
000110 AUTHOR. R-BALSIMELLI.
000120 INSTALLATION. GRUPO1-AULA3.
000130 DATE-WRITTEN. 10/03/1997.
000140 DATE-COMPILED.
000150 SECURITY. USO INTERNO DEL AREA DE LIQUIDACIONES.
000160*----------------------------------------------------------------*
000170*    MNT  FECHA    AUTOR   TICKET     DESCRIPCION                *
000180*    ---  --------  ------  ---------  ------------------------- *
000190*    000  10/03/97  RGB     TP2-014    ALTA DEL PROGRAMA         *
000200*    001  24/03/97  RGB     TP2-014    ARMADO DEL REPORTE Y DE   *
000210*                           LOS CONTADORES DE DEPURACION         *
000220*    002  14/05/97  CPE     TP2-018    FILTRO DE DIA DE SEMANA Y *
000230*                           PUNTAJE DE PRIORIDAD (REGLA U6)      *
000240*    003  02/07/97  SUV     TP2-021    UNA SOLA VIANDA POR FECHA,*
000250*                           POR PUNTAJE DE PRIORIDAD MAS ALTO    *
000260*    004  19/09/97  NBG     TP2-024    CARGA EN MEMORIA DE        *
000270*                           REACCIONES Y RESPUESTAS DE HILO      *
000280*    005  03/02/98  RGB     TP2-030    LLAMADAS A VNDXTRCT,      *
000290*                           MENUXTRT Y SENTSCOR POR CADA VIANDA  *
000300*    006  20/04/98  CPE     TP2-034    ORDEN DESCENDENTE POR      *
000310*                           PUNTAJE DE SENTIMIENTO (BUBBLE)       *
000320*    007  05/11/99  SUV     TP2-058    Y2K: MSG-FECHA-MENSAJE YA *
000330*                           VIENE CON ANIO DE 4 DIGITOS, SE       *
000340*                           REVISO EL ARMADO DE LA FECHA DEL     *
000350*                           REPORTE Y NO REQUIERE CAMBIOS        *
000360*    008  17/02/00  NBG     TP2-065    AVISO DE "SIN DATOS" SI NO*
000370*                           SE JUNTA NINGUNA VIANDA               *
000380*    009  11/03/02  RGB     TP2-081    REVISION GENERAL POR      *
000390*                           CAMBIO DE CANAL (JUNTO CON LNCHCLSF) *
000400*    010  02/05/01  CPE     TP2-077    AGREGADA LINEA DE PROMEDIO*
000410*                           DE SENTIMIENTO AL PIE DEL REPORTE    *
000420*    011  06/09/02  RGB     TP2-088    SE QUITAN LOS PERFORM     *
000430*                           INLINE, SE PASAN LOS CICLOS A        *
000440*                           PARRAFO APARTE; SE AGREGAN 77-NIVELES*
000450*                           DE LAS CONSTANTES DE LA REGLA U6     *
000460*    012  23/09/02  CPE     TP2-094    2350-BONUS-WEHAVE-FROM    *
000470*                           SOLO CUBRIA "From " Y "FROM " COMO   *
000480*                           DISPARADOR, SE PASA A BUSCARLO SOBRE *
000490*                           WS-TEXTO-MAYUS (AGREGA 2355/2357     *
000500*                           PARA UBICAR LA CAPTURA EN MSG-TEXTO).*
000510*                           2330-BONUS-DIETARIO: EL SEGUNDO      *
000520*                           UNSTRING DE ')' RECORRIA DE NUEVO EL *
000530*                           TEXTO COMPLETO, SE PERDIA EL CODIGO  *
000540*                           DIETARIO SI HABIA UN ')' O EMOTICON  *
000550*                           ANTES DEL PARENTESIS REAL; PASA A    *
000560*                           USAR WITH POINTER ENCADENADO.        *
000570******************************************************************
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT ENT-MENSAJES ASSIGN TO 'MENSAJES'
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS IS FS-MENSAJES.
000670     SELECT ENT-REACCIONES ASSIGN TO 'REACCIONES'
000680         ORGANIZATION IS LINE SEQUENTIAL
000690         FILE STATUS IS FS-REACCIONES.
000700     SELECT ENT-RESPUESTAS ASSIGN TO 'RESPUESTAS'
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS FS-RESPUESTAS.
000730     SELECT SAL-REPORTE ASSIGN TO 'REPORTE'
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS FS-REPORTE.
000760*----------------------------------------------------------------*
000770 DATA DIVISION.
000780 FILE SECTION.
000790*----------------------------------------------------------------*
000800*    ARCHIVO DE MENSAJES DEL CANAL, 260 BYTES (VER COPY MSGREC)  *
000810*----------------------------------------------------------------*
000820 FD  ENT-MENSAJES.
000830 01  WS-ENT-MENSAJE-REG            PIC X(260).
000840*----------------------------------------------------------------*
000850*    ARCHIVO DE REACCIONES (EMOJI), 40 BYTES (VER COPY REACTREP) *
000860*----------------------------------------------------------------*
000870 FD  ENT-REACCIONES.
000880 01  WS-ENT-REACCION-REG           PIC X(40).
000890*----------------------------------------------------------------*
000900*    ARCHIVO DE RESPUESTAS DE HILO, 180 BYTES (VER COPY REACTREP)*
000910*----------------------------------------------------------------*
000920 FD  ENT-RESPUESTAS.
000930 01  WS-ENT-RESPUESTA-REG          PIC X(180).
000940*----------------------------------------------------------------*
000950*    ARCHIVO DE SALIDA DEL REPORTE, 150 BYTES (VER COPY LUNCHRPT)*
000960*----------------------------------------------------------------*
000970 FD  SAL-REPORTE.
000980 01  WS-SAL-REPORTE-REG            PIC X(150).
000990 01  WS-SAL-REPORTE-REG-R REDEFINES WS-SAL-REPORTE-REG.
001000     05  WS-SAL-REP-PRIMER-TERCIO      PIC X(50).
001010     05  WS-SAL-REP-SEGUNDO-TERCIO     PIC X(50).
001020     05  WS-SAL-REP-TERCER-TERCIO      PIC X(50).
001030*----------------------------------------------------------------*
001040 WORKING-STORAGE SECTION.
001050     COPY MSGREC.
001060     COPY REACTREP.
001070     COPY LUNCHRPT.
001080*----------------------------------------------------------------*
001090*    INDICADORES DE ESTADO DE LOS 4 ARCHIVOS                     *
001100*----------------------------------------------------------------*
001110 01  WS-FS-STATUS.
001120     05  FS-MENSAJES                PIC X(02).
001130         88  FS-MENSAJES-OK             VALUE '00'.
001140         88  FS-MENSAJES-EOF            VALUE '10'.
001150     05  FS-REACCIONES              PIC X(02).
001160         88  FS-REACCIONES-OK           VALUE '00'.
001170         88  FS-REACCIONES-EOF          VALUE '10'.
001180     05  FS-RESPUESTAS              PIC X(02).
001190         88  FS-RESPUESTAS-OK           VALUE '00'.
001200         88  FS-RESPUESTAS-EOF          VALUE '10'.
001210     05  FS-REPORTE                 PIC X(02).
001220         88  FS-REPORTE-OK               VALUE '00'.
001230*----------------------------------------------------------------*
001240*    AREA DE TRABAJO PARA BUSQUEDA INSENSIBLE A MAYUSCULAS       *
001250*----------------------------------------------------------------*
001260 01  WS-ALFABETO.
001270     05  WS-MINUSCULAS               PIC X(26)
001280         VALUE 'abcdefghijklmnopqrstuvwxyz'.
001290     05  WS-MAYUSCULAS               PIC X(26)
001300         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001310
001320 01  WS-TEXTO-MAYUS                  PIC X(236).
001330 01  WS-TEXTO-MAYUS-R REDEFINES WS-TEXTO-MAYUS.
001340     05  WS-TEXTO-PRIMER-TERCIO          PIC X(79).
001350     05  WS-TEXTO-SEGUNDO-TERCIO         PIC X(79).
001360     05  WS-TEXTO-TERCER-TERCIO          PIC X(78).
001370*----------------------------------------------------------------*
001380*    SUBINDICES Y CONTADORES DE TRABAJO                          *
001390*----------------------------------------------------------------*
001400 01  WS-CONTADORES-TRABAJO.
001410     05  WS-CONTEO                    PIC 9(03) COMP.
001420     05  WS-IX                        PIC 9(03) COMP.
001430     05  WS-IY                        PIC 9(03) COMP.
001440     05  WS-IX-DESTINO                PIC 9(03) COMP.
001450     05  WS-LARGO-AUX                 PIC 9(03) COMP.
001460     05  WS-PTR                       PIC 9(03) COMP.
001470     05  WS-POS                       PIC 9(03) COMP.
001480     05  WS-LARGO-ANTES               PIC 9(03) COMP.
001490     05  WS-POS-CAPTURA               PIC 9(03) COMP.
001500*----------------------------------------------------------------*
001510*    ACUMULADORES DE LOS CONTADORES DE DEPURACION Y DEL TOTAL    *
001520*----------------------------------------------------------------*
001530 01  WS-ACUMULADORES.
001540     05  WS-CNT-KEYWORD               PIC 9(05) COMP.
001550     05  WS-CNT-FILTRO                PIC 9(05) COMP.
001560     05  WS-CNT-SEMANA                PIC 9(05) COMP.
001570     05  WS-CNT-DUPLICADOS            PIC 9(05) COMP.
001580     05  WS-TOT-RATING                PIC S9(09) COMP.
001590     05  WS-PROMEDIO-RATING           PIC S9(07)V99.
001600*----------------------------------------------------------------*
001610*    CONSTANTES DE LA REGLA U6 (VENTANA DE MEDIODIA Y BONUS) Y    *
001620*    TOPES DE TABLA, COMO 77-NIVELES (TP2-088)                    *
001630*----------------------------------------------------------------*
001640 77  WS-MEDIODIA-MINUTOS           PIC 9(04) COMP VALUE 720.
001650 77  WS-VENTANA-INICIO             PIC 9(04) COMP VALUE 660.
001660 77  WS-VENTANA-FIN                PIC 9(04) COMP VALUE 780.
001670 77  WS-BONUS-LLEGADA-VAL          PIC 9(04) COMP VALUE 500.
001680 77  WS-BONUS-DIETARIO-VAL         PIC 9(04) COMP VALUE 300.
001690 77  WS-BONUS-MENU-VAL             PIC 9(04) COMP VALUE 200.
001700 77  WS-BONUS-WEHAVE-VAL           PIC 9(04) COMP VALUE 100.
001710 77  WS-MAX-ALMUERZOS              PIC 9(03) COMP VALUE 400.
001720 77  WS-MENU-PREVIEW-MAX           PIC 9(02) COMP VALUE 50.
001730*----------------------------------------------------------------*
001740*    BANDERAS DE TRABAJO                                         *
001750*----------------------------------------------------------------*
001760 01  WS-BANDERAS.
001770     05  WS-FECHA-ENCONTRADA          PIC X(01) VALUE 'N'.
001780         88  HAY-FECHA-ENCONTRADA         VALUE 'S'.
001790     05  WS-HUBO-CAMBIO               PIC X(01) VALUE 'N'.
001800         88  HUBO-CAMBIO                  VALUE 'S'.
001810     05  WS-FLAG-DIETARIO             PIC X(01) VALUE 'N'.
001820         88  FLAG-DIETARIO-SI             VALUE 'S'.
001830     05  WS-FLAG-BONUS-100            PIC X(01) VALUE 'N'.
001840         88  FLAG-BONUS-100-SI            VALUE 'S'.
001850*----------------------------------------------------------------*
001860*    TABLA DE ABREVIATURAS DE DIA DE SEMANA (REGLA U7, LUN-VIE)  *
001870*----------------------------------------------------------------*
001880 01  WS-DIAS-ABREV-VAL.
001890     05  FILLER PIC X(03) VALUE 'MON'.
001900     05  FILLER PIC X(03) VALUE 'TUE'.
001910     05  FILLER PIC X(03) VALUE 'WED'.
001920     05  FILLER PIC X(03) VALUE 'THU'.
001930     05  FILLER PIC X(03) VALUE 'FRI'.
001940 01  WS-DIAS-ABREV REDEFINES WS-DIAS-ABREV-VAL.
001950     05  WS-DIA-ABREV OCCURS 5 TIMES PIC X(03).
001960*----------------------------------------------------------------*
001970*    AREA AUXILIAR PARA EL PARENTESIS DIETARIO (BONUS U6.3)      *
001980*    (MISMA TECNICA QUE LNCHCLSF, REPETIDA AQUI PORQUE ESTE      *
001990*    PUNTAJE ES DEL DRIVER Y NO DEL CLASIFICADOR)                *
002000*----------------------------------------------------------------*
002010 01  WS-DIETARIOS-VAL.
002020     05  FILLER PIC X(08) VALUE 'GF'.
002030     05  FILLER PIC X(08) VALUE 'DF'.
002040     05  FILLER PIC X(08) VALUE 'VG'.
002050     05  FILLER PIC X(08) VALUE 'HALAL'.
002060     05  FILLER PIC X(08) VALUE 'NF'.
002070     05  FILLER PIC X(08) VALUE 'V'.
002080 01  WS-DIETARIOS REDEFINES WS-DIETARIOS-VAL.
002090     05  WS-DIETARIO OCCURS 6 TIMES PIC X(08).
002100 01  WS-LARGOS-DIET-VAL.
002110     05  FILLER PIC 9(02) VALUE 02.
002120     05  FILLER PIC 9(02) VALUE 02.
002130     05  FILLER PIC 9(02) VALUE 02.
002140     05  FILLER PIC 9(02) VALUE 05.
002150     05  FILLER PIC 9(02) VALUE 02.
002160     05  FILLER PIC 9(02) VALUE 01.
002170 01  WS-LARGOS-DIET REDEFINES WS-LARGOS-DIET-VAL.
002180     05  WS-LARGO-DIET OCCURS 6 TIMES PIC 9(02).
002190
002200 01  WS-RESTO-PARENTESIS              PIC X(236).
002210 01  WS-GRUPO-PARENTESIS              PIC X(40).
002220*----------------------------------------------------------------*
002230*    AREA DE CALCULO DEL PUNTAJE DE PRIORIDAD (REGLA U6)         *
002240*----------------------------------------------------------------*
002250 01  WS-PRIORIDAD-CALC.
002260     05  WS-MINS-DIA                   PIC S9(05) COMP.
002270     05  WS-DISTANCIA                  PIC S9(05) COMP.
002280     05  WS-PUNTAJE-TIEMPO             PIC S9(05) COMP.
002290     05  WS-BONUS-TOTAL                PIC S9(05) COMP.
002300     05  WS-PRIORIDAD-ACTUAL           PIC S9(07) COMP.
002310*----------------------------------------------------------------*
002320*    DESGLOSE DE LA FECHA AAAAMMDD PARA ARMAR AAAA-MM-DD DEL     *
002330*    REPORTE (REGLA U7)                                          *
002340*----------------------------------------------------------------*
002350 01  WS-FECHA-TRABAJO                 PIC X(08).
002360 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
002370     05  WS-FECHA-ANIO                    PIC X(04).
002380     05  WS-FECHA-MES                     PIC X(02).
002390     05  WS-FECHA-DIA                     PIC X(02).
002400
002410 01  WS-CANT-RESP-EDIT                PIC ZZZ9.
002420*----------------------------------------------------------------*
002430*    TABLA EN MEMORIA DE LAS VIANDAS SELECCIONADAS, UNA POR      *
002440*    FECHA DE CALENDARIO (REGLAS U6 Y U7).  400 ENTRADAS, COMO   *
002450*    MUCHO UNA POR DIA HABIL DE UN ANIO Y MEDIO DE HISTORIA.     *
002460*----------------------------------------------------------------*
002470 01  WS-TABLA-ALMUERZOS.
002480     05  WS-CANT-ALMUERZOS             PIC 9(03) COMP.
002490     05  WS-ALMUERZO-ENTRY OCCURS 400 TIMES
002500                            INDEXED BY IX-ALMUERZO.
002510         10  WS-ALM-FECHA                  PIC X(08).
002520         10  WS-ALM-DIA-SEMANA             PIC 9(01).
002530         10  WS-ALM-ID-MENSAJE             PIC X(10).
002540         10  WS-ALM-TEXTO                  PIC X(236).
002550         10  WS-ALM-SCORE                  PIC S9(07) COMP.
002560         10  WS-ALM-PROVEEDOR              PIC X(40).
002570         10  WS-ALM-RATING                 PIC S9(07) COMP.
002580         10  WS-ALM-CANT-RESP              PIC 9(04) COMP.
002590         10  WS-ALM-MENU                   PIC X(60).
002600         10  WS-ALM-RANK                   PIC 9(03) COMP.
002610         10  WS-ALM-DIA-ABREV              PIC X(03).
002620         10  FILLER                        PIC X(01).
002630*----------------------------------------------------------------*
002640*    AREA DE INTERCAMBIO PARA EL ORDENAMIENTO (REGLA U7)         *
002650*----------------------------------------------------------------*
002660 01  WS-ALMUERZO-TEMP.
002670     05  WS-ALM-T-FECHA                PIC X(08).
002680     05  WS-ALM-T-DIA-SEMANA           PIC 9(01).
002690     05  WS-ALM-T-ID-MENSAJE           PIC X(10).
002700     05  WS-ALM-T-TEXTO                PIC X(236).
002710     05  WS-ALM-T-SCORE                PIC S9(07) COMP.
002720     05  WS-ALM-T-PROVEEDOR            PIC X(40).
002730     05  WS-ALM-T-RATING               PIC S9(07) COMP.
002740     05  WS-ALM-T-CANT-RESP            PIC 9(04) COMP.
002750     05  WS-ALM-T-MENU                 PIC X(60).
002760     05  WS-ALM-T-RANK                 PIC 9(03) COMP.
002770     05  WS-ALM-T-DIA-ABREV            PIC X(03).
002780     05  FILLER                        PIC X(01).
002790*----------------------------------------------------------------*
002800*    AREAS DE LLAMADA A LNCHCLSF (CLASIFICADOR, U1)              *
002810*----------------------------------------------------------------*
002820 01  WS-CLSF-ENTRADA.
002830     05  WS-CLSF-ENT-TEXTO             PIC X(236).
002840     05  WS-CLSF-ENT-TAG               PIC X(01).
002850     05  WS-CLSF-ENT-HORA              PIC 9(02).
002860     05  WS-CLSF-ENT-MINUTO            PIC 9(02).
002870 01  WS-CLSF-SALIDA.
002880     05  WS-CLSF-VALIDACION-O          PIC X(01).
002890         88  WS-CLSF-ES-ALMUERZO           VALUE 'S'.
002900*----------------------------------------------------------------*
002910*    AREAS DE LLAMADA A VNDXTRCT (PROVEEDOR, U2)                 *
002920*----------------------------------------------------------------*
002930 01  WS-VNDX-ENTRADA.
002940     05  WS-VNDX-ENT-TEXTO             PIC X(236).
002950 01  WS-VNDX-SALIDA.
002960     05  WS-VNDX-PROVEEDOR-O           PIC X(40).
002970*----------------------------------------------------------------*
002980*    AREAS DE LLAMADA A MENUXTRT (MENU, U3)                      *
002990*----------------------------------------------------------------*
003000 01  WS-MENU-ENTRADA.
003010     05  WS-MENU-ENT-TEXTO             PIC X(236).
003020 01  WS-MENU-SALIDA.
003030     05  WS-MENU-O                     PIC X(60).
003040*----------------------------------------------------------------*
003050*    AREAS DE LLAMADA A SENTSCOR (PUNTAJE, U4/U5)                *
003060*----------------------------------------------------------------*
003070 01  WS-SENT-ENTRADA.
003080     05  WS-SENT-ENT-ID-MENSAJE        PIC X(10).
003090     05  WS-SENT-ENT-TEXTO-ANUNCIO     PIC X(236).
003100 01  WS-SENT-SALIDA.
003110     05  WS-SENT-RATING-O              PIC S9(07).
003120     05  WS-SENT-CANT-RTAS-O           PIC 9(04).
003130*----------------------------------------------------------------*
003140 PROCEDURE DIVISION.
003150*----------------------------------------------------------------*
003160
003170     PERFORM 1000-INICIAR-PROGRAMA
003180        THRU 1000-INICIAR-PROGRAMA-FIN.
003190
003200     PERFORM 2000-PROCESAR-MENSAJES
003210        THRU 2000-PROCESAR-MENSAJES-FIN
003220        UNTIL FS-MENSAJES-EOF.
003230
003240     PERFORM 2900-ENRIQUECER-ALMUERZOS
003250        THRU 2900-ENRIQUECER-ALMUERZOS-FIN.
003260
003270     PERFORM 3000-ORDENAR-ALMUERZOS
003280        THRU 3000-ORDENAR-ALMUERZOS-FIN.
003290
003300     PERFORM 3100-ASIGNAR-RANKING
003310        THRU 3100-ASIGNAR-RANKING-FIN.
003320
003330     PERFORM 3500-IMPRIMIR-REPORTE-COMPLETO
003340        THRU 3500-IMPRIMIR-REPORTE-COMPLETO-FIN.
003350
003360     PERFORM 4000-FINALIZAR-PROGRAMA
003370        THRU 4000-FINALIZAR-PROGRAMA-FIN.
003380
003390     STOP RUN.
003400
003410*----------------------------------------------------------------*
003420 1000-INICIAR-PROGRAMA.
003430
003440     PERFORM 1100-ABRIR-ARCHIVOS
003450        THRU 1100-ABRIR-ARCHIVOS-FIN.
003460
003470     PERFORM 1200-INICIALIZAR-VARIABLES
003480        THRU 1200-INICIALIZAR-VARIABLES-FIN.
003490
003500     PERFORM 1300-CARGAR-REACCIONES
003510        THRU 1300-CARGAR-REACCIONES-FIN.
003520
003530     PERFORM 1400-CARGAR-RESPUESTAS
003540        THRU 1400-CARGAR-RESPUESTAS-FIN.
003550
003560 1000-INICIAR-PROGRAMA-FIN.
003570     EXIT.
003580
003590*----------------------------------------------------------------*
003600 1100-ABRIR-ARCHIVOS.
003610
003620     PERFORM 1110-ABRIR-MENSAJES
003630        THRU 1110-ABRIR-MENSAJES-FIN.
003640
003650     PERFORM 1120-ABRIR-REACCIONES
003660        THRU 1120-ABRIR-REACCIONES-FIN.
003670
003680     PERFORM 1130-ABRIR-RESPUESTAS
003690        THRU 1130-ABRIR-RESPUESTAS-FIN.
003700
003710     PERFORM 1140-ABRIR-REPORTE
003720        THRU 1140-ABRIR-REPORTE-FIN.
003730
003740 1100-ABRIR-ARCHIVOS-FIN.
003750     EXIT.
003760
003770*----------------------------------------------------------------*
003780 1110-ABRIR-MENSAJES.
003790
003800     OPEN INPUT ENT-MENSAJES.
003810
003820     EVALUATE TRUE
003830         WHEN FS-MENSAJES-OK
003840             CONTINUE
003850         WHEN OTHER
003860             DISPLAY 'ERROR AL ABRIR MENSAJES: ' FS-MENSAJES
003870             STOP RUN
003880     END-EVALUATE.
003890
003900 1110-ABRIR-MENSAJES-FIN.
003910     EXIT.
003920
003930*----------------------------------------------------------------*
003940 1120-ABRIR-REACCIONES.
003950
003960     OPEN INPUT ENT-REACCIONES.
003970
003980     EVALUATE TRUE
003990         WHEN FS-REACCIONES-OK
004000             CONTINUE
004010         WHEN OTHER
004020             DISPLAY 'ERROR AL ABRIR REACCIONES: ' FS-REACCIONES
004030             STOP RUN
004040     END-EVALUATE.
004050
004060 1120-ABRIR-REACCIONES-FIN.
004070     EXIT.
004080
004090*----------------------------------------------------------------*
004100 1130-ABRIR-RESPUESTAS.
004110
004120     OPEN INPUT ENT-RESPUESTAS.
004130
004140     EVALUATE TRUE
004150         WHEN FS-RESPUESTAS-OK
004160             CONTINUE
004170         WHEN OTHER
004180             DISPLAY 'ERROR AL ABRIR RESPUESTAS: ' FS-RESPUESTAS
004190             STOP RUN
004200     END-EVALUATE.
004210
004220 1130-ABRIR-RESPUESTAS-FIN.
004230     EXIT.
004240
004250*----------------------------------------------------------------*
004260 1140-ABRIR-REPORTE.
004270
004280     OPEN OUTPUT SAL-REPORTE.
004290
004300     EVALUATE TRUE
004310         WHEN FS-REPORTE-OK
004320             CONTINUE
004330         WHEN OTHER
004340             DISPLAY 'ERROR AL ABRIR REPORTE: ' FS-REPORTE
004350             STOP RUN
004360     END-EVALUATE.
004370
004380 1140-ABRIR-REPORTE-FIN.
004390     EXIT.
004400
004410*----------------------------------------------------------------*
004420 1200-INICIALIZAR-VARIABLES.
004430
004440     MOVE 0 TO WS-CNT-KEYWORD.
004450     MOVE 0 TO WS-CNT-FILTRO.
004460     MOVE 0 TO WS-CNT-SEMANA.
004470     MOVE 0 TO WS-CNT-DUPLICADOS.
004480     MOVE 0 TO WS-TOT-RATING.
004490     MOVE 0 TO WS-CANT-ALMUERZOS.
004500     MOVE 0 TO WS-CANT-REACCIONES.
004510     MOVE 0 TO WS-CANT-RESPUESTAS.
004520
004530 1200-INICIALIZAR-VARIABLES-FIN.
004540     EXIT.
004550
004560*----------------------------------------------------------------*
004570*    1300 - CARGA MASIVA DE REACCIONES A MEMORIA (TABLA DE LA    *
004580*    COPY REACTREP, VISTA EN BLOQUE PARA EL MOVE DIRECTO DEL FD) *
004590*----------------------------------------------------------------*
004600 1300-CARGAR-REACCIONES.
004610
004620     PERFORM 1310-LEER-UNA-REACCION
004630        THRU 1310-LEER-UNA-REACCION-FIN
004640        UNTIL FS-REACCIONES-EOF.
004650
004660 1300-CARGAR-REACCIONES-FIN.
004670     EXIT.
004680
004690 1310-LEER-UNA-REACCION.
004700     READ ENT-REACCIONES.
004710     EVALUATE TRUE
004720         WHEN FS-REACCIONES-OK
004730             ADD 1 TO WS-CANT-REACCIONES
004740             MOVE WS-ENT-REACCION-REG
004750               TO WS-REACCION-BLOQUE(WS-CANT-REACCIONES)
004760         WHEN FS-REACCIONES-EOF
004770             CONTINUE
004780         WHEN OTHER
004790             DISPLAY 'ERROR AL LEER REACCIONES: '
004800                     FS-REACCIONES
004810             STOP RUN
004820     END-EVALUATE.
004830 1310-LEER-UNA-REACCION-FIN.
004840     EXIT.
004850
004860*----------------------------------------------------------------*
004870*    1400 - CARGA MASIVA DE RESPUESTAS DE HILO A MEMORIA         *
004880*----------------------------------------------------------------*
004890 1400-CARGAR-RESPUESTAS.
004900
004910     PERFORM 1410-LEER-UNA-RESPUESTA
004920        THRU 1410-LEER-UNA-RESPUESTA-FIN
004930        UNTIL FS-RESPUESTAS-EOF.
004940
004950 1400-CARGAR-RESPUESTAS-FIN.
004960     EXIT.
004970
004980 1410-LEER-UNA-RESPUESTA.
004990     READ ENT-RESPUESTAS.
005000     EVALUATE TRUE
005010         WHEN FS-RESPUESTAS-OK
005020             ADD 1 TO WS-CANT-RESPUESTAS
005030             MOVE WS-ENT-RESPUESTA-REG
005040               TO WS-RESPUESTA-BLOQUE(WS-CANT-RESPUESTAS)
005050         WHEN FS-RESPUESTAS-EOF
005060             CONTINUE
005070         WHEN OTHER
005080             DISPLAY 'ERROR AL LEER RESPUESTAS: '
005090                     FS-RESPUESTAS
005100             STOP RUN
005110     END-EVALUATE.
005120 1410-LEER-UNA-RESPUESTA-FIN.
005130     EXIT.
005140
005150*----------------------------------------------------------------*
005160*    2000 - UN MENSAJE DEL CANAL POR VUELTA.  SIN LECTURA DE     *
005170*    ARRANQUE: EL ARCHIVO RECIEN ABIERTO NO ESTA EN EOF          *
005180*----------------------------------------------------------------*
005190 2000-PROCESAR-MENSAJES.
005200
005210     PERFORM 2100-LEER-MENSAJE
005220        THRU 2100-LEER-MENSAJE-FIN.
005230
005240     IF FS-MENSAJES-OK
005250        PERFORM 2150-CONTAR-KEYWORD
005260           THRU 2150-CONTAR-KEYWORD-FIN
005270
005280        PERFORM 2200-CLASIFICAR-MENSAJE
005290           THRU 2200-CLASIFICAR-MENSAJE-FIN
005300
005310        IF WS-CLSF-ES-ALMUERZO
005320           ADD 1 TO WS-CNT-FILTRO
005330           IF MSG-DIA-SEMANA <= 5
005340              ADD 1 TO WS-CNT-SEMANA
005350              PERFORM 2300-CALCULAR-PRIORIDAD
005360                 THRU 2300-CALCULAR-PRIORIDAD-FIN
005370              PERFORM 2400-SELECCIONAR-ALMUERZO
005380                 THRU 2400-SELECCIONAR-ALMUERZO-FIN
005390           END-IF
005400        END-IF
005410     END-IF.
005420
005430 2000-PROCESAR-MENSAJES-FIN.
005440     EXIT.
005450
005460*----------------------------------------------------------------*
005470 2100-LEER-MENSAJE.
005480
005490     READ ENT-MENSAJES.
005500
005510     EVALUATE TRUE
005520         WHEN FS-MENSAJES-OK
005530             MOVE WS-ENT-MENSAJE-REG TO WS-ENT-MENSAJE
005540         WHEN FS-MENSAJES-EOF
005550             CONTINUE
005560         WHEN OTHER
005570             DISPLAY 'ERROR AL LEER MENSAJES: ' FS-MENSAJES
005580             STOP RUN
005590     END-EVALUATE.
005600
005610 2100-LEER-MENSAJE-FIN.
005620     EXIT.
005630
005640*----------------------------------------------------------------*
005650*    2150 - CONTADOR DE DEPURACION "MENSAJES CON LA PALABRA      *
005660*    LUNCH" (NO ES TODAVIA EL FILTRO DE VIANDA)                  *
005670*----------------------------------------------------------------*
005680 2150-CONTAR-KEYWORD.
005690
005700     MOVE SPACES TO WS-TEXTO-MAYUS.
005710     MOVE MSG-TEXTO TO WS-TEXTO-MAYUS.
005720     INSPECT WS-TEXTO-MAYUS
005730         CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS.
005740
005750     MOVE 0 TO WS-CONTEO.
005760     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
005770         FOR ALL 'LUNCH'.
005780     IF WS-CONTEO > 0
005790        ADD 1 TO WS-CNT-KEYWORD
005800     END-IF.
005810
005820 2150-CONTAR-KEYWORD-FIN.
005830     EXIT.
005840
005850*----------------------------------------------------------------*
005860*    2200 - CLASIFICACION U1, DELEGADA A LNCHCLSF                *
005870*----------------------------------------------------------------*
005880 2200-CLASIFICAR-MENSAJE.
005890
005900     MOVE MSG-TEXTO          TO WS-CLSF-ENT-TEXTO.
005910     MOVE MSG-TAG-AUDIENCIA  TO WS-CLSF-ENT-TAG.
005920     MOVE MSG-HORA           TO WS-CLSF-ENT-HORA.
005930     MOVE MSG-MINUTO         TO WS-CLSF-ENT-MINUTO.
005940
005950     CALL 'LNCHCLSF' USING WS-CLSF-ENTRADA, WS-CLSF-SALIDA.
005960
005970 2200-CLASIFICAR-MENSAJE-FIN.
005980     EXIT.
005990
006000*----------------------------------------------------------------*
006010*    2300 - PUNTAJE DE PRIORIDAD DEL MENSAJE (REGLA U6)          *
006020*----------------------------------------------------------------*
006030 2300-CALCULAR-PRIORIDAD.
006040
006050     PERFORM 2310-CALC-PUNTAJE-TIEMPO
006060        THRU 2310-CALC-PUNTAJE-TIEMPO-FIN.
006070
006080     MOVE 0 TO WS-BONUS-TOTAL.
006090
006100     PERFORM 2320-BONUS-LLEGADA
006110        THRU 2320-BONUS-LLEGADA-FIN.
006120
006130     PERFORM 2330-BONUS-DIETARIO
006140        THRU 2330-BONUS-DIETARIO-FIN.
006150
006160     PERFORM 2340-BONUS-MENU
006170        THRU 2340-BONUS-MENU-FIN.
006180
006190     PERFORM 2350-BONUS-WEHAVE-FROM
006200        THRU 2350-BONUS-WEHAVE-FROM-FIN.
006210
006220     COMPUTE WS-PRIORIDAD-ACTUAL =
006230        WS-PUNTAJE-TIEMPO + WS-BONUS-TOTAL.
006240
006250 2300-CALCULAR-PRIORIDAD-FIN.
006260     EXIT.
006270
006280*----------------------------------------------------------------*
006290*    2310 - DISTANCIA AL MEDIODIA Y PUNTAJE BASE DE HORARIO      *
006300*----------------------------------------------------------------*
006310 2310-CALC-PUNTAJE-TIEMPO.
006320
006330     COMPUTE WS-MINS-DIA = MSG-HORA * 60 + MSG-MINUTO.
006340     COMPUTE WS-DISTANCIA = WS-MINS-DIA - WS-MEDIODIA-MINUTOS.
006350     IF WS-DISTANCIA < 0
006360        COMPUTE WS-DISTANCIA = WS-DISTANCIA * -1
006370     END-IF.
006380
006390     IF WS-MINS-DIA >= WS-VENTANA-INICIO
006400        AND WS-MINS-DIA <= WS-VENTANA-FIN
006410        COMPUTE WS-PUNTAJE-TIEMPO = 1000 - WS-DISTANCIA
006420     ELSE
006430        COMPUTE WS-PUNTAJE-TIEMPO = 500 - WS-DISTANCIA
006440     END-IF.
006450
006460 2310-CALC-PUNTAJE-TIEMPO-FIN.
006470     EXIT.
006480
006490*----------------------------------------------------------------*
006500 2320-BONUS-LLEGADA.
006510
006520     MOVE 0 TO WS-CONTEO.
006530     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
006540         FOR ALL 'LUNCH HAS ARRIVED'.
006550     IF WS-CONTEO > 0
006560        ADD WS-BONUS-LLEGADA-VAL TO WS-BONUS-TOTAL
006570     END-IF.
006580
006590 2320-BONUS-LLEGADA-FIN.
006600     EXIT.
006610
006620*----------------------------------------------------------------*
006630*    2330 - PARENTESIS CON CODIGO DIETARIO (MISMA REGLA QUE LA   *
006640*    SENAL U1.3.6 DEL CLASIFICADOR, SUMA 300 COMO MUCHO UNA VEZ).*
006650*    EL SEGUNDO UNSTRING SIGUE DESDE EL PUNTERO QUE DEJO EL      *
006660*    PRIMERO (WS-PTR), NO DESDE EL PRINCIPIO, PORQUE UN ')' O    *
006670*    UN EMOTICON ANTERIOR AL PARENTESIS REAL HACIA QUE SE        *
006680*    PERDIERA EL CODIGO DIETARIO (TP2-094)                       *
006690*----------------------------------------------------------------*
006700 2330-BONUS-DIETARIO.
006710
006720     MOVE 'N' TO WS-FLAG-DIETARIO.
006730     MOVE 0 TO WS-CONTEO.
006740     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO FOR ALL '('.
006750     IF WS-CONTEO > 0
006760        MOVE WS-TEXTO-MAYUS TO WS-RESTO-PARENTESIS
006770        MOVE 1 TO WS-PTR
006780        UNSTRING WS-RESTO-PARENTESIS DELIMITED BY '('
006790            INTO WS-GRUPO-PARENTESIS
006800            WITH POINTER WS-PTR
006810        MOVE SPACES TO WS-GRUPO-PARENTESIS
006820        UNSTRING WS-RESTO-PARENTESIS DELIMITED BY ')'
006830            INTO WS-GRUPO-PARENTESIS
006840            WITH POINTER WS-PTR
006850
006860        PERFORM 2335-BUSCAR-DIETARIO-TABLA
006870           THRU 2335-BUSCAR-DIETARIO-TABLA-FIN
006880           VARYING WS-IX FROM 1 BY 1
006890             UNTIL WS-IX > 6 OR FLAG-DIETARIO-SI
006900     END-IF.
006910
006920     IF FLAG-DIETARIO-SI
006930        ADD WS-BONUS-DIETARIO-VAL TO WS-BONUS-TOTAL
006940     END-IF.
006950
006960 2330-BONUS-DIETARIO-FIN.
006970     EXIT.
006980
006990 2335-BUSCAR-DIETARIO-TABLA.
007000     MOVE 0 TO WS-CONTEO.
007010     INSPECT WS-GRUPO-PARENTESIS TALLYING WS-CONTEO
007020         FOR ALL WS-DIETARIO(WS-IX)(1:WS-LARGO-DIET(WS-IX)).
007030     IF WS-CONTEO > 0
007040        MOVE 'S' TO WS-FLAG-DIETARIO
007050     END-IF.
007060 2335-BUSCAR-DIETARIO-TABLA-FIN.
007070     EXIT.
007080
007090*----------------------------------------------------------------*
007100 2340-BONUS-MENU.
007110
007120     MOVE 0 TO WS-CONTEO.
007130     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
007140         FOR ALL "HERE'S WHAT"
007150         FOR ALL "WHAT'S ON THE MENU"
007160         FOR ALL "WHAT'S IN THE MENU".
007170     IF WS-CONTEO > 0
007180        ADD WS-BONUS-MENU-VAL TO WS-BONUS-TOTAL
007190     END-IF.
007200
007210 2340-BONUS-MENU-FIN.
007220     EXIT.
007230
007240*----------------------------------------------------------------*
007250*    2350 - "WE HAVE " / "TODAY WE HAVE " O "FROM " SEGUIDO DE   *
007260*    MAYUSCULA. "FROM " SE BUSCA SOBRE WS-TEXTO-MAYUS PARA       *
007270*    CUBRIR CUALQUIER COMBINACION DE MAYUSCULA/MINUSCULA DEL     *
007280*    DISPARADOR; LA CAPTURA SE VUELVE A MIRAR EN EL TEXTO        *
007290*    ORIGINAL PORQUE LA SENAL DEPENDE SOLO DE LA MAYUSCULA DE LA *
007300*    PALABRA SIGUIENTE (TP2-094)                                 *
007310*----------------------------------------------------------------*
007320 2350-BONUS-WEHAVE-FROM.
007330
007340     MOVE 'N' TO WS-FLAG-BONUS-100.
007350
007360     MOVE 0 TO WS-CONTEO.
007370     INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
007380         FOR ALL 'WE HAVE '
007390         FOR ALL 'TODAY WE HAVE '.
007400     IF WS-CONTEO > 0
007410        MOVE 'S' TO WS-FLAG-BONUS-100
007420     END-IF.
007430
007440     IF NOT FLAG-BONUS-100-SI
007450        MOVE 0 TO WS-CONTEO
007460        INSPECT WS-TEXTO-MAYUS TALLYING WS-CONTEO
007470            FOR ALL 'FROM '
007480        IF WS-CONTEO > 0
007490           MOVE SPACES TO WS-RESTO-PARENTESIS
007500           UNSTRING WS-TEXTO-MAYUS DELIMITED BY 'FROM '
007510               INTO WS-RESTO-PARENTESIS
007520           PERFORM 2355-CALCULAR-LARGO-ANTES
007530              THRU 2355-CALCULAR-LARGO-ANTES-FIN
007540           COMPUTE WS-POS-CAPTURA = WS-LARGO-ANTES + 1 + 5
007550           IF WS-POS-CAPTURA <= 236
007560              IF MSG-TEXTO(WS-POS-CAPTURA:1) >= 'A' AND
007570                 MSG-TEXTO(WS-POS-CAPTURA:1) <= 'Z'
007580                 MOVE 'S' TO WS-FLAG-BONUS-100
007590              END-IF
007600           END-IF
007610        END-IF
007620     END-IF.
007630
007640     IF FLAG-BONUS-100-SI
007650        ADD WS-BONUS-WEHAVE-VAL TO WS-BONUS-TOTAL
007660     END-IF.
007670
007680 2350-BONUS-WEHAVE-FROM-FIN.
007690     EXIT.
007700
007710*----------------------------------------------------------------*
007720*    2355 - CUENTA LOS CARACTERES QUE QUEDAN ANTES DEL            *
007730*    DISPARADOR "FROM ", BUSCANDO DESDE EL FINAL DEL CAMPO        *
007740*    HACIA ATRAS EL PRIMER CARACTER NO BLANCO (TP2-094)           *
007750*----------------------------------------------------------------*
007760 2355-CALCULAR-LARGO-ANTES.
007770
007780     MOVE 0 TO WS-LARGO-ANTES.
007790     PERFORM 2357-VER-POSICION-ANTES
007800        THRU 2357-VER-POSICION-ANTES-FIN
007810        VARYING WS-POS FROM 236 BY -1
007820          UNTIL WS-POS = 0 OR WS-LARGO-ANTES > 0.
007830
007840 2355-CALCULAR-LARGO-ANTES-FIN.
007850     EXIT.
007860
007870 2357-VER-POSICION-ANTES.
007880     IF WS-RESTO-PARENTESIS(WS-POS:1) NOT = SPACE
007890        MOVE WS-POS TO WS-LARGO-ANTES
007900     END-IF.
007910 2357-VER-POSICION-ANTES-FIN.
007920     EXIT.
007930
007940*----------------------------------------------------------------*
007950*    2400 - UNA SOLA VIANDA POR FECHA: SE BUSCA LA FECHA EN LA   *
007960*    TABLA Y SE REEMPLAZA SOLO SI EL PUNTAJE NUEVO ES MAYOR      *
007970*----------------------------------------------------------------*
007980 2400-SELECCIONAR-ALMUERZO.
007990
008000     MOVE 'N' TO WS-FECHA-ENCONTRADA.
008010     MOVE 0 TO WS-IX-DESTINO.
008020
008030     PERFORM 2410-BUSCAR-FECHA-EN-TABLA
008040        THRU 2410-BUSCAR-FECHA-EN-TABLA-FIN
008050        VARYING WS-IX FROM 1 BY 1
008060          UNTIL WS-IX > WS-CANT-ALMUERZOS.
008070
008080     IF HAY-FECHA-ENCONTRADA
008090        ADD 1 TO WS-CNT-DUPLICADOS
008100        IF WS-PRIORIDAD-ACTUAL > WS-ALM-SCORE(WS-IX-DESTINO)
008110           PERFORM 2450-GRABAR-ALMUERZO
008120              THRU 2450-GRABAR-ALMUERZO-FIN
008130        END-IF
008140     ELSE
008150        IF WS-CANT-ALMUERZOS < WS-MAX-ALMUERZOS
008160           ADD 1 TO WS-CANT-ALMUERZOS
008170           MOVE WS-CANT-ALMUERZOS TO WS-IX-DESTINO
008180           PERFORM 2450-GRABAR-ALMUERZO
008190              THRU 2450-GRABAR-ALMUERZO-FIN
008200        END-IF
008210     END-IF.
008220
008230 2400-SELECCIONAR-ALMUERZO-FIN.
008240     EXIT.
008250
008260 2410-BUSCAR-FECHA-EN-TABLA.
008270     IF WS-ALM-FECHA(WS-IX) = MSG-FECHA-MENSAJE
008280        MOVE 'S' TO WS-FECHA-ENCONTRADA
008290        MOVE WS-IX TO WS-IX-DESTINO
008300     END-IF.
008310 2410-BUSCAR-FECHA-EN-TABLA-FIN.
008320     EXIT.
008330
008340*----------------------------------------------------------------*
008350 2450-GRABAR-ALMUERZO.
008360
008370     MOVE MSG-FECHA-MENSAJE   TO WS-ALM-FECHA(WS-IX-DESTINO).
008380     MOVE MSG-DIA-SEMANA      TO WS-ALM-DIA-SEMANA(WS-IX-DESTINO).
008390     MOVE MSG-ID-MENSAJE      TO WS-ALM-ID-MENSAJE(WS-IX-DESTINO).
008400     MOVE MSG-TEXTO           TO WS-ALM-TEXTO(WS-IX-DESTINO).
008410     MOVE WS-PRIORIDAD-ACTUAL TO WS-ALM-SCORE(WS-IX-DESTINO).
008420
008430 2450-GRABAR-ALMUERZO-FIN.
008440     EXIT.
008450
008460*----------------------------------------------------------------*
008470*    2900 - POR CADA VIANDA SELECCIONADA: PROVEEDOR (U2), MENU   *
008480*    (U3) Y PUNTAJE DE SENTIMIENTO (U4/U5)                      *
008490*----------------------------------------------------------------*
008500 2900-ENRIQUECER-ALMUERZOS.
008510
008520     PERFORM 2950-ENRIQUECER-UN-ALMUERZO
008530        THRU 2950-ENRIQUECER-UN-ALMUERZO-FIN
008540        VARYING WS-IX FROM 1 BY 1
008550          UNTIL WS-IX > WS-CANT-ALMUERZOS.
008560
008570 2900-ENRIQUECER-ALMUERZOS-FIN.
008580     EXIT.
008590
008600*----------------------------------------------------------------*
008610 2950-ENRIQUECER-UN-ALMUERZO.
008620
008630     MOVE WS-ALM-TEXTO(WS-IX) TO WS-VNDX-ENT-TEXTO.
008640     CALL 'VNDXTRCT' USING WS-VNDX-ENTRADA, WS-VNDX-SALIDA.
008650     MOVE WS-VNDX-PROVEEDOR-O TO WS-ALM-PROVEEDOR(WS-IX).
008660
008670     MOVE WS-ALM-TEXTO(WS-IX) TO WS-MENU-ENT-TEXTO.
008680     CALL 'MENUXTRT' USING WS-MENU-ENTRADA, WS-MENU-SALIDA.
008690     MOVE WS-MENU-O TO WS-ALM-MENU(WS-IX).
008700
008710     MOVE WS-ALM-ID-MENSAJE(WS-IX) TO WS-SENT-ENT-ID-MENSAJE.
008720     MOVE WS-ALM-TEXTO(WS-IX) TO WS-SENT-ENT-TEXTO-ANUNCIO.
008730     CALL 'SENTSCOR' USING WS-SENT-ENTRADA, WS-TABLA-REACCIONES,
008740                           WS-TABLA-RESPUESTAS, WS-SENT-SALIDA.
008750     MOVE WS-SENT-RATING-O    TO WS-ALM-RATING(WS-IX).
008760     MOVE WS-SENT-CANT-RTAS-O TO WS-ALM-CANT-RESP(WS-IX).
008770
008780 2950-ENRIQUECER-UN-ALMUERZO-FIN.
008790     EXIT.
008800
008810*----------------------------------------------------------------*
008820*    3000 - ORDEN DESCENDENTE POR PUNTAJE DE SENTIMIENTO,        *
008830*    ESTABLE (BUBBLE SORT, SOLO INTERCAMBIA SI ES ESTRICTAMENTE  *
008840*    MENOR, ASI LOS EMPATES CONSERVAN EL ORDEN DE LLEGADA)       *
008850*----------------------------------------------------------------*
008860 3000-ORDENAR-ALMUERZOS.
008870
008880     MOVE 'S' TO WS-HUBO-CAMBIO.
008890     PERFORM 3010-PASADA-ORDENAMIENTO
008900        THRU 3010-PASADA-ORDENAMIENTO-FIN
008910        UNTIL NOT HUBO-CAMBIO.
008920
008930 3000-ORDENAR-ALMUERZOS-FIN.
008940     EXIT.
008950
008960*----------------------------------------------------------------*
008970 3010-PASADA-ORDENAMIENTO.
008980
008990     MOVE 'N' TO WS-HUBO-CAMBIO.
009000
009010     PERFORM 3015-COMPARAR-E-INTERCAMBIAR
009020        THRU 3015-COMPARAR-E-INTERCAMBIAR-FIN
009030        VARYING WS-IX FROM 1 BY 1
009040          UNTIL WS-IX > WS-CANT-ALMUERZOS - 1.
009050
009060 3010-PASADA-ORDENAMIENTO-FIN.
009070     EXIT.
009080
009090 3015-COMPARAR-E-INTERCAMBIAR.
009100     IF WS-ALM-RATING(WS-IX) < WS-ALM-RATING(WS-IX + 1)
009110        PERFORM 3020-INTERCAMBIAR-ENTRADAS
009120           THRU 3020-INTERCAMBIAR-ENTRADAS-FIN
009130        MOVE 'S' TO WS-HUBO-CAMBIO
009140     END-IF.
009150 3015-COMPARAR-E-INTERCAMBIAR-FIN.
009160     EXIT.
009170
009180*----------------------------------------------------------------*
009190 3020-INTERCAMBIAR-ENTRADAS.
009200
009210     MOVE WS-ALMUERZO-ENTRY(WS-IX)     TO WS-ALMUERZO-TEMP.
009220     MOVE WS-ALMUERZO-ENTRY(WS-IX + 1) TO WS-ALMUERZO-ENTRY(WS-IX).
009230     MOVE WS-ALMUERZO-TEMP TO WS-ALMUERZO-ENTRY(WS-IX + 1).
009240
009250 3020-INTERCAMBIAR-ENTRADAS-FIN.
009260     EXIT.
009270
009280*----------------------------------------------------------------*
009290*    3100 - NUMERO DE RANKING Y ABREVIATURA DE DIA (REGLA U7)    *
009300*----------------------------------------------------------------*
009310 3100-ASIGNAR-RANKING.
009320
009330     MOVE 0 TO WS-TOT-RATING.
009340
009350     PERFORM 3110-ASIGNAR-UN-RANKING
009360        THRU 3110-ASIGNAR-UN-RANKING-FIN
009370        VARYING WS-IX FROM 1 BY 1
009380          UNTIL WS-IX > WS-CANT-ALMUERZOS.
009390
009400 3100-ASIGNAR-RANKING-FIN.
009410     EXIT.
009420
009430 3110-ASIGNAR-UN-RANKING.
009440     MOVE WS-IX TO WS-ALM-RANK(WS-IX).
009450     MOVE WS-DIA-ABREV(WS-ALM-DIA-SEMANA(WS-IX))
009460       TO WS-ALM-DIA-ABREV(WS-IX).
009470     ADD WS-ALM-RATING(WS-IX) TO WS-TOT-RATING.
009480 3110-ASIGNAR-UN-RANKING-FIN.
009490     EXIT.
009500
009510*----------------------------------------------------------------*
009520*    3500 - REPORTE COMPLETO: CONTADORES, CUERPO Y TOTALES       *
009530*----------------------------------------------------------------*
009540 3500-IMPRIMIR-REPORTE-COMPLETO.
009550
009560     PERFORM 3600-IMPRIMIR-CONTADORES
009570        THRU 3600-IMPRIMIR-CONTADORES-FIN.
009580
009590     IF WS-CANT-ALMUERZOS = 0
009600        PERFORM 3900-IMPRIMIR-SIN-DATOS
009610           THRU 3900-IMPRIMIR-SIN-DATOS-FIN
009620     ELSE
009630        PERFORM 3700-IMPRIMIR-REPORTE
009640           THRU 3700-IMPRIMIR-REPORTE-FIN
009650        PERFORM 3800-IMPRIMIR-TOTALES
009660           THRU 3800-IMPRIMIR-TOTALES-FIN
009670     END-IF.
009680
009690 3500-IMPRIMIR-REPORTE-COMPLETO-FIN.
009700     EXIT.
009710
009720*----------------------------------------------------------------*
009730 3600-IMPRIMIR-CONTADORES.
009740
009750     MOVE WS-CNT-KEYWORD TO WS-REP-CNT-KEYWORD.
009760     MOVE WS-REP-CONTADOR-1 TO WS-SAL-REPORTE-REG.
009770     WRITE WS-SAL-REPORTE-REG.
009780
009790     MOVE WS-CNT-FILTRO TO WS-REP-CNT-FILTRO.
009800     MOVE WS-REP-CONTADOR-2 TO WS-SAL-REPORTE-REG.
009810     WRITE WS-SAL-REPORTE-REG.
009820
009830     MOVE WS-CNT-SEMANA TO WS-REP-CNT-SEMANA.
009840     MOVE WS-REP-CONTADOR-3 TO WS-SAL-REPORTE-REG.
009850     WRITE WS-SAL-REPORTE-REG.
009860
009870     MOVE WS-CNT-DUPLICADOS TO WS-REP-CNT-DUPLICADOS.
009880     MOVE WS-REP-CONTADOR-4 TO WS-SAL-REPORTE-REG.
009890     WRITE WS-SAL-REPORTE-REG.
009900
009910     MOVE WS-CANT-ALMUERZOS TO WS-REP-CNT-FINAL.
009920     MOVE WS-REP-CONTADOR-5 TO WS-SAL-REPORTE-REG.
009930     WRITE WS-SAL-REPORTE-REG.
009940
009950 3600-IMPRIMIR-CONTADORES-FIN.
009960     EXIT.
009970
009980*----------------------------------------------------------------*
009990 3700-IMPRIMIR-REPORTE.
010000
010010     MOVE WS-REP-DIVISOR TO WS-SAL-REPORTE-REG.
010020     WRITE WS-SAL-REPORTE-REG.
010030
010040     MOVE WS-REP-TITULO TO WS-SAL-REPORTE-REG.
010050     WRITE WS-SAL-REPORTE-REG.
010060
010070     MOVE WS-REP-ENCABEZADO-COL TO WS-SAL-REPORTE-REG.
010080     WRITE WS-SAL-REPORTE-REG.
010090
010100     MOVE WS-REP-GUION-COL TO WS-SAL-REPORTE-REG.
010110     WRITE WS-SAL-REPORTE-REG.
010120
010130     PERFORM 3715-IMPRIMIR-UN-DETALLE
010140        THRU 3715-IMPRIMIR-UN-DETALLE-FIN
010150        VARYING WS-IX FROM 1 BY 1
010160          UNTIL WS-IX > WS-CANT-ALMUERZOS.
010170
010180 3700-IMPRIMIR-REPORTE-FIN.
010190     EXIT.
010200
010210 3715-IMPRIMIR-UN-DETALLE.
010220     PERFORM 3710-ARMAR-DETALLE
010230        THRU 3710-ARMAR-DETALLE-FIN.
010240     MOVE WS-REP-DETALLE TO WS-SAL-REPORTE-REG.
010250     WRITE WS-SAL-REPORTE-REG.
010260 3715-IMPRIMIR-UN-DETALLE-FIN.
010270     EXIT.
010280
010290*----------------------------------------------------------------*
010300 3710-ARMAR-DETALLE.
010310
010320     MOVE WS-ALM-RANK(WS-IX) TO WS-REP-RANK.
010330
010340     MOVE WS-ALM-FECHA(WS-IX) TO WS-FECHA-TRABAJO.
010350     STRING WS-FECHA-ANIO DELIMITED BY SIZE
010360            '-'           DELIMITED BY SIZE
010370            WS-FECHA-MES  DELIMITED BY SIZE
010380            '-'           DELIMITED BY SIZE
010390            WS-FECHA-DIA  DELIMITED BY SIZE
010400         INTO WS-REP-FECHA.
010410
010420     MOVE WS-ALM-DIA-ABREV(WS-IX) TO WS-REP-DIA.
010430     MOVE WS-ALM-PROVEEDOR(WS-IX) TO WS-REP-PROVEEDOR.
010440     MOVE WS-ALM-RATING(WS-IX)    TO WS-REP-RATING.
010450
010460     PERFORM 3720-ARMAR-RESPUESTAS
010470        THRU 3720-ARMAR-RESPUESTAS-FIN.
010480
010490     PERFORM 3730-ARMAR-MENU
010500        THRU 3730-ARMAR-MENU-FIN.
010510
010520 3710-ARMAR-DETALLE-FIN.
010530     EXIT.
010540
010550*----------------------------------------------------------------*
010560 3720-ARMAR-RESPUESTAS.
010570
010580     MOVE SPACES TO WS-REP-RESPUESTAS.
010590     IF WS-ALM-CANT-RESP(WS-IX) = 0
010600        MOVE 'no replies' TO WS-REP-RESPUESTAS
010610     ELSE
010620        MOVE WS-ALM-CANT-RESP(WS-IX) TO WS-CANT-RESP-EDIT
010630        PERFORM 3725-RECORTAR-CANTIDAD
010640           THRU 3725-RECORTAR-CANTIDAD-FIN
010650     END-IF.
010660
010670 3720-ARMAR-RESPUESTAS-FIN.
010680     EXIT.
010690
010700*----------------------------------------------------------------*
010710 3725-RECORTAR-CANTIDAD.
010720
010730     MOVE 0 TO WS-LARGO-AUX.
010740     PERFORM 3727-BUSCAR-PRIMER-DIGITO
010750        THRU 3727-BUSCAR-PRIMER-DIGITO-FIN
010760        VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 4.
010770
010780     STRING WS-CANT-RESP-EDIT(WS-LARGO-AUX:) DELIMITED BY SIZE
010790            ' replies'                        DELIMITED BY SIZE
010800         INTO WS-REP-RESPUESTAS.
010810
010820 3725-RECORTAR-CANTIDAD-FIN.
010830     EXIT.
010840
010850 3727-BUSCAR-PRIMER-DIGITO.
010860     IF WS-CANT-RESP-EDIT(WS-IY:1) NOT = SPACE AND
010870        WS-LARGO-AUX = 0
010880        MOVE WS-IY TO WS-LARGO-AUX
010890     END-IF.
010900 3727-BUSCAR-PRIMER-DIGITO-FIN.
010910     EXIT.
010920
010930*----------------------------------------------------------------*
010940*    3730 - PREVIEW DE MENU, RECORTADO A 50 CARACTERES + "..."   *
010950*----------------------------------------------------------------*
010960 3730-ARMAR-MENU.
010970
010980     MOVE 0 TO WS-LARGO-AUX.
010990     PERFORM 3735-BUSCAR-ULTIMO-CARACTER
011000        THRU 3735-BUSCAR-ULTIMO-CARACTER-FIN
011010        VARYING WS-IY FROM 60 BY -1
011020          UNTIL WS-IY = 0 OR WS-LARGO-AUX > 0.
011030
011040     IF WS-LARGO-AUX > WS-MENU-PREVIEW-MAX
011050        STRING WS-ALM-MENU(WS-IX)(1:WS-MENU-PREVIEW-MAX)
011060               DELIMITED BY SIZE
011070               '...'                     DELIMITED BY SIZE
011080            INTO WS-REP-MENU
011090     ELSE
011100        MOVE WS-ALM-MENU(WS-IX) TO WS-REP-MENU
011110     END-IF.
011120
011130 3730-ARMAR-MENU-FIN.
011140     EXIT.
011150
011160 3735-BUSCAR-ULTIMO-CARACTER.
011170     IF WS-ALM-MENU(WS-IX)(WS-IY:1) NOT = SPACE
011180        MOVE WS-IY TO WS-LARGO-AUX
011190     END-IF.
011200 3735-BUSCAR-ULTIMO-CARACTER-FIN.
011210     EXIT.
011220
011230*----------------------------------------------------------------*
011240*    3800 - TOTAL DE VIANDAS Y PROMEDIO DE SENTIMIENTO           *
011250*----------------------------------------------------------------*
011260 3800-IMPRIMIR-TOTALES.
011270
011280     MOVE WS-REP-DIVISOR TO WS-SAL-REPORTE-REG.
011290     WRITE WS-SAL-REPORTE-REG.
011300
011310     MOVE WS-CANT-ALMUERZOS TO WS-REP-TOTAL-CNT.
011320     MOVE WS-REP-TOTAL-LINEA TO WS-SAL-REPORTE-REG.
011330     WRITE WS-SAL-REPORTE-REG.
011340
011350     COMPUTE WS-PROMEDIO-RATING ROUNDED =
011360        WS-TOT-RATING / WS-CANT-ALMUERZOS.
011370     MOVE WS-PROMEDIO-RATING TO WS-REP-PROMEDIO.
011380     MOVE WS-REP-PROMEDIO-LINEA TO WS-SAL-REPORTE-REG.
011390     WRITE WS-SAL-REPORTE-REG.
011400
011410     MOVE WS-REP-DIVISOR TO WS-SAL-REPORTE-REG.
011420     WRITE WS-SAL-REPORTE-REG.
011430
011440 3800-IMPRIMIR-TOTALES-FIN.
011450     EXIT.
011460
011470*----------------------------------------------------------------*
011480 3900-IMPRIMIR-SIN-DATOS.
011490
011500     MOVE WS-REP-SIN-DATOS TO WS-SAL-REPORTE-REG.
011510     WRITE WS-SAL-REPORTE-REG.
011520
011530 3900-IMPRIMIR-SIN-DATOS-FIN.
011540     EXIT.
011550
011560*----------------------------------------------------------------*
011570 4000-FINALIZAR-PROGRAMA.
011580
011590     PERFORM 4200-CERRAR-ARCHIVOS
011600        THRU 4200-CERRAR-ARCHIVOS-FIN.
011610
011620     DISPLAY 'LUNCHRPT - FIN DE PROCESO. VIANDAS: '
011630             WS-CANT-ALMUERZOS.
011640
011650 4000-FINALIZAR-PROGRAMA-FIN.
011660     EXIT.
011670
011680*----------------------------------------------------------------*
011690 4200-CERRAR-ARCHIVOS.
011700
011710     CLOSE ENT-MENSAJES
011720           ENT-REACCIONES
011730           ENT-RESPUESTAS
011740           SAL-REPORTE.
011750
011760     IF NOT FS-MENSAJES-OK
011770        DISPLAY 'ERROR AL CERRAR MENSAJES: ' FS-MENSAJES
011780     END-IF.
011790
011800     IF NOT FS-REACCIONES-OK
011810        DISPLAY 'ERROR AL CERRAR REACCIONES: ' FS-REACCIONES
011820     END-IF.
011830
011840     IF NOT FS-RESPUESTAS-OK
011850        DISPLAY 'ERROR AL CERRAR RESPUESTAS: ' FS-RESPUESTAS
011860     END-IF.
011870
011880     IF NOT FS-REPORTE-OK
011890        DISPLAY 'ERROR AL CERRAR REPORTE: ' FS-REPORTE
011900     END-IF.
011910
011920 4200-CERRAR-ARCHIVOS-FIN.
011930     EXIT.
011940
011950*----------------------------------------------------------------*
011960 END PROGRAM LUNCHRPT.
